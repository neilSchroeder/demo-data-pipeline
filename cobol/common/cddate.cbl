000100****************************************************************
000200*                                                               *
000300*                Date Validation & Conversion                   *
000400*                     (CD SUBSYSTEM)                             *
000500*                                                               *
000600****************************************************************
000700*
000800 IDENTIFICATION   DIVISION.
000900*========================
001000*
001100*
001200     PROGRAM-ID.         CDDATE.
001300*
001400     AUTHOR.             V B COEN.
001500*                        FOR APPLEWOOD COMPUTERS.
001600*
001700     INSTALLATION.       APPLEWOOD COMPUTERS.
001800*
001900     DATE-WRITTEN.       04/02/1983.
002000*
002100     DATE-COMPILED.
002200*
002300     SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN
002400*                        COEN.  DISTRIBUTED UNDER THE GNU
002500*                        GENERAL PUBLIC LICENSE.  SEE THE FILE
002600*                        COPYING FOR DETAILS.
002700*
002800*    REMARKS.            CALLED SUBPROGRAM FOR THE CD (CUSTOMER
002900*                        DATA) SUBSYSTEM.  TAKES A RAW TEXT DATE
003000*                        OF UP TO 10 CHARACTERS, TRIES EACH OF
003100*                        THE SIX FORMATS THE CUSTOMER EXTRACT MAY
003200*                        ARRIVE IN AND RETURNS A CANONICAL
003300*                        CCYYMMDD, OR ZERO IF THE DATE DOES NOT
003400*                        PARSE UNDER ANY OF THEM.  SEE CD920
003500*                        REQUEST, BATCH FLOW STEP "DATE PARSING"
003600*                        AND BUSINESS RULE 6.
003700*
003800*                        UNLIKE MAPS04 (WHICH THIS IS BUILT FROM)
003900*                        NO INTRINSIC FUNCTIONS ARE USED - THE
004000*                        LEAP YEAR TEST AND THE DAYS-IN-MONTH
004100*                        CHECK ARE BOTH HAND CODED BELOW SO THE
004200*                        PROGRAM WILL RUN ON COMPILERS THAT DO
004300*                        NOT CARRY THE GNU COBOL DATE INTRINSICS.
004400*
004500* CHANGES:
004600* 04/02/83 VBC - CREATED AS MAPS04, DD/MM/CCYY ONLY, USING THE
004700*                BINARY-DATE-FROM-1600 METHOD THEN IN USE.
004800* 12/11/87 VBC - ADDED CENTURY BYTE HANDLING FOR THE SL LEDGER.
004900* 03/06/91 VBC - REWORKED FOR THE V2 FILE HANDLER CONVENTIONS.
005000* 19/09/95 VBC - CHANGE TO FILE-STATUS REPORTING STANDARD.
005100* 14/01/99 VBC - Y2K: REMOVED THE LAST OF THE 2-DIGIT YEAR
005200*                ASSUMPTIONS, CENTURY IS NOW ALWAYS CARRIED
005300*                EXPLICITLY IN THE CALLING RECORD.
005400* 11/03/02 VBC - CONVERTED TO YEAR 2K DD/MM/CCYY THROUGHOUT.
005500* 29/01/09 VBC - MIGRATION TO GNU COBOL, MOVED MOST OF THE WORK
005600*                ONTO INTRINSIC FUNCTIONS AS MAPS04 V1.10.
005700* 16/04/24 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PRIOR.
005800* 04/02/26 VBC - REBUILT AS CDDATE FOR CD920 (CUSTOMER IMPORT
005900*                SCRUBBING) - RECOGNISES SIX INPUT SHAPES, NOT
006000*                JUST UK DD/MM/CCYY, AND DROPPED BACK OUT OF THE
006100*                INTRINSIC FUNCTIONS SO THE HOUSE RE-EXAM (OLDER
006200*                COMPILER ON THE AS/400 BRIDGE) WILL STILL TAKE
006300*                IT.
006400* 08/02/26 RJH - ADDED THE DAYS-IN-MONTH TABLE, LEAP TEST WAS
006500*                CHECKING 4 ONLY AND LET 1900 THROUGH AS LEAP.
006600* 13/02/26 VBC - CAPITALISE VARS, PARAGRAPHS ETC TO MATCH THE
006700*                REST OF THE CD SUBSYSTEM.
006800*
006900*****************************************************************
007000*
007100* COPYRIGHT NOTICE.
007200* ****************
007300*
007400* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
007500* UPDATED 2024-04-16.
007600*
007700* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007800* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
007900* 1976-2026 AND LATER.
008000*
008100* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008200* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008300* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 OR LATER.
008400*
008500*****************************************************************
008600*
008700 ENVIRONMENT      DIVISION.
008800*========================
008900*
009000 COPY  "ENVDIV.COB".
009100*
009200 INPUT-OUTPUT     SECTION.
009300*-----------------------
009400*
009500 DATA             DIVISION.
009600*========================
009700 FILE             SECTION.
009800*-----------------------
009900*
010000 WORKING-STORAGE  SECTION.
010100*-----------------------
010200*
010300*    THE TEXT DATE IS NORMALISED (SEPARATORS SQUASHED TO A
010400*    SINGLE CHARACTER) AND THEN LAID OVER TWO SHAPES - ONE FOR
010500*    THE 4-2-2 FORMATS (CCYY FIRST) AND ONE FOR THE 2-2-4
010600*    FORMATS (DAY OR MONTH FIRST).  WHICH SHAPE AND WHICH FIELD
010700*    COMES FIRST IS DRIVEN OFF THE LITERAL TABLE BELOW.
010800*
010900 01  CD-DT-FORMAT-LIST.
011000     03  CD-DT-FORMAT-TEXT          PIC X(12)
011100                                    VALUE "A-A/B/C/B-C-".
011200*        SIX 2-CHAR ENTRIES: SHAPE CODE + SEPARATOR.
011300*        A = CCYY-MM-DD SHAPE, B = DD-MM-CCYY SHAPE,
011400*        C = MM-DD-CCYY SHAPE.  ORDER MATCHES BUSINESS RULE 6'S
011500*        LIST: YYYY-MM-DD, YYYY/MM/DD, DD/MM/YYYY, MM/DD/YYYY,
011600*        DD-MM-YYYY, MM-DD-YYYY.
011700     03  CD-DT-FORMAT-TABLE REDEFINES CD-DT-FORMAT-TEXT.
011800         05  CD-FMT-ENTRY OCCURS 6 TIMES
011900                          INDEXED BY CD-FMT-IX.
012000             07  CD-FMT-SHAPE           PIC X.
012100             07  CD-FMT-SEP             PIC X.
012200*
012300 01  CD-DT-WORK-AREA.
012400     03  CD-DT-NORM                 PIC X(10).
012500     03  CD-DT-SHAPE-422 REDEFINES CD-DT-NORM.
012600         05  CD-DT-PART-CCYY            PIC X(4).
012700         05  CD-DT-SEP-1A               PIC X.
012800         05  CD-DT-PART-MID-A           PIC X(2).
012900         05  CD-DT-SEP-2A               PIC X.
013000         05  CD-DT-PART-LAST-A          PIC X(2).
013100     03  CD-DT-SHAPE-224 REDEFINES CD-DT-NORM.
013200         05  CD-DT-PART-FIRST-B         PIC X(2).
013300         05  CD-DT-SEP-1B               PIC X.
013400         05  CD-DT-PART-MID-B           PIC X(2).
013500         05  CD-DT-SEP-2B               PIC X.
013600         05  CD-DT-PART-CCYY-B          PIC X(4).
013700*
013800 01  CD-DT-CANDIDATE.
013900     03  CD-DT-CAND-CCYY            PIC 9(4).
014000     03  CD-DT-CAND-MM              PIC 9(2).
014100     03  CD-DT-CAND-DD              PIC 9(2).
014200     03  CD-DT-CAND-OK              PIC X.
014300         88  CD-DT-CAND-IS-VALID        VALUE "Y".
014400         88  CD-DT-CAND-IS-BAD          VALUE "N".
014500*
014600*    DAYS-IN-MONTH TABLE, FEBRUARY HELD AS 28 AND BUMPED TO 29
014700*    BY CD640-LEAP-CHECK WHEN THE YEAR QUALIFIES.
014800*
014900 01  CD-DT-CALENDAR.
015000     03  CD-DT-DIM-TEXT             PIC X(24)
015100                         VALUE "312831303130313130313031".
015200     03  FILLER                     PIC X.
015300     03  CD-DT-DIM-TABLE REDEFINES CD-DT-DIM-TEXT.
015400         05  CD-DT-DIM-ENTRY OCCURS 12 TIMES
015500                             INDEXED BY CD-DT-DIM-IX
015600                             PIC 99.
015700*
015800 01  CD-DT-COUNTERS.
015900     03  CD-DT-SEP-TALLY            PIC 9         COMP.
016000     03  CD-DT-MAX-DAY              PIC 99        COMP.
016100     03  CD-DT-LEAP-R4               PIC 9(4)      COMP.
016200     03  CD-DT-LEAP-R100             PIC 9(4)      COMP.
016300     03  CD-DT-LEAP-R400             PIC 9(4)      COMP.
016400*
016500 LINKAGE          SECTION.
016600*-----------------------
016700*
016800********
016900* CDDATE *
017000********
017100*
017200 01  CDDATE-WS.
017300     03  CD-DATE-TEXT-IN            PIC X(10).
017400     03  CD-DATE-YMD-OUT            PIC 9(8).
017500     03  CD-DATE-YMD-OUT-R REDEFINES CD-DATE-YMD-OUT.
017600         05  CD-DATE-OUT-CCYY           PIC 9(4).
017700         05  CD-DATE-OUT-MM             PIC 9(2).
017800         05  CD-DATE-OUT-DD             PIC 9(2).
017900*
018000 PROCEDURE        DIVISION USING  CDDATE-WS.
018100*===========================================
018200*
018300 CD100-MAIN-LOGIC.
018400*
018500     MOVE     ZERO              TO  CD-DATE-YMD-OUT.
018600     SET      CD-FMT-IX             TO  1.
018700*
018800 CD110-TRY-NEXT-FORMAT.
018900*
019000     IF       CD-FMT-IX  >  6
019100              GO TO CD190-NO-FORMAT-MATCHED.
019200*
019300     MOVE     CD-DATE-TEXT-IN   TO  CD-DT-NORM.
019400     PERFORM  CD200-NORMALISE-SEPARATOR THRU CD200-EXIT.
019500     PERFORM  CD300-UNPACK-CANDIDATE    THRU CD300-EXIT.
019600*
019700     IF       CD-DT-CAND-IS-BAD
019800              SET  CD-FMT-IX UP BY 1
019900              GO TO CD110-TRY-NEXT-FORMAT.
020000*
020100     PERFORM  CD600-VALIDATE-CANDIDATE  THRU CD600-EXIT.
020200*
020300     IF       CD-DT-CAND-IS-BAD
020400              SET  CD-FMT-IX UP BY 1
020500              GO TO CD110-TRY-NEXT-FORMAT.
020600*
020700     MOVE     CD-DT-CAND-CCYY   TO  CD-DATE-OUT-CCYY.
020800     MOVE     CD-DT-CAND-MM     TO  CD-DATE-OUT-MM.
020900     MOVE     CD-DT-CAND-DD     TO  CD-DATE-OUT-DD.
021000     GO TO CD900-MAIN-EXIT.
021100*
021200 CD190-NO-FORMAT-MATCHED.
021300*
021400     MOVE     ZERO              TO  CD-DATE-YMD-OUT.
021500     GO TO CD900-MAIN-EXIT.
021600*
021700*    REPLACE WHATEVER SEPARATOR THE RECORD CAME IN WITH THE
021800*    SEPARATOR THIS ATTEMPT EXPECTS, SO THE UNPACK BELOW CAN
021900*    CHECK FOR AN EXACT MATCH RATHER THAN "ANY PUNCTUATION".
022000*
022100 CD200-NORMALISE-SEPARATOR.
022200*
022300     MOVE     ZERO              TO  CD-DT-SEP-TALLY.
022400     INSPECT  CD-DT-NORM  TALLYING CD-DT-SEP-TALLY
022500                          FOR ALL "/" "-" ".".
022600     INSPECT  CD-DT-NORM  REPLACING ALL "/" BY CD-FMT-SEP (CD-FMT-IX)
022700                                    ALL "."  BY CD-FMT-SEP (CD-FMT-IX)
022800                                    ALL "-"  BY CD-FMT-SEP (CD-FMT-IX).
022900 CD200-EXIT.
023000     EXIT.
023100*
023200*    LAYS THE NORMALISED TEXT OVER THE SHAPE THIS ATTEMPT CALLS
023300*    FOR AND CHECKS THE PIECES ARE NUMERIC AND THE SEPARATOR IS
023400*    WHERE IT SHOULD BE BEFORE ACCEPTING THE CANDIDATE.
023500*
023600 CD300-UNPACK-CANDIDATE.
023700*
023800     MOVE     "N"               TO  CD-DT-CAND-OK.
023900     IF       CD-DT-SEP-TALLY  NOT = 2
024000              GO TO CD300-EXIT.
024100*
024200     EVALUATE CD-FMT-SHAPE (CD-FMT-IX)
024300         WHEN "A"
024400             IF    CD-DT-SEP-1A NOT = CD-FMT-SEP (CD-FMT-IX) OR
024500                   CD-DT-SEP-2A NOT = CD-FMT-SEP (CD-FMT-IX) OR
024600                   CD-DT-PART-CCYY   NOT NUMERIC OR
024700                   CD-DT-PART-MID-A  NOT NUMERIC OR
024800                   CD-DT-PART-LAST-A NOT NUMERIC
024900                   GO TO CD300-EXIT
025000             END-IF
025100             MOVE  CD-DT-PART-CCYY    TO  CD-DT-CAND-CCYY
025200             MOVE  CD-DT-PART-MID-A   TO  CD-DT-CAND-MM
025300             MOVE  CD-DT-PART-LAST-A  TO  CD-DT-CAND-DD
025400         WHEN "B"
025500             IF    CD-DT-SEP-1B NOT = CD-FMT-SEP (CD-FMT-IX) OR
025600                   CD-DT-SEP-2B NOT = CD-FMT-SEP (CD-FMT-IX) OR
025700                   CD-DT-PART-FIRST-B NOT NUMERIC OR
025800                   CD-DT-PART-MID-B   NOT NUMERIC OR
025900                   CD-DT-PART-CCYY-B  NOT NUMERIC
026000                   GO TO CD300-EXIT
026100             END-IF
026200             MOVE  CD-DT-PART-CCYY-B  TO  CD-DT-CAND-CCYY
026300             MOVE  CD-DT-PART-MID-B   TO  CD-DT-CAND-MM
026400             MOVE  CD-DT-PART-FIRST-B TO  CD-DT-CAND-DD
026500         WHEN "C"
026600             IF    CD-DT-SEP-1B NOT = CD-FMT-SEP (CD-FMT-IX) OR
026700                   CD-DT-SEP-2B NOT = CD-FMT-SEP (CD-FMT-IX) OR
026800                   CD-DT-PART-FIRST-B NOT NUMERIC OR
026900                   CD-DT-PART-MID-B   NOT NUMERIC OR
027000                   CD-DT-PART-CCYY-B  NOT NUMERIC
027100                   GO TO CD300-EXIT
027200             END-IF
027300             MOVE  CD-DT-PART-CCYY-B  TO  CD-DT-CAND-CCYY
027400             MOVE  CD-DT-PART-FIRST-B TO  CD-DT-CAND-MM
027500             MOVE  CD-DT-PART-MID-B   TO  CD-DT-CAND-DD
027600     END-EVALUATE.
027700*
027800     MOVE     "Y"               TO  CD-DT-CAND-OK.
027900 CD300-EXIT.
028000     EXIT.
028100*
028200*    MONTH RANGE, DAY RANGE AGAINST THE CALENDAR TABLE AND THE
028300*    LEAP YEAR ADJUSTMENT FOR FEBRUARY.
028400*
028500 CD600-VALIDATE-CANDIDATE.
028600*
028700     MOVE     "N"               TO  CD-DT-CAND-OK.
028800*
028900     IF       CD-DT-CAND-MM < 01  OR  CD-DT-CAND-MM > 12
029000              GO TO CD600-EXIT.
029100     IF       CD-DT-CAND-CCYY < 1753
029200              GO TO CD600-EXIT.
029300*
029400     PERFORM  CD640-LEAP-CHECK  THRU CD640-EXIT.
029500*
029600     SET      CD-DT-DIM-IX  TO  CD-DT-CAND-MM.
029700     MOVE     CD-DT-DIM-ENTRY (CD-DT-DIM-IX)  TO  CD-DT-MAX-DAY.
029800*
029900     IF       CD-DT-CAND-DD < 01  OR  CD-DT-CAND-DD > CD-DT-MAX-DAY
030000              GO TO CD600-EXIT.
030100*
030200     MOVE     "Y"               TO  CD-DT-CAND-OK.
030300 CD600-EXIT.
030400     EXIT.
030500*
030600*    GREGORIAN RULE - DIVISIBLE BY 4 IS A LEAP YEAR EXCEPT FOR
030700*    CENTURY YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400.  DONE
030800*    BY HAND WITH DIVIDE/REMAINDER, NO INTRINSIC FUNCTIONS.
030900*
031000 CD640-LEAP-CHECK.
031100*
031200     MOVE     29                TO  CD-DT-DIM-ENTRY (2).
031300     DIVIDE   CD-DT-CAND-CCYY  BY  4   GIVING CD-DT-LEAP-R4
031400                                REMAINDER CD-DT-LEAP-R4.
031500     IF       CD-DT-LEAP-R4  NOT = ZERO
031600              MOVE  28  TO  CD-DT-DIM-ENTRY (2)
031700              GO TO CD640-EXIT.
031800*
031900     DIVIDE   CD-DT-CAND-CCYY  BY  100  GIVING CD-DT-LEAP-R100
032000                                REMAINDER CD-DT-LEAP-R100.
032100     IF       CD-DT-LEAP-R100  NOT = ZERO
032200              GO TO CD640-EXIT.
032300*
032400     DIVIDE   CD-DT-CAND-CCYY  BY  400  GIVING CD-DT-LEAP-R400
032500                                REMAINDER CD-DT-LEAP-R400.
032600     IF       CD-DT-LEAP-R400  NOT = ZERO
032700              MOVE  28  TO  CD-DT-DIM-ENTRY (2).
032800 CD640-EXIT.
032900     EXIT.
033000*
033100 CD900-MAIN-EXIT.
033200     EXIT PROGRAM.
