000100****************************************************
000200*                                                  *
000300*   RECORD DEFINITION FOR CD PARAM FILE            *
000400*        USES RRN = 1                              *
000500*                                                  *
000600****************************************************
000700*  FILE SIZE 128 BYTES PADDED TO 160 BY FILLER.
000800*
000900*  DEFAULTS BELOW ARE THOSE SHIPPED - SITE MAY RE-
001000*  WRITE RECORD 1 VIA CD900 (PARAMETER MAINTENANCE,
001100*  NOT YET CODED) TO CHANGE THEM.
001200*
001300* 05/02/26 VBC - CREATED.
001400* 09/02/26 VBC - SPLIT OUT-LIER GROUP FROM MAIN BLOCK
001500*                SO CDOUTL ONLY NEEDS THE ONE GROUP.
001600* 13/02/26 RJH - ADDED CD-PRM-PAGE-LINES FOR CDQRPT.
001700*
001800 01  CD-PARAM-RECORD.
001900     03  CD-PRM-MISSING-THRESHOLD      PIC 9V999     VALUE 0.500.
002000*         ABOVE IS THE FRACTION OF RECS MISSING A
002100*         FIELD THAT WOULD DROP IT - DEFAULT 0.500
002200     03  CD-PRM-COMPLETE-THRESHOLD     PIC 9V9999  VALUE 0.9500.
002300*         DEFAULT 0.9500 (95 PER CENT) - SEE BUS RULE 9
002400     03  CD-PRM-AGE-RANGE.
002500         05  CD-PRM-AGE-MIN            PIC S9(3)      VALUE +0.
002600         05  CD-PRM-AGE-MAX            PIC S9(3)    VALUE +120.
002700*             DEFAULTS 000 AND 120 - RANGE VALIDATION
002800*             ONLY, NOT AUTO-CORRECTED (BUS RULE 8).
002900     03  CD-PRM-AMT-RANGE.
003000         05  CD-PRM-AMT-MIN         PIC S9(7)V99   VALUE +10.00.
003100         05  CD-PRM-AMT-MAX       PIC S9(7)V99   VALUE +1000.00.
003200*             DEFAULTS 10.00 AND 1000.00 - INFORMATION
003300*             ONLY, SAME BASIS AS THE AGE RANGE.
003400     03  CD-PRM-OUTLIER-GROUP.
003500         05  CD-PRM-OUTLIER-USED       PIC X        VALUE "N".
003600             88  CD-OUTLIERS-ON            VALUE "Y".
003700             88  CD-OUTLIERS-OFF           VALUE "N".
003800         05  CD-PRM-OUTLIER-METHOD     PIC X        VALUE "I".
003900             88  CD-OUTLIER-METHOD-IQR     VALUE "I".
004000             88  CD-OUTLIER-METHOD-ZSCORE  VALUE "Z".
004100         05  CD-PRM-ZSCORE-THRESHOLD   PIC 9V99     VALUE 1.50.
004200*             DEFAULT N, I, 1.50 - SEE BATCH FLOW
004300*             "OUTLIER REMOVAL" - OFF UNLESS SET ON.
004400     03  CD-PRM-RUN-ID            PIC X(8)    VALUE "CD920RUN".
004500     03  CD-PRM-PAGE-LINES             PIC 99 COMP   VALUE 60.
004600*             DEFAULT 60 - PASSED TO CDQRPT.
004700     03  CD-PRM-RANDOM-SEED      PIC 9(9) COMP  VALUE 19830311.
004800*             USED BY CDGEN ONLY - FIXED FOR REPEATABLE
004900*             "MESSY" SAMPLE FILES (SPEC CALLS FOR A
005000*             DETERMINISTIC GENERATOR).
005100     03  FILLER                        PIC X(100).
