000100****************************************************
000200*                                                  *
000300*   SHARED ENVIRONMENT DIVISION ENTRIES            *
000400*        COPIED BY EVERY CD PROGRAM                *
000500*                                                  *
000600****************************************************
000700*  HOLDS THE CONFIGURATION SECTION COMMON TO ALL
000800*  PROGRAMS IN THE CD SUBSYSTEM SO A SITE CHANGE OF
000900*  PRINTER/SWITCH SET-UP IS MADE ONCE, NOT PER PGM.
001000*
001100* 03/02/26 VBC - CREATED, LIFTED OUT OF CDCLEAN WHEN
001200*                CDQRPT ALSO NEEDED THE SAME LINES.
001300* 12/02/26 RJH - ADDED UPSI-1 FOR THE OUTLIER OVERRIDE
001400*                SWITCH (OPERATOR CAN FORCE IT ON AT
001500*                THE CONSOLE WITHOUT RE-KEYING PARAMS).
001600*
001700 CONFIGURATION SECTION.
001800 SPECIAL-NAMES.
001900     C01 IS TOP-OF-FORM
002000     CLASS CD-NUMERIC-CLASS   IS "0" THRU "9"
002100     CLASS CD-UPPER-CLASS     IS "A" THRU "Z"
002200     SWITCH-1 IS UPSI-0 ON STATUS IS CD-SW-DEBUG-ON
002300                     OFF STATUS IS CD-SW-DEBUG-OFF
002400     SWITCH-2 IS UPSI-1 ON STATUS IS CD-SW-OUTLIER-ON
002500                     OFF STATUS IS CD-SW-OUTLIER-OFF.
