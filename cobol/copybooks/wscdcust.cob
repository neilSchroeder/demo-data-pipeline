000100****************************************************
000200*                                                  *
000300*   RECORD DEFINITION FOR CUSTOMER DATA FILE       *
000400*        (CD SUBSYSTEM - CUSTOMER IMPORT)          *
000500*                                                  *
000600****************************************************
000700*  FILE SIZE 142 BYTES.
000800*
000900*  USED BY CDCLEAN & CDGEN.
001000*  COPIED STRAIGHT INTO THE FD FOR CUSTIN - CDCLEAN
001100*  READS EACH ROW INTO CD-CUSTOMER-RECORD, HOLDS ITS
001200*  OWN IN-MEMORY TABLE OF ALL ROWS (SEE CD-CUST-TABLE-
001300*  AREA IN CDCLEAN'S OWN WORKING-STORAGE, NOT HERE - A
001400*  COPYBOOK CANNOT ITSELF BE THE OCCURS ENTRY AND STAY
001500*  THIS READABLE), THEN RE-BUILDS CD-CUSTOMER-RECORD A
001600*  ROW AT A TIME TO MOVE STRAIGHT ACROSS TO CUSTOUT'S
001700*  FLAT PIC X(142) FD RECORD - KEEPS CD-CUSTOMER-RECORD
001800*  AS THE ONE NAME IN THE SYSTEM FOR THIS SHAPE, RATHER
001900*  THAN A SECOND COPY FOR CUSTOUT WITH OVERLAPPING
002000*  FIELD NAMES THAT WOULD NEED QUALIFYING EVERYWHERE.
002100*  CD-CUST-SIGNUP-DATE-AREA CARRIES THE RAW TEXT DATE ON
002200*  INPUT; CDDATE FILLS IN CD-CUST-SIGNUP-YMD ON THE SAME
002300*  BYTES BEFORE THE ROW GOES OUT TO CUSTOUT.
002400*
002500* 04/02/26 VBC - CREATED FOR CD920 REQUEST (CUSTOMER
002600*                IMPORT SCRUBBING AHEAD OF SL LOAD).
002700* 06/02/26 VBC - ADDED MISSING-FIELD FLAGS, WAS GOING
002800*                TO HOLD THESE IN WORKING-STORAGE ONLY
002900*                BUT EASIER KEPT WITH THE RECORD.
003000* 11/02/26 RJH - ALPHA REDEFINE ADDED FOR THE DUP TEST
003100*                IN CDCLEAN - SAVES A 9-WAY IF.
003200*
003300 01  CD-CUSTOMER-RECORD.
003400     03  CD-CUST-DATA.
003500         05  CD-CUST-ID                PIC 9(7).
003600         05  CD-CUST-FIRST-NAME         PIC X(15).
003700         05  CD-CUST-LAST-NAME          PIC X(15).
003800         05  CD-CUST-EMAIL              PIC X(40).
003900         05  CD-CUST-AGE                PIC S9(3).
004000         05  CD-CUST-SIGNUP-DATE-AREA   PIC X(10).
004100         05  CD-CUST-SIGNUP-DATE-NUM REDEFINES
004200                         CD-CUST-SIGNUP-DATE-AREA.
004300             07  CD-CUST-SIGNUP-YMD     PIC 9(8).
004400             07  FILLER                 PIC X(2).
004500         05  CD-CUST-PURCHASE-AMT       PIC S9(7)V99.
004600         05  CD-CUST-CITY               PIC X(20).
004700         05  CD-CUST-STATUS             PIC X(10).
004800     03  CD-CUST-DATA-ALPHA REDEFINES CD-CUST-DATA
004900                                         PIC X(129).
005000     03  CD-CUST-FLAGS.
005100*         Y = MISSING ON INPUT, N = PRESENT (88-LEVELS)
005200         05  CD-CUST-EMAIL-FLAG         PIC X.
005300             88  CD-EMAIL-MISSING           VALUE "Y".
005400             88  CD-EMAIL-PRESENT           VALUE "N".
005500         05  CD-CUST-AGE-FLAG           PIC X.
005600             88  CD-AGE-MISSING             VALUE "Y".
005700             88  CD-AGE-PRESENT             VALUE "N".
005800         05  CD-CUST-CITY-FLAG          PIC X.
005900             88  CD-CITY-MISSING            VALUE "Y".
006000             88  CD-CITY-PRESENT            VALUE "N".
006100         05  CD-CUST-AMT-FLAG           PIC X.
006200             88  CD-AMT-MISSING             VALUE "Y".
006300             88  CD-AMT-PRESENT             VALUE "N".
006400     03  FILLER                         PIC X(09).
