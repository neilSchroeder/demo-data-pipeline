000100****************************************************
000200*                                                  *
000300*   WORKING STORAGE FOR THE CD QUALITY REPORT      *
000400*        (CDCLEAN BUILDS IT, CDQRPT PRINTS IT)      *
000500*                                                  *
000600****************************************************
000700*  8 FIELD ENTRIES FIXED - ONE PER CUSTOMER FIELD.
000800*
000900* 07/02/26 VBC - CREATED.
001000* 10/02/26 VBC - ADDED MEAN/MEDIAN/SDEV/MIN/MAX TO
001100*                THE ENTRY FOR AGE & PURCHASE-AMT -
001200*                OTHER SIX FIELDS LEAVE THEM ZERO.
001300*
001400 01  CD-QUALITY-REPORT.
001500     03  CD-QR-AGGREGATE.
001600         05  CD-QR-ROWS-READ           PIC 9(7)  COMP.
001700         05  CD-QR-ROWS-WRITTEN         PIC 9(7)  COMP.
001800         05  CD-QR-ROWS-REMOVED         PIC 9(7)  COMP.
001900         05  CD-QR-DUPS-REMOVED         PIC 9(7)  COMP.
002000         05  CD-QR-RECS-ANY-MISSING     PIC 9(7)  COMP.
002100         05  CD-QR-MISSING-OCCURS       PIC 9(7)  COMP.
002200         05  CD-QR-MISSING-PERCENT      PIC 9(3)V99.
002300         05  CD-QR-FIELD-COUNT          PIC 99    COMP.
002400     03  CD-QR-FIELD-TABLE.
002500         05  CD-QR-FIELD-ENTRY OCCURS 8 TIMES
002600                               INDEXED BY CD-QR-IX.
002700             07  CD-QR-FLD-NAME         PIC X(20).
002800             07  CD-QR-FLD-TYPE         PIC X(8).
002900             07  CD-QR-FLD-MISSING-CNT  PIC 9(5)  COMP.
003000             07  CD-QR-FLD-MISSING-PCT  PIC 9(3)V99.
003100             07  CD-QR-FLD-DISTINCT-CNT PIC 9(5)  COMP.
003200             07  CD-QR-FLD-HAS-STATS    PIC X.
003300                 88  CD-QR-FLD-NUMERIC      VALUE "Y".
003400                 88  CD-QR-FLD-NOT-NUMERIC  VALUE "N".
003500             07  CD-QR-FLD-MEAN         PIC S9(6)V99.
003600             07  CD-QR-FLD-MEDIAN       PIC S9(6)V99.
003700             07  CD-QR-FLD-SDEV         PIC S9(6)V99.
003800             07  CD-QR-FLD-MIN          PIC S9(6)V99.
003900             07  CD-QR-FLD-MAX          PIC S9(6)V99.
004000     03  CD-QR-RUN-SUMMARY REDEFINES CD-QR-AGGREGATE.
004100         05  CD-QR-RS-INPUT-ROWS        PIC 9(7)  COMP.
004200         05  CD-QR-RS-OUTPUT-ROWS       PIC 9(7)  COMP.
004300         05  CD-QR-RS-ROWS-REMOVED      PIC 9(7)  COMP.
004400         05  FILLER                     PIC X(12).
004500*         SAME BYTES AS CD-QR-AGGREGATE, READ AS THE
004600*         THREE-FIGURE OPERATOR TRAILER SHOWN AT EOJ.
