000100****************************************************************
000200*                                                               *
000300*        Customer Data - Outlier Removal (IQR / Z-Score)        *
000400*                     (CD SUBSYSTEM)                             *
000500*                                                               *
000600****************************************************************
000700*
000800 IDENTIFICATION   DIVISION.
000900*========================
001000*
001100     PROGRAM-ID.         CDOUTL.
001200*
001300     AUTHOR.             V B COEN.
001400*                        FOR APPLEWOOD COMPUTERS.
001500*
001600     INSTALLATION.       APPLEWOOD COMPUTERS.
001700*
001800     DATE-WRITTEN.       22/11/1987.
001900*
002000     DATE-COMPILED.
002100*
002200     SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN
002300*                        COEN.  DISTRIBUTED UNDER THE GNU
002400*                        GENERAL PUBLIC LICENSE.  SEE THE FILE
002500*                        COPYING FOR DETAILS.
002600*
002700*    REMARKS.            CALLED SUBPROGRAM FOR CD920.  CDCLEAN
002800*                        LOADS ONE NUMERIC FIELD (AGE, THEN
002900*                        PURCHASE-AMT) INTO CD-OUT-VALUE AND
003000*                        CALLS THIS ONCE PER FIELD WHEN THE
003100*                        OUTLIER SWITCH IS ON (SEE WSCDPARM.COB
003200*                        CD-PRM-OUTLIER-USED).  RETURNS A DROP
003300*                        FLAG PARALLEL TO THE INPUT ARRAY.
003400*                        BATCH FLOW "OUTLIER REMOVAL (OPTIONAL)",
003500*                        BUSINESS RULE 7.
003600*
003700* CHANGES:
003800* 22/11/87 VBC - CREATED AS A GENERAL-PURPOSE IQR FLAGGING
003900*                ROUTINE FOR THE STOCK VALUATION EXCEPTION
004000*                LISTING (NO RELATION TO CD920).
004100* 14/03/91 VBC - ADDED A Z-SCORE OPTION - THE STOCK CONTROLLER
004200*                FOUND IQR HARD TO EXPLAIN TO AUDIT ON SMALL
004300*                SAMPLES.
004400* 14/01/99 VBC - Y2K REVIEW - NO DATE-SENSITIVE FIELDS IN THIS
004500*                MODULE, NO CHANGE REQUIRED.
004600* 29/01/09 VBC - RECOMPILED UNDER GNUCOBOL, NO SOURCE CHANGES.
004700* 16/04/24 VBC - COPYRIGHT NOTICE UPDATED.
004800* 09/02/26 VBC - REWORKED AS A CD920 SUBPROGRAM (CUSTOMER
004900*                IMPORT SCRUBBING), IQR METHOD ONLY TO START.
005000* 12/02/26 VBC - ADDED THE Z-SCORE ALTERNATIVE AND THE METHOD
005100*                SWITCH - SPEC FROM THE SL MANAGER WANTED BOTH
005200*                OFFERED, IQR REMAINS THE SHIPPED DEFAULT.
005300* 15/02/26 RJH - STRAIGHT INSERTION SORT REPLACED A BUBBLE SORT
005400*                THAT WAS FINE FOR TEST DATA BUT TOO SLOW ON A
005500*                FULL-SIZE IMPORT.
005600*
005700*****************************************************************
005800*
005900* COPYRIGHT NOTICE.
006000* ****************
006100*
006200* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
006300* UPDATED 2024-04-16.
006400*
006500* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006600* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
006700* 1976-2026 AND LATER.
006800*
006900* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007000* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007100* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 OR LATER.
007200*
007300*****************************************************************
007400*
007500 ENVIRONMENT      DIVISION.
007600*========================
007700*
007800 COPY  "ENVDIV.COB".
007900*
008000 INPUT-OUTPUT     SECTION.
008100*-----------------------
008200*
008300 DATA             DIVISION.
008400*========================
008500 FILE             SECTION.
008600*-----------------------
008700*
008800 WORKING-STORAGE  SECTION.
008900*-----------------------
009000*
009100*    WORKING COPY SORTED ASCENDING BY CD200 - KEPT SEPARATE FROM
009200*    THE CALLER'S ARRAY SO THE ORIGINAL ROW ORDER SURVIVES (THE
009300*    DROP FLAGS MUST LINE UP WITH CDCLEAN'S TABLE, NOT THE
009400*    SORTED ONE).
009500*
009600 01  CD-OUT-SORT-AREA.
009700     03  CD-SRT-VALUE OCCURS 5000 TIMES
009800                      INDEXED BY CD-SRT-IX
009900                      PIC S9(7)V99.
010000*
010100 01  CD-OUT-STATS.
010200     03  CD-OUT-N                   PIC 9(5)      COMP.
010300     03  CD-OUT-SUM                 PIC S9(11)V99 COMP-3.
010400     03  CD-OUT-MEAN                PIC S9(7)V9999.
010500     03  CD-OUT-SUM-SQ-DIFF         PIC S9(13)V9999 COMP-3.
010600     03  CD-OUT-VARIANCE            PIC S9(9)V9999.
010700     03  CD-OUT-SDEV                PIC S9(7)V9999.
010800     03  CD-OUT-Q1                  PIC S9(7)V9999.
010900     03  CD-OUT-Q3                  PIC S9(7)V9999.
011000     03  CD-OUT-IQR                 PIC S9(7)V9999.
011100     03  CD-OUT-LOWER-BOUND         PIC S9(7)V9999.
011200     03  CD-OUT-UPPER-BOUND         PIC S9(7)V9999.
011300     03  CD-OUT-Z-VALUE             PIC S9(5)V9999.
011400*
011500*    THE SAME STATS BLOCK, READ AS A FLAT BYTE STRING, IS USED
011600*    BY CD640-DEBUG-SHOW (UPSI-0 DEBUG SWITCH) TO DISPLAY THE
011700*    WORKING NUMBERS IN ONE LINE WHEN TRACING A BAD RUN.
011800*
011900     03  CD-OUT-STATS-ALPHA REDEFINES CD-OUT-STATS
012000                            PIC X(85).
012100*
012200 01  CD-OUT-WORK-INDEX.
012300     03  CD-OUT-LOWER-POS           PIC 9(5)      COMP.
012400     03  CD-OUT-UPPER-POS           PIC 9(5)      COMP.
012500     03  CD-OUT-FRAC-NUM            PIC 9(5)      COMP.
012600     03  CD-OUT-SORT-TEMP           PIC S9(7)V99.
012700     03  CD-OUT-SORT-TEMP-R REDEFINES CD-OUT-SORT-TEMP.
012800         05  CD-OUT-SORT-TEMP-WHOLE     PIC S9(7).
012900         05  CD-OUT-SORT-TEMP-DEC       PIC 99.
013000*
013100 LINKAGE          SECTION.
013200*-----------------------
013300*
013400*********
013500* CDOUTL *
013600*********
013700*
013800 01  CDOUTL-WS.
013900     03  CD-OUT-METHOD              PIC X.
014000         88  CD-OUT-METHOD-IQR          VALUE "I".
014100         88  CD-OUT-METHOD-ZSCORE       VALUE "Z".
014200     03  CD-OUT-ZSCORE-THRESH       PIC 9V99.
014300     03  CD-OUT-COUNT               PIC 9(5)      COMP.
014400     03  CD-OUT-VALUES.
014500         05  CD-OUT-VALUE OCCURS 5000 TIMES
014600                          INDEXED BY CD-OUT-VX
014700                          PIC S9(7)V99.
014800     03  CD-OUT-DROP-FLAGS.
014900         05  CD-OUT-DROP OCCURS 5000 TIMES
015000                          INDEXED BY CD-OUT-DX
015100                          PIC X.
015200             88  CD-OUT-KEEP-THIS       VALUE "N".
015300             88  CD-OUT-DROP-THIS       VALUE "Y".
015400     03  CD-OUT-DROP-FLAGS-ALPHA REDEFINES CD-OUT-DROP-FLAGS
015500                                    PIC X(5000).
015600*        USED TO BLANK (WELL, "N") THE WHOLE FLAG ARRAY IN ONE
015700*        REF-MODIFIED MOVE INSTEAD OF A PER-ROW LOOP WHEN THE
015800*        OUTLIER CHECK IS SKIPPED (FEWER THAN 4 VALUES).
015900     03  CD-OUT-DROPPED-COUNT       PIC 9(5)      COMP.
016000*
016100 PROCEDURE        DIVISION USING  CDOUTL-WS.
016200*===========================================
016300*
016400 CD100-MAIN-LOGIC.
016500*
016600     MOVE     ZERO              TO  CD-OUT-DROPPED-COUNT.
016700     MOVE     CD-OUT-COUNT      TO  CD-OUT-N.
016800*
016900     IF       CD-OUT-N  <  4
017000              MOVE  ALL "N"  TO  CD-OUT-DROP-FLAGS-ALPHA
017100              GO TO CD999-MAIN-EXIT.
017200*
017300     PERFORM  CD200-COPY-AND-SORT  THRU CD200-EXIT.
017400*
017500     IF       CD-OUT-METHOD-ZSCORE
017600              PERFORM  CD500-ZSCORE-BOUNDS  THRU CD500-EXIT
017700     ELSE
017800              PERFORM  CD300-IQR-BOUNDS     THRU CD300-EXIT.
017900*
018000     PERFORM  CD700-FLAG-OUTLIERS  THRU CD700-EXIT.
018100*
018200     IF       CD-SW-DEBUG-ON
018300              PERFORM  CD640-DEBUG-SHOW  THRU CD640-EXIT.
018400*
018500     GO TO CD999-MAIN-EXIT.
018600*
018700*    UPSI-0 ON AT THE CONSOLE TURNS THIS ON - ONE LINE SHOWING
018800*    THE BOUNDS AND SUMMARY STATS CURRENTLY HELD, USED WHEN AN
018900*    IMPORT DROPS MORE ROWS THAN THE OPERATOR EXPECTED.
019000*
019100 CD640-DEBUG-SHOW.
019200     DISPLAY  "CDOUTL STATS: " CD-OUT-STATS-ALPHA.
019300     DISPLAY  "CDOUTL LAST SORT KEY: "
019400              CD-OUT-SORT-TEMP-WHOLE "." CD-OUT-SORT-TEMP-DEC.
019500 CD640-EXIT.
019600     EXIT.
019700*
019800*    COPY THE CALLER'S TABLE INTO CD-SRT-VALUE AND SORT IT
019900*    ASCENDING BY STRAIGHT INSERTION - FINE FOR THE FEW
020000*    THOUSAND ROWS A CUSTOMER IMPORT RUNS TO.
020100*
020200 CD200-COPY-AND-SORT.
020300*
020400     PERFORM  CD210-COPY-ONE  THRU CD210-EXIT
020500              VARYING CD-OUT-VX FROM 1 BY 1
020600              UNTIL CD-OUT-VX > CD-OUT-N.
020700*
020800     PERFORM  CD220-INSERT-ONE THRU CD220-EXIT
020900              VARYING CD-SRT-IX FROM 2 BY 1
021000              UNTIL CD-SRT-IX > CD-OUT-N.
021100 CD200-EXIT.
021200     EXIT.
021300*
021400 CD210-COPY-ONE.
021500     MOVE     CD-OUT-VALUE (CD-OUT-VX)
021600                         TO  CD-SRT-VALUE (CD-OUT-VX).
021700 CD210-EXIT.
021800     EXIT.
021900*
022000 CD220-INSERT-ONE.
022100     MOVE     CD-SRT-VALUE (CD-SRT-IX)  TO  CD-OUT-SORT-TEMP.
022200     SET      CD-OUT-VX  TO  CD-SRT-IX.
022300*
022400 CD225-SHIFT-DOWN.
022500     IF       CD-OUT-VX  =  1
022600              GO TO CD225-PLACE.
022700     SET      CD-OUT-VX  DOWN BY 1.
022800     IF       CD-SRT-VALUE (CD-OUT-VX)  <=  CD-OUT-SORT-TEMP
022900              SET  CD-OUT-VX  UP BY 1
023000              GO TO CD225-PLACE.
023100     MOVE     CD-SRT-VALUE (CD-OUT-VX)
023200                         TO  CD-SRT-VALUE (CD-OUT-VX + 1).
023300     GO TO CD225-SHIFT-DOWN.
023400*
023500 CD225-PLACE.
023600     MOVE     CD-OUT-SORT-TEMP  TO  CD-SRT-VALUE (CD-OUT-VX).
023700 CD220-EXIT.
023800     EXIT.
023900*
024000*    Q1/Q3 BY LINEAR INTERPOLATION ON THE SORTED ARRAY, BOUNDS
024100*    AT Q1 - 1.5*IQR AND Q3 + 1.5*IQR.
024200*
024300 CD300-IQR-BOUNDS.
024400*
024500     PERFORM  CD310-QUARTILE  THRU CD310-EXIT.
024600*
024700 CD300-EXIT.
024800     EXIT.
024900*
025000*    POSITION = (N-1) * P, HELD AS A WHOLE-ROW PART AND A
025100*    PERCENT-OF-THE-WAY-TO-THE-NEXT-ROW PART SO THE INTERPOL-
025200*    ATION BELOW CAN RUN IN INTEGER ARITHMETIC THROUGHOUT.
025300*
025400 CD310-QUARTILE.
025500*
025600     COMPUTE  CD-OUT-LOWER-POS  =  ((CD-OUT-N - 1) * 25) / 100.
025700     COMPUTE  CD-OUT-FRAC-NUM   =  ((CD-OUT-N - 1) * 25)  -
025800                                    (CD-OUT-LOWER-POS * 100).
025900     ADD      1                 TO  CD-OUT-LOWER-POS.
026000     IF       CD-OUT-LOWER-POS  <  CD-OUT-N
026100              COMPUTE  CD-OUT-Q1  =
026200                 CD-SRT-VALUE (CD-OUT-LOWER-POS)  +
026300                 ((CD-SRT-VALUE (CD-OUT-LOWER-POS + 1)  -
026400                   CD-SRT-VALUE (CD-OUT-LOWER-POS))  *
026500                  CD-OUT-FRAC-NUM  /  100)
026600     ELSE
026700              MOVE  CD-SRT-VALUE (CD-OUT-N)  TO  CD-OUT-Q1.
026800*
026900     COMPUTE  CD-OUT-LOWER-POS  =  ((CD-OUT-N - 1) * 75) / 100.
027000     COMPUTE  CD-OUT-FRAC-NUM   =  ((CD-OUT-N - 1) * 75)  -
027100                                    (CD-OUT-LOWER-POS * 100).
027200     ADD      1                 TO  CD-OUT-LOWER-POS.
027300     IF       CD-OUT-LOWER-POS  <  CD-OUT-N
027400              COMPUTE  CD-OUT-Q3  =
027500                 CD-SRT-VALUE (CD-OUT-LOWER-POS)  +
027600                 ((CD-SRT-VALUE (CD-OUT-LOWER-POS + 1)  -
027700                   CD-SRT-VALUE (CD-OUT-LOWER-POS))  *
027800                  CD-OUT-FRAC-NUM  /  100)
027900     ELSE
028000              MOVE  CD-SRT-VALUE (CD-OUT-N)  TO  CD-OUT-Q3.
028100*
028200     COMPUTE  CD-OUT-IQR  =  CD-OUT-Q3  -  CD-OUT-Q1.
028300     COMPUTE  CD-OUT-LOWER-BOUND  =
028400              CD-OUT-Q1  -  (CD-OUT-IQR  *  1.5).
028500     COMPUTE  CD-OUT-UPPER-BOUND  =
028600              CD-OUT-Q3  +  (CD-OUT-IQR  *  1.5).
028700 CD310-EXIT.
028800     EXIT.
028900*
029000*    MEAN AND SAMPLE (N-1) STANDARD DEVIATION, BOUNDS SET TO
029100*    MEAN +/- (THRESHOLD * SDEV) SO CD700 CAN TEST THE SAME WAY
029200*    AS THE IQR METHOD DOES.
029300*
029400 CD500-ZSCORE-BOUNDS.
029500*
029600     MOVE     ZERO              TO  CD-OUT-SUM.
029700     PERFORM  CD510-ADD-ONE  THRU CD510-EXIT
029800              VARYING CD-OUT-VX FROM 1 BY 1
029900              UNTIL CD-OUT-VX > CD-OUT-N.
030000     COMPUTE  CD-OUT-MEAN  =  CD-OUT-SUM  /  CD-OUT-N.
030100*
030200     MOVE     ZERO              TO  CD-OUT-SUM-SQ-DIFF.
030300     PERFORM  CD520-SQ-DIFF-ONE  THRU CD520-EXIT
030400              VARYING CD-OUT-VX FROM 1 BY 1
030500              UNTIL CD-OUT-VX > CD-OUT-N.
030600*
030700     IF       CD-OUT-N  >  1
030800              COMPUTE  CD-OUT-VARIANCE  =
030900                       CD-OUT-SUM-SQ-DIFF  /  (CD-OUT-N - 1)
031000     ELSE
031100              MOVE  ZERO  TO  CD-OUT-VARIANCE.
031200*
031300     PERFORM  CD530-SQUARE-ROOT  THRU CD530-EXIT.
031400*
031500     COMPUTE  CD-OUT-LOWER-BOUND  =
031600              CD-OUT-MEAN  -  (CD-OUT-ZSCORE-THRESH  *
031700                                CD-OUT-SDEV).
031800     COMPUTE  CD-OUT-UPPER-BOUND  =
031900              CD-OUT-MEAN  +  (CD-OUT-ZSCORE-THRESH  *
032000                                CD-OUT-SDEV).
032100 CD500-EXIT.
032200     EXIT.
032300*
032400 CD510-ADD-ONE.
032500     ADD      CD-OUT-VALUE (CD-OUT-VX)  TO  CD-OUT-SUM.
032600 CD510-EXIT.
032700     EXIT.
032800*
032900 CD520-SQ-DIFF-ONE.
033000     COMPUTE  CD-OUT-Z-VALUE  =
033100              CD-OUT-VALUE (CD-OUT-VX)  -  CD-OUT-MEAN.
033200     COMPUTE  CD-OUT-SUM-SQ-DIFF  =  CD-OUT-SUM-SQ-DIFF  +
033300              (CD-OUT-Z-VALUE  *  CD-OUT-Z-VALUE).
033400 CD520-EXIT.
033500     EXIT.
033600*
033700*    NEWTON-RAPHSON SQUARE ROOT, 8 PASSES - NO INTRINSIC
033800*    FUNCTION, VARIANCE IS ALWAYS POSITIVE OR ZERO SO ONE FIXED
033900*    STARTING GUESS IS SAFE.
034000*
034100 CD530-SQUARE-ROOT.
034200*
034300     IF       CD-OUT-VARIANCE  =  ZERO
034400              MOVE  ZERO  TO  CD-OUT-SDEV
034500              GO TO CD530-EXIT.
034600*
034700     MOVE     CD-OUT-VARIANCE   TO  CD-OUT-SDEV.
034800     PERFORM  CD535-NR-STEP  THRU CD535-EXIT  8  TIMES.
034900 CD530-EXIT.
035000     EXIT.
035100*
035200 CD535-NR-STEP.
035300     COMPUTE  CD-OUT-SDEV  ROUNDED =
035400              (CD-OUT-SDEV  +  (CD-OUT-VARIANCE / CD-OUT-SDEV))
035500              /  2.
035600 CD535-EXIT.
035700     EXIT.
035800*
035900*    WALK THE ORIGINAL (UNSORTED) ARRAY AND DROP ANYTHING
036000*    OUTSIDE THE BOUNDS JUST COMPUTED.
036100*
036200 CD700-FLAG-OUTLIERS.
036300*
036400     PERFORM  CD710-FLAG-ONE  THRU CD710-EXIT
036500              VARYING CD-OUT-DX FROM 1 BY 1
036600              UNTIL CD-OUT-DX > CD-OUT-N.
036700 CD700-EXIT.
036800     EXIT.
036900*
037000 CD710-FLAG-ONE.
037100*
037200     IF       CD-OUT-VALUE (CD-OUT-DX)  <  CD-OUT-LOWER-BOUND  OR
037300              CD-OUT-VALUE (CD-OUT-DX)  >  CD-OUT-UPPER-BOUND
037400              MOVE  "Y"  TO  CD-OUT-DROP (CD-OUT-DX)
037500              ADD   1    TO  CD-OUT-DROPPED-COUNT
037600     ELSE
037700              MOVE  "N"  TO  CD-OUT-DROP (CD-OUT-DX).
037800 CD710-EXIT.
037900     EXIT.
038000*
038100 CD999-MAIN-EXIT.
038200     EXIT PROGRAM.
