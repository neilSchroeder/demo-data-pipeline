000100********************************************************************
000200*                                                                  *
000300*         Customer Data Quality Report Printer                     *
000400*               (CD SUBSYSTEM)                                     *
000500*                                                                  *
000600********************************************************************
000700*
000800 IDENTIFICATION   DIVISION.
000900*========================
001000*
001100     PROGRAM-ID.         CDQRPT.
001200*
001300     AUTHOR.             R J HOLT.
001400*                        FOR APPLEWOOD COMPUTERS.
001500*
001600     INSTALLATION.       APPLEWOOD COMPUTERS.
001700*
001800     DATE-WRITTEN.       14/06/1984.
001900*
002000     DATE-COMPILED.
002100*
002200     SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN
002300*                        COEN.  DISTRIBUTED UNDER THE GNU
002400*                        GENERAL PUBLIC LICENSE.  SEE THE FILE
002500*                        COPYING FOR DETAILS.
002600*
002700*    REMARKS.            PRINTS THE QUALITY REPORT BUILT BY
002800*                        CDCLEAN - AGGREGATE COUNTERS, ONE LINE
002900*                        PER CUSTOMER FIELD (MISSING %, DISTINCT
003000*                        COUNT AND, WHERE IT APPLIES, MEAN/
003100*                        MEDIAN/SDEV/MIN/MAX), THEN A RUN-
003200*                        SUMMARY TRAILER.  CALLED ONCE, AT THE
003300*                        END OF THE CDCLEAN RUN, WITH THE WHOLE
003400*                        CD-QUALITY-REPORT RECORD ALREADY BUILT.
003500*
003600* CHANGES:
003700* 14/06/84 RJH - CREATED AS THE OLD WEEKLY EXCEPTION LISTING
003800*                FOR THE SL CUSTOMER MASTER RECONCILIATION RUN.
003900* 21/09/88 RJH - ADDED THE PER-FIELD BREAKDOWN SECTION.
004000* 30/04/93 VBC - REWORKED HEADINGS FOR THE V2 PRINT SPOOLER.
004100* 14/01/99 RJH - Y2K: RUN-DATE ON THE HEADING NOW CARRIES A
004200*                FULL 4-DIGIT CENTURY.
004300* 29/01/09 VBC - MIGRATION TO GNU COBOL.
004400* 16/04/24 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PRIOR.
004500* 07/02/26 VBC - REBUILT AS CDQRPT FOR CD920, DRIVEN OFF THE
004600*                NEW CD-QUALITY-REPORT WORKING-STORAGE RECORD
004700*                RATHER THAN ITS OWN FILE READ.
004800* 16/02/26 RJH - ADDED THE NUMERIC-STATISTICS COLUMNS FOR AGE
004900*                AND PURCHASE-AMT.
005000*
005100*********************************************************************
005200*
005300* COPYRIGHT NOTICE.
005400* ****************
005500*
005600* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
005700* UPDATED 2024-04-16.
005800*
005900* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006000* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
006100* 1976-2026 AND LATER.
006200*
006300* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006400* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006500* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 OR LATER.
006600*
006700*********************************************************************
006800*
006900 ENVIRONMENT      DIVISION.
007000*========================
007100*
007200 COPY  "ENVDIV.COB".
007300*
007400 INPUT-OUTPUT     SECTION.
007500*-----------------------
007600 FILE-CONTROL.
007700*
007800     SELECT   QRPT          ASSIGN   TO  QRPT
007900                             ORGANIZATION LINE SEQUENTIAL
008000                             FILE STATUS  CD-QRPT-STATUS.
008100*
008200 DATA             DIVISION.
008300*========================
008400 FILE             SECTION.
008500*-----------------------
008600*
008700 FD  QRPT
008800     REPORT IS CD-QUALITY-REPORT-FORM.
008900*
009000 WORKING-STORAGE  SECTION.
009100*-----------------------
009200*
009300 01  CD-WK-STATUS-CODES.
009400     03  CD-QRPT-STATUS             PIC XX.
009500     03  FILLER                     PIC X(08).
009600*
009700 01  CD-WK-RUN-DATA.
009800     03  CD-WK-RUN-ID               PIC X(8).
009900     03  CD-WK-PAGE-LINES           PIC 99        COMP.
010000     03  FILLER                     PIC X(06).
010100 01  CD-WK-RUN-DATA-ALPHA REDEFINES CD-WK-RUN-DATA
010200                                    PIC X(16).
010300*            ONE-SHOT STRING COMPARE WHEN RJH'S OLD WEEKLY
010400*            RECONCILIATION SCRIPT ASKS "HAS THE RUN-ID/PAGE
010500*            SETUP CHANGED SINCE LAST TIME".
010600*
010700 01  CD-WK-DETAIL-WORK.
010800     03  CD-WK-DETAIL-FIELDS.
010900         05  CD-WK-DTL-NAME         PIC X(20).
011000         05  CD-WK-DTL-TYPE         PIC X(8).
011100         05  CD-WK-DTL-MISSING-PCT  PIC 9(3)V99.
011200         05  CD-WK-DTL-DISTINCT     PIC 9(5)       COMP.
011300         05  CD-WK-DTL-HAS-STATS    PIC X.
011400         05  CD-WK-DTL-MEAN         PIC S9(6)V99.
011500         05  CD-WK-DTL-MEDIAN       PIC S9(6)V99.
011600         05  CD-WK-DTL-SDEV         PIC S9(6)V99.
011700         05  CD-WK-DTL-MIN          PIC S9(6)V99.
011800         05  CD-WK-DTL-MAX          PIC S9(6)V99.
011900     03  CD-WK-DETAIL-ALPHA REDEFINES CD-WK-DETAIL-FIELDS
012000                                     PIC X(65).
012100*            LETS CD300 TEST "IS THIS ROW ALL ZERO" IN ONE GO
012200*            RATHER THAN FIELD BY FIELD.
012300     03  FILLER                     PIC X(07).
012400*
012500*    UPSI-0 DEBUG DUMP WORK AREA - SAME IDEA AS CDOUTL'S OWN
012600*    CD-OUT-STATS-ALPHA, SHOWN ONLY WHEN THE DEBUG SWITCH IS ON.
012700*
012800 01  CD-WK-DEBUG-LINE.
012900     03  CD-WK-DEBUG-FIELDS.
013000         05  CD-WK-DBG-ROWS-READ    PIC 9(7)       COMP.
013100         05  CD-WK-DBG-ROWS-WRITTEN PIC 9(7)       COMP.
013200         05  CD-WK-DBG-ROWS-REMOVED PIC 9(7)       COMP.
013300     03  CD-WK-DEBUG-ALPHA REDEFINES CD-WK-DEBUG-FIELDS
013400                                     PIC X(21).
013500     03  FILLER                     PIC X(05).
013600*
013700 LINKAGE          SECTION.
013800*-----------------------
013900*
014000 COPY  "WSCDQRPT.COB".
014100*
014200 01  CDQRPT-WS.
014300     03  CD-PRM-RUN-ID-LK           PIC X(8).
014400     03  CD-PRM-PAGE-LINES-LK       PIC 99         COMP.
014500*
014600 REPORT          SECTION.
014700*-----------------------
014800*
014900 RD  CD-QUALITY-REPORT-FORM
015000     CONTROL       FINAL
015100     PAGE LIMIT    CD-WK-PAGE-LINES
015200     HEADING       1
015300     FIRST DETAIL  8
015400     LAST  DETAIL  CD-WK-PAGE-LINES.
015500*
015600 01  CD-QR-HEAD  TYPE PAGE HEADING.
015700     03  LINE  1.
015800         05  COL   1   PIC X(30) VALUE
015900                 "CD920 CUSTOMER DATA QUALITY REPORT".
016000         05  COL  60   PIC X(10) VALUE "RUN ID : ".
016100         05  COL  70   PIC X(8)  SOURCE CD-WK-RUN-ID.
016200     03  LINE  3.
016300         05  COL   1   PIC X(20) VALUE "ROWS READ        : ".
016400         05  COL  21   PIC ZZZ,ZZ9  SOURCE CD-QR-ROWS-READ.
016500         05  COL  40   PIC X(20) VALUE "ROWS WRITTEN     : ".
016600         05  COL  60   PIC ZZZ,ZZ9  SOURCE CD-QR-ROWS-WRITTEN.
016700     03  LINE  4.
016800         05  COL   1   PIC X(20) VALUE "DUPLICATES REMOVED:".
016900         05  COL  21   PIC ZZZ,ZZ9  SOURCE CD-QR-DUPS-REMOVED.
017000         05  COL  40   PIC X(20) VALUE "RECS W/ MISSING  : ".
017100         05  COL  60   PIC ZZZ,ZZ9  SOURCE CD-QR-RECS-ANY-MISSING.
017200     03  LINE  5.
017300         05  COL   1   PIC X(20) VALUE "MISSING OCCURRENCES:".
017400         05  COL  21   PIC ZZZ,ZZ9  SOURCE CD-QR-MISSING-OCCURS.
017500         05  COL  40   PIC X(20) VALUE "MISSING PERCENT  : ".
017600         05  COL  60   PIC ZZ9.99   SOURCE CD-QR-MISSING-PERCENT.
017700     03  LINE  7.
017800         05  COL   1                VALUE "FIELD".
017900         05  COL  22                VALUE "TYPE".
018000         05  COL  31                VALUE "MISS %".
018100         05  COL  40                VALUE "DISTINCT".
018200         05  COL  50                VALUE "MEAN".
018300         05  COL  61                VALUE "MEDIAN".
018400         05  COL  72                VALUE "SDEV".
018500         05  COL  83                VALUE "MIN".
018600         05  COL  91                VALUE "MAX".
018700*
018800 01  CD-QR-DETAIL  TYPE DETAIL.
018900     03  LINE + 1.
019000         05  COL   1   PIC X(20)    SOURCE CD-WK-DTL-NAME.
019100         05  COL  22   PIC X(8)     SOURCE CD-WK-DTL-TYPE.
019200         05  COL  31   PIC ZZ9.99   SOURCE CD-WK-DTL-MISSING-PCT.
019300         05  COL  40   PIC ZZ,ZZ9   SOURCE CD-WK-DTL-DISTINCT.
019400         05  COL  50   PIC Z,ZZZ,ZZ9.99
019500                                    SOURCE CD-WK-DTL-MEAN
019600                                    WHEN CD-WK-DTL-HAS-STATS = "Y".
019700         05  COL  61   PIC Z,ZZZ,ZZ9.99
019800                                    SOURCE CD-WK-DTL-MEDIAN
019900                                    WHEN CD-WK-DTL-HAS-STATS = "Y".
020000         05  COL  72   PIC Z,ZZZ,ZZ9.99
020100                                    SOURCE CD-WK-DTL-SDEV
020200                                    WHEN CD-WK-DTL-HAS-STATS = "Y".
020300         05  COL  83   PIC Z,ZZZ,ZZ9.99
020400                                    SOURCE CD-WK-DTL-MIN
020500                                    WHEN CD-WK-DTL-HAS-STATS = "Y".
020600         05  COL  91   PIC Z,ZZZ,ZZ9.99
020700                                    SOURCE CD-WK-DTL-MAX
020800                                    WHEN CD-WK-DTL-HAS-STATS = "Y".
020900*
021000 01  CD-QR-FOOT  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
021100     03  COL   1   PIC X(34)  VALUE
021200             "TOTAL ROWS REMOVED (DUPS + DROP):".
021300     03  COL  36   PIC ZZZ,ZZ9   SOURCE CD-QR-ROWS-REMOVED.
021400     03  LINE + 1.
021500         05  COL   1   PIC X(34) VALUE "*** END OF CD920 QUALITY REPORT ".
021600*
021700 PROCEDURE        DIVISION  USING  CD-QUALITY-REPORT
021800                                   CD-PRM-RUN-ID-LK
021900                                   CD-PRM-PAGE-LINES-LK.
022000*========================
022100*
022200 CD000-MAIN-CONTROL.
022300*------------------
022400     PERFORM  CD100-INITIALISE   THRU CD100-EXIT.
022500     OPEN  OUTPUT  QRPT.
022600     IF  CD-QRPT-STATUS NOT = "00"
022700         DISPLAY "CDQRPT - CANNOT OPEN QRPT, STATUS "
022800                          CD-QRPT-STATUS
022900         GOBACK
023000     END-IF.
023100     INITIATE  CD-QUALITY-REPORT-FORM.
023200     IF  CD-QR-FIELD-COUNT = ZERO
023300         GO TO  CD900-FINISH
023400     END-IF.
023500     SET  CD-QR-IX         TO  1.
023600 CD200-PRINT-FIELDS.
023700     IF  CD-QR-IX > CD-QR-FIELD-COUNT
023800         GO TO  CD900-FINISH
023900     END-IF.
024000     PERFORM  CD250-LOAD-DETAIL-WORK  THRU CD250-EXIT.
024100     GENERATE  CD-QR-DETAIL.
024200     SET  CD-QR-IX  UP BY 1.
024300     GO TO  CD200-PRINT-FIELDS.
024400 CD900-FINISH.
024500     TERMINATE  CD-QUALITY-REPORT-FORM.
024600     CLOSE  QRPT.
024700     GOBACK.
024800*
024900 CD100-INITIALISE.
025000*----------------
025100     MOVE  CD-PRM-RUN-ID-LK      TO  CD-WK-RUN-ID.
025200     MOVE  CD-PRM-PAGE-LINES-LK  TO  CD-WK-PAGE-LINES.
025300     IF  CD-WK-PAGE-LINES = ZERO
025400         MOVE  60  TO  CD-WK-PAGE-LINES
025500     END-IF.
025600 CD100-EXIT.
025700     EXIT.
025800*
025900*    COPIES THE CURRENT CD-QR-FIELD-ENTRY ACROSS INTO THE FLAT
026000*    CD-WK-DETAIL-WORK AREA THE DETAIL LINE PRINTS FROM - REPORT
026100*    WRITER'S SOURCE CLAUSE NEEDS A FIXED FIELD, NOT A SUBSCRIPT
026200*    EXPRESSION, SO THE CURRENT ROW IS UNLOADED HERE FIRST.
026300*
026400 CD250-LOAD-DETAIL-WORK.
026500*------------------------
026600     MOVE  CD-QR-FLD-NAME         (CD-QR-IX)  TO  CD-WK-DTL-NAME.
026700     MOVE  CD-QR-FLD-TYPE         (CD-QR-IX)  TO  CD-WK-DTL-TYPE.
026800     MOVE  CD-QR-FLD-MISSING-PCT  (CD-QR-IX)
026900               TO  CD-WK-DTL-MISSING-PCT.
027000     MOVE  CD-QR-FLD-DISTINCT-CNT (CD-QR-IX)  TO  CD-WK-DTL-DISTINCT.
027100     MOVE  CD-QR-FLD-HAS-STATS    (CD-QR-IX)
027200               TO  CD-WK-DTL-HAS-STATS.
027300     IF  CD-QR-FLD-HAS-STATS (CD-QR-IX) = "Y"
027400         MOVE  CD-QR-FLD-MEAN   (CD-QR-IX)  TO  CD-WK-DTL-MEAN
027500         MOVE  CD-QR-FLD-MEDIAN (CD-QR-IX)  TO  CD-WK-DTL-MEDIAN
027600         MOVE  CD-QR-FLD-SDEV   (CD-QR-IX)  TO  CD-WK-DTL-SDEV
027700         MOVE  CD-QR-FLD-MIN    (CD-QR-IX)  TO  CD-WK-DTL-MIN
027800         MOVE  CD-QR-FLD-MAX    (CD-QR-IX)  TO  CD-WK-DTL-MAX
027900     ELSE
028000         MOVE  ZERO  TO  CD-WK-DTL-MEAN    CD-WK-DTL-MEDIAN
028100         MOVE  ZERO  TO  CD-WK-DTL-SDEV
028200         MOVE  ZERO  TO  CD-WK-DTL-MIN     CD-WK-DTL-MAX
028300     END-IF.
028400     IF  CD-SW-DEBUG-ON
028500         PERFORM  CD255-DEBUG-SHOW  THRU CD255-EXIT
028600     END-IF.
028700 CD250-EXIT.
028800     EXIT.
028900*
029000*    UPSI-0 DEBUG TRACE - NOT NORMALLY SWITCHED ON, KEPT FOR SL
029100*    OPERATOR DIAGNOSIS WHEN A REPORT FIGURE LOOKS WRONG.
029200*
029300 CD255-DEBUG-SHOW.
029400*------------------
029500     MOVE  CD-QR-ROWS-READ     TO  CD-WK-DBG-ROWS-READ.
029600     MOVE  CD-QR-ROWS-WRITTEN  TO  CD-WK-DBG-ROWS-WRITTEN.
029700     MOVE  CD-QR-ROWS-REMOVED  TO  CD-WK-DBG-ROWS-REMOVED.
029800     DISPLAY "CDQRPT DEBUG - " CD-WK-DEBUG-ALPHA.
029900 CD255-EXIT.
030000     EXIT.
