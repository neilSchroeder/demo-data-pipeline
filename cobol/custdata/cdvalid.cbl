000100****************************************************************
000200*                                                               *
000300*           Customer Data - Schema/Type/Range/                 *
000400*              Completeness Validation                         *
000500*                     (CD SUBSYSTEM)                             *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION   DIVISION.
001000*========================
001100*
001200     PROGRAM-ID.         CDVALID.
001300*
001400     AUTHOR.             V B COEN.
001500*                        FOR APPLEWOOD COMPUTERS.
001600*
001700     INSTALLATION.       APPLEWOOD COMPUTERS.
001800*
001900     DATE-WRITTEN.       03/05/1985.
002000*
002100     DATE-COMPILED.
002200*
002300     SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN
002400*                        COEN.  DISTRIBUTED UNDER THE GNU
002500*                        GENERAL PUBLIC LICENSE.  SEE THE FILE
002600*                        COPYING FOR DETAILS.
002700*
002800*    REMARKS.            CALLED SUBPROGRAM FOR CD920.  CDCLEAN
002900*                        CALLS THIS TWICE PER RUN -
003000*                        ONCE PER CUSTOMER RECORD (MODE "R") TO
003100*                        CHECK SCHEMA, TYPE AND RANGE, AND ONCE
003200*                        AT END OF RUN (MODE "C") TO CHECK THE
003300*                        OVERALL COMPLETENESS PERCENTAGE AGAINST
003400*                        THE SITE THRESHOLD.  SEE BUSINESS RULES
003500*                        8 AND 9 AND BATCH FLOW "VALIDATION".
003600*
003700* CHANGES:
003800* 03/05/85 VBC - CREATED AS A GENERAL FIELD-EDIT SUBPROGRAM FOR
003900*                THE SALES LEDGER OPEN-ITEM LOADER - SCHEMA,
004000*                TYPE AND RANGE CHECKS ONLY.
004100* 19/08/89 VBC - ADDED A SEPARATE RANGE-FAIL FLAG ALONGSIDE
004200*                THE TYPE-FAIL FLAG, AT THE SL SUPERVISOR'S
004300*                REQUEST.
004400* 14/01/99 VBC - Y2K REVIEW - DATE FIELDS HANDLED BY CDDATE,
004500*                NOT HERE - NO CHANGE REQUIRED.
004600* 29/01/09 VBC - RECOMPILED UNDER GNUCOBOL, NO SOURCE CHANGES.
004700* 16/04/24 VBC - COPYRIGHT NOTICE UPDATED.
004800* 06/02/26 VBC - REWORKED FOR CD920 (CUSTOMER IMPORT SCRUBBING).
004900* 10/02/26 VBC - SPLIT RANGE CHECK OUT OF TYPE CHECK, CDCLEAN
005000*                NEEDS THE TWO COUNTS SEPARATELY FOR THE REPORT.
005100* 14/02/26 RJH - ADDED MODE "C" COMPLETENESS CHECK RATHER THAN
005200*                LEAVE IT INLINE IN CDCLEAN - QUERY FROM THE
005300*                AUDITORS WANTED IT TESTABLE ON ITS OWN.
005400*
005500*****************************************************************
005600*
005700* COPYRIGHT NOTICE.
005800* ****************
005900*
006000* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
006100* UPDATED 2024-04-16.
006200*
006300* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006400* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
006500* 1976-2026 AND LATER.
006600*
006700* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006800* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006900* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 OR LATER.
007000*
007100*****************************************************************
007200*
007300 ENVIRONMENT      DIVISION.
007400*========================
007500*
007600 COPY  "ENVDIV.COB".
007700*
007800 INPUT-OUTPUT     SECTION.
007900*-----------------------
008000*
008100 DATA             DIVISION.
008200*========================
008300 FILE             SECTION.
008400*-----------------------
008500*
008600 WORKING-STORAGE  SECTION.
008700*-----------------------
008800*
008900 01  CD-VLD-WORK.
009000     03  CD-VLD-FIELDS-TOTAL        PIC 9(9)      COMP.
009100     03  CD-VLD-FIELDS-PRESENT      PIC 9(9)      COMP.
009200     03  CD-VLD-PCT-SCALED          PIC 9(9)V99.
009300     03  CD-VLD-HUNDRED             PIC 9(3)      COMP
009400                                    VALUE 100.
009500*
009600*    SCRATCH COPY OF THE AGE/AMOUNT LIMITS SO THE RANGE TEST
009700*    BELOW READS THE SAME WAY AS THE PARAMETER RECORD DOES -
009800*    KEPT AS A ONE-FOR-ONE REDEFINE RATHER THAN A FRESH LAYOUT.
009900*
010000 01  CD-VLD-LIMIT-CHECK.
010100     03  CD-VLD-LIMIT-LOW           PIC S9(3).
010200     03  CD-VLD-LIMIT-HIGH          PIC S9(3).
010300     03  CD-VLD-LIMIT-PAIR REDEFINES CD-VLD-LIMIT-CHECK
010400                                    PIC S9(6).
010500*
010600 LINKAGE          SECTION.
010700*-----------------------
010800*
010900*********
011000* CDVALID *
011100*********
011200*
011300 01  CDVALID-WS.
011400     03  CD-VLD-MODE                PIC X.
011500         88  CD-VLD-MODE-RECORD         VALUE "R".
011600         88  CD-VLD-MODE-COMPLETE       VALUE "C".
011700     03  CD-VLD-RECORD-AREA.
011800         05  CD-VLD-CUST-ID             PIC 9(7).
011900         05  CD-VLD-CUST-AGE            PIC S9(3).
012000         05  CD-VLD-CUST-AMT            PIC S9(7)V99.
012100         05  CD-VLD-CUST-YMD            PIC 9(8).
012200         05  CD-VLD-CUST-EMAIL          PIC X(40).
012300     03  CD-VLD-RECORD-AREA-R REDEFINES CD-VLD-RECORD-AREA.
012400         05  FILLER                     PIC X(7).
012500         05  CD-VLD-CUST-AGE-A          PIC X(3).
012600         05  FILLER                     PIC X(50).
012700     03  CD-VLD-PARAMS.
012800         05  CD-VLD-AGE-MIN             PIC S9(3).
012900         05  CD-VLD-AGE-MAX             PIC S9(3).
013000         05  CD-VLD-COMPLETE-THRESH     PIC 9V9999.
013100     03  CD-VLD-COMPLETE-INPUT.
013200         05  CD-VLD-ROWS-READ           PIC 9(7).
013300         05  CD-VLD-MISSING-OCCURS      PIC 9(7).
013400         05  CD-VLD-FIELD-COUNT         PIC 99.
013500     03  CD-VLD-RESULTS.
013600         05  CD-VLD-SCHEMA-FAIL         PIC X.
013700             88  CD-VLD-SCHEMA-OK           VALUE "N".
013800             88  CD-VLD-SCHEMA-BAD          VALUE "Y".
013900         05  CD-VLD-TYPE-FAIL           PIC X.
014000             88  CD-VLD-TYPE-OK             VALUE "N".
014100             88  CD-VLD-TYPE-BAD            VALUE "Y".
014200         05  CD-VLD-RANGE-FAIL          PIC X.
014300             88  CD-VLD-RANGE-OK            VALUE "N".
014400             88  CD-VLD-RANGE-BAD           VALUE "Y".
014500         05  CD-VLD-COMPLETE-PCT        PIC 9(3)V99.
014600         05  CD-VLD-COMPLETE-FAIL       PIC X.
014700             88  CD-VLD-COMPLETE-OK         VALUE "N".
014800             88  CD-VLD-COMPLETE-BAD        VALUE "Y".
014900     03  CD-VLD-RESULTS-ALPHA REDEFINES CD-VLD-RESULTS
015000                                    PIC X(9).
015100*        LETS CDCLEAN TEST ALL FIVE RESULT BYTES IN ONE GO
015200*        (= "NNN00000N") RATHER THAN FIVE SEPARATE IFs.
015300*
015400 PROCEDURE        DIVISION USING  CDVALID-WS.
015500*===========================================
015600*
015700 CD100-MAIN-LOGIC.
015800*
015900     IF       CD-VLD-MODE-RECORD
016000              PERFORM  CD200-CHECK-RECORD THRU CD200-EXIT
016100              GO TO CD900-MAIN-EXIT.
016200*
016300     IF       CD-VLD-MODE-COMPLETE
016400              PERFORM  CD400-CHECK-COMPLETENESS THRU CD400-EXIT
016500              GO TO CD900-MAIN-EXIT.
016600*
016700     GO TO CD900-MAIN-EXIT.
016800*
016900*    SCHEMA - THE RECORD MUST CARRY A NON-ZERO CUSTOMER-ID,
017000*    SINCE THAT IS THE ONLY FIELD BUSINESS RULE 1 WILL NOT
017100*    IMPUTE OR DEFAULT.
017200*    TYPE - THE SIGNUP DATE MUST HAVE COME BACK FROM CDDATE AS
017300*    A NON-ZERO CCYYMMDD (ZERO MEANS NONE OF THE SIX FORMATS
017400*    PARSED IT).
017500*    RANGE - AGE MUST FALL WITHIN THE SITE LIMITS (BUSINESS
017600*    RULE 8), CHECKED ONLY WHEN AGE IS PRESENT (THE MISSING-
017700*    VALUE FLAG IS TESTED BY CDCLEAN BEFORE THIS CALL).
017800*
017900 CD200-CHECK-RECORD.
018000*
018100     MOVE     "N"               TO  CD-VLD-SCHEMA-FAIL.
018200     MOVE     "N"               TO  CD-VLD-TYPE-FAIL.
018300     MOVE     "N"               TO  CD-VLD-RANGE-FAIL.
018400*
018500     IF       CD-VLD-CUST-ID  =  ZERO
018600              MOVE  "Y"  TO  CD-VLD-SCHEMA-FAIL.
018700*
018800     IF       CD-VLD-CUST-YMD  =  ZERO
018900              MOVE  "Y"  TO  CD-VLD-TYPE-FAIL.
019000*
019100     MOVE     CD-VLD-AGE-MIN    TO  CD-VLD-LIMIT-LOW.
019200     MOVE     CD-VLD-AGE-MAX    TO  CD-VLD-LIMIT-HIGH.
019300*
019400     IF       CD-VLD-CUST-AGE  <  CD-VLD-LIMIT-LOW  OR
019500              CD-VLD-CUST-AGE  >  CD-VLD-LIMIT-HIGH
019600              MOVE  "Y"  TO  CD-VLD-RANGE-FAIL.
019700 CD200-EXIT.
019800     EXIT.
019900*
020000*    COMPLETENESS - BUSINESS RULE 9.  PERCENT PRESENT =
020100*    100 - (MISSING OCCURRENCES / (ROWS READ * FIELD COUNT)).
020200*    DONE IN SCALED INTEGER ARITHMETIC, NOT FLOATING, TO STAY
020300*    CONSISTENT WITH THE REST OF THE CD SUBSYSTEM.
020400*
020500 CD400-CHECK-COMPLETENESS.
020600*
020700     MOVE     "N"               TO  CD-VLD-COMPLETE-FAIL.
020800     MOVE     ZERO              TO  CD-VLD-COMPLETE-PCT.
020900*
021000     IF       CD-VLD-ROWS-READ  =  ZERO  OR
021100              CD-VLD-FIELD-COUNT = ZERO
021200              GO TO CD400-EXIT.
021300*
021400     COMPUTE  CD-VLD-FIELDS-TOTAL  =
021500              CD-VLD-ROWS-READ  *  CD-VLD-FIELD-COUNT.
021600     COMPUTE  CD-VLD-FIELDS-PRESENT  =
021700              CD-VLD-FIELDS-TOTAL  -  CD-VLD-MISSING-OCCURS.
021800     COMPUTE  CD-VLD-PCT-SCALED  ROUNDED =
021900              (CD-VLD-FIELDS-PRESENT  *  CD-VLD-HUNDRED)
022000              /  CD-VLD-FIELDS-TOTAL.
022100     MOVE     CD-VLD-PCT-SCALED TO  CD-VLD-COMPLETE-PCT.
022200*
022300     IF       CD-VLD-COMPLETE-PCT  <
022400              CD-VLD-COMPLETE-THRESH
022500              MOVE  "Y"  TO  CD-VLD-COMPLETE-FAIL.
022600 CD400-EXIT.
022700     EXIT.
022800*
022900 CD900-MAIN-EXIT.
023000     EXIT PROGRAM.
