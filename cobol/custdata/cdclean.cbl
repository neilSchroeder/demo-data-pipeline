000100********************************************************************
000200*                                                                  *
000300*      Customer Data Cleansing Batch Orchestrator                  *
000400*               (CD SUBSYSTEM)                                     *
000500*                                                                  *
000600********************************************************************
000700*
000800 IDENTIFICATION   DIVISION.
000900*========================
001000*
001100     PROGRAM-ID.         CDCLEAN.
001200*
001300     AUTHOR.             V B COEN.
001400*                        FOR APPLEWOOD COMPUTERS.
001500*
001600     INSTALLATION.       APPLEWOOD COMPUTERS.
001700*
001800     DATE-WRITTEN.       11/03/1983.
001900*
002000     DATE-COMPILED.
002100*
002200     SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN
002300*                        COEN.  DISTRIBUTED UNDER THE GNU
002400*                        GENERAL PUBLIC LICENSE.  SEE THE FILE
002500*                        COPYING FOR DETAILS.
002600*
002700*    REMARKS.            MAIN DRIVER FOR CD920 (CUSTOMER IMPORT
002800*                        SCRUBBING AHEAD OF SL LOAD).  READS
002900*                        CUSTIN, LOADS THE WHOLE FILE INTO THE
003000*                        CD-CUST-TABLE-AREA (ALL THE CLEANING
003100*                        RULES ARE WHOLE-FILE OPERATIONS, NOT
003200*                        ROW-AT-A-TIME), RUNS THE FIXED ORDER OF
003300*                        CLEANING STEPS OVER THE TABLE, CALLS
003400*                        CDDATE/CDOUTL/CDVALID AS NEEDED, THEN
003500*                        WRITES CUSTOUT AND HANDS THE FINISHED
003600*                        QUALITY-REPORT RECORD TO CDQRPT FOR
003700*                        PRINTING.  SEE CD920 REQUEST AND THE
003800*                        "PIPELINE ORCHESTRATOR" BATCH FLOW.
003900*
004000* CHANGES:
004100* 11/03/83 VBC - CREATED AS THE OLD CUSTOMER LOAD-PREP UTILITY,
004200*                SL MASTER FEED, SINGLE FIXED DD/MM/CCYY DATE.
004300* 02/08/86 VBC - ADDED THE DUPLICATE-RECORD DROP PASS AFTER THE
004400*                WEST BRANCH IMPORT CAME IN WITH REPEATED ROWS.
004500* 20/05/90 VBC - REWORKED FOR THE V2 FILE HANDLER CONVENTIONS.
004600* 07/10/94 VBC - ADDED AGE/AMOUNT RANGE CHECKING AT SL REQUEST.
004700* 14/01/99 VBC - Y2K: ALL WORKING DATES NOW CARRY A FULL 4-DIGIT
004800*                CENTURY, NO 2-DIGIT YEAR ASSUMPTIONS LEFT.
004900* 29/01/09 VBC - MIGRATION TO GNU COBOL.
005000* 16/04/24 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PRIOR.
005100* 06/02/26 VBC - REBUILT AS CDCLEAN FOR CD920 - WHOLE PROGRAM
005200*                RECAST AROUND THE IN-MEMORY CD-CUST-TABLE-AREA
005300*                SO THE MEDIAN/MODE AND OUTLIER STEPS CAN SEE
005400*                THE WHOLE FILE AT ONCE, NOT JUST ONE ROW.
005500* 08/02/26 VBC - ADDED THE MISSING-FIELD 50% DROP CHECK (BUS
005600*                RULE 2) AHEAD OF THE MEDIAN/MODE IMPUTE STEPS.
005700* 11/02/26 RJH - SPLIT OUTLIER REMOVAL INTO AGE-THEN-AMOUNT
005800*                PASSES OVER THE SHRINKING TABLE, PER SL SPEC.
005900* 15/02/26 VBC - ADDED THE CDVALID CALLS (PER-ROW AND END-OF-
006000*                RUN COMPLETENESS).
006100* 18/02/26 RJH - ADDED THE CONSOLE RUN SUMMARY AT EOJ.
006200*
006300*********************************************************************
006400*
006500* COPYRIGHT NOTICE.
006600* ****************
006700*
006800* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
006900* UPDATED 2024-04-16.
007000*
007100* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007200* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
007300* 1976-2026 AND LATER.
007400*
007500* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007600* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007700* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 OR LATER.
007800*
007900*********************************************************************
008000*
008100 ENVIRONMENT      DIVISION.
008200*========================
008300*
008400 COPY  "ENVDIV.COB".
008500*
008600 INPUT-OUTPUT     SECTION.
008700*-----------------------
008800 FILE-CONTROL.
008900*
009000     SELECT   CUSTIN        ASSIGN   TO  CUSTIN
009100                             ORGANIZATION LINE SEQUENTIAL
009200                             FILE STATUS  CD-CUSTIN-STATUS.
009300*
009400     SELECT   CUSTOUT       ASSIGN   TO  CUSTOUT
009500                             ORGANIZATION LINE SEQUENTIAL
009600                             FILE STATUS  CD-CUSTOUT-STATUS.
009700*
009800 DATA             DIVISION.
009900*========================
010000 FILE             SECTION.
010100*-----------------------
010200*
010300 FD  CUSTIN.
010400 COPY  "WSCDCUST.COB".
010500*
010600 FD  CUSTOUT.
010700 01  CUSTOUT-RECORD                PIC X(142).
010800*
010900 WORKING-STORAGE  SECTION.
011000*-----------------------
011100*
011200 COPY  "WSCDPARM.COB".
011300 COPY  "WSCDQRPT.COB".
011400*
011500*    2-CHAR FILE-STATUS FIELDS FOR THE TWO SELECTS ABOVE.
011600*
011700 01  CD-WK-STATUS-CODES.
011800     03  CD-CUSTIN-STATUS           PIC XX.
011900     03  CD-CUSTOUT-STATUS          PIC XX.
012000     03  FILLER                     PIC X(06).
012100*
012200 01  CD-WK-CONTROL.
012300     03  CD-WK-ROWS-READ            PIC 9(7)      COMP.
012400     03  CD-WK-ROWS-KEPT            PIC 9(7)      COMP.
012500     03  CD-WK-DUPS-REMOVED         PIC 9(7)      COMP.
012600     03  CD-WK-OUTLIERS-REMOVED     PIC 9(7)      COMP.
012700     03  CD-WK-RECS-ANY-MISSING     PIC 9(7)      COMP.
012800     03  CD-WK-MISSING-OCCURS       PIC 9(7)      COMP.
012900     03  CD-WK-TALLY-ONE            PIC 9         COMP.
013000     03  CD-WK-ROW-MISS-COUNT       PIC 9         COMP.
013100     03  CD-WK-IMPUTE-AMT           PIC S9(7)V99.
013200     03  FILLER                     PIC X(05).
013300*
013400 01  CD-WK-FIELD-MISSING.
013500     03  CD-WK-MISS-EMAIL           PIC 9(7)      COMP.
013600     03  CD-WK-MISS-AGE             PIC 9(7)      COMP.
013700     03  CD-WK-MISS-CITY            PIC 9(7)      COMP.
013800     03  CD-WK-MISS-AMT             PIC 9(7)      COMP.
013900     03  FILLER                     PIC X(08).
014000*
014100 01  CD-WK-VALID-COUNTERS.
014200     03  CD-WK-SCHEMA-FAILS         PIC 9(7)      COMP.
014300     03  CD-WK-TYPE-FAILS           PIC 9(7)      COMP.
014400     03  CD-WK-RANGE-FAILS          PIC 9(7)      COMP.
014500     03  CD-WK-COMPLETE-PCT         PIC 9(3)V99.
014600     03  FILLER                     PIC X(05).
014700*
014800 01  CD-WK-THRESHOLD-CALC.
014900     03  CD-WK-MISS-FRACTION        PIC 9V999.
015000     03  FILLER                     PIC X(04).
015100*
015200 01  CD-WK-COMPACT-AREA.
015300     03  CD-WK-COMPACT-PTR          PIC 9(5)      COMP.
015400     03  FILLER                     PIC X(04).
015500*
015600*    ONE TABLE ENTRY PER CUSTOMER ROW, BUILT ONCE AT CD200 AND
015700*    WORKED ON WHOLE-FILE BY EVERY STEP AFTER - THE MEDIAN/MODE
015800*    AND OUTLIER RULES NEED TO SEE ALL ROWS AT ONCE, NOT ONE AT
015900*    A TIME, SO THE CUSTIN FD RECORD IS EMPTIED HERE AS SOON AS
016000*    IT IS READ.
016100*
016200 01  CD-CUST-TABLE-AREA.
016300     03  CD-TBL-COUNT               PIC 9(5)      COMP.
016400     03  CD-TBL-ENTRY OCCURS 5000 TIMES
016500                      INDEXED BY CD-TBL-IX CD-TBL-JX.
016600         05  CD-TBL-DATA.
016700             07  CD-TBL-ID                  PIC 9(7).
016800             07  CD-TBL-FIRST-NAME          PIC X(15).
016900             07  CD-TBL-LAST-NAME           PIC X(15).
017000             07  CD-TBL-EMAIL               PIC X(40).
017100             07  CD-TBL-AGE                 PIC S9(3).
017200             07  CD-TBL-SIGNUP-AREA         PIC X(10).
017300             07  CD-TBL-SIGNUP-NUM REDEFINES
017400                             CD-TBL-SIGNUP-AREA.
017500                 09  CD-TBL-SIGNUP-YMD          PIC 9(8).
017600                 09  FILLER                     PIC X(2).
017700             07  CD-TBL-AMT                 PIC S9(7)V99.
017800             07  CD-TBL-CITY                PIC X(20).
017900             07  CD-TBL-STATUS              PIC X(10).
018000         05  CD-TBL-DATA-ALPHA REDEFINES CD-TBL-DATA
018100                                           PIC X(129).
018200*            USED FOR THE FULL-RECORD DUPLICATE TEST AT CD300 -
018300*            SAME TRICK AS WSCDCUST.COB USES FOR CD-CUST-DATA.
018400         05  CD-TBL-FLAGS.
018500             07  CD-TBL-EMAIL-FLAG          PIC X.
018600                 88  CD-TBL-EMAIL-MISSING       VALUE "Y".
018700                 88  CD-TBL-EMAIL-PRESENT       VALUE "N".
018800             07  CD-TBL-AGE-FLAG            PIC X.
018900                 88  CD-TBL-AGE-MISSING         VALUE "Y".
019000                 88  CD-TBL-AGE-PRESENT         VALUE "N".
019100             07  CD-TBL-CITY-FLAG           PIC X.
019200                 88  CD-TBL-CITY-MISSING        VALUE "Y".
019300                 88  CD-TBL-CITY-PRESENT        VALUE "N".
019400             07  CD-TBL-AMT-FLAG            PIC X.
019500                 88  CD-TBL-AMT-MISSING         VALUE "Y".
019600                 88  CD-TBL-AMT-PRESENT         VALUE "N".
019700         05  CD-TBL-FLAGS-ALPHA REDEFINES CD-TBL-FLAGS
019800                                           PIC X(4).
019900*            BULK-SETS ALL FOUR FLAGS TO "N" IN ONE MOVE AT
020000*            CD215, RATHER THAN FOUR SEPARATE ELSE BRANCHES.
020100         05  CD-TBL-DROP-FLAG           PIC X.
020200             88  CD-TBL-KEEP-THIS           VALUE "N".
020300             88  CD-TBL-DROP-THIS           VALUE "Y".
020400         05  FILLER                     PIC X(06).
020500*
020600*    GENERIC ASCENDING-SORT WORK AREA, SHARED BY THE AGE MEDIAN,
020700*    THE PURCHASE-AMT MEDIAN AND THE QUALITY-REPORT STATISTICS -
020800*    SAME INSERTION SORT CDOUTL USES ON ITS OWN COPY.
020900*
021000 01  CD-WK-SORT-AREA.
021100     03  CD-WK-SORT-N               PIC 9(5)      COMP.
021200     03  CD-SRT-VALUE OCCURS 5000 TIMES
021300                      INDEXED BY CD-SRT-IX CD-SRT-JX
021400                      PIC S9(7)V99.
021500     03  CD-WK-SORT-TEMP            PIC S9(7)V99.
021600     03  FILLER                     PIC X(04).
021700*
021800 01  CD-WK-MEDIAN-CALC.
021900     03  CD-WK-MED-LOW              PIC 9(5)      COMP.
022000     03  CD-WK-MED-HIGH             PIC 9(5)      COMP.
022100     03  CD-WK-MED-REM              PIC 9(5)      COMP.
022200     03  CD-WK-MED-RESULT           PIC S9(7)V99.
022300     03  FILLER                     PIC X(04).
022400*
022500*    NUMERIC-STATISTICS WORK AREA FOR CD840 (AGE & PURCHASE-AMT
022600*    MEAN/SDEV/MIN/MAX) - SAME SHAPE AS CDOUTL'S OWN CD-OUT-
022700*    STATS GROUP.
022800*
022900 01  CD-WK-STATS-CALC.
023000     03  CD-WK-STA-SUM              PIC S9(9)V99    COMP-3.
023100     03  CD-WK-STA-MEAN             PIC S9(6)V9999.
023200     03  CD-WK-STA-SUMSQDIFF        PIC S9(11)V9999 COMP-3.
023300     03  CD-WK-STA-VARIANCE         PIC S9(9)V9999.
023400     03  CD-WK-STA-SDEV             PIC S9(6)V9999.
023500     03  CD-WK-STA-MIN              PIC S9(7)V99.
023600     03  CD-WK-STA-MAX              PIC S9(7)V99.
023700     03  CD-WK-STA-DIFF             PIC S9(7)V9999.
023800     03  FILLER                     PIC X(04).
023900*
024000*    DISTINCT-VALUE LIST, REBUILT FOR EACH OF THE EIGHT REPORT
024100*    FIELDS IN TURN AT CD815 - EACH FIELD'S VALUES ARE MOVED IN
024200*    HERE AS PIC X(40) SO ONE ENGINE SERVES ALL EIGHT.
024300*
024400 01  CD-WK-DISTINCT-LIST.
024500     03  CD-WK-DST-COUNT            PIC 9(5)      COMP.
024600     03  CD-DST-VALUE OCCURS 5000 TIMES
024700                      INDEXED BY CD-DST-IX
024800                      PIC X(40).
024900     03  CD-WK-DST-SCRATCH          PIC X(40).
025000     03  CD-WK-DST-FOUND            PIC X.
025100         88  CD-WK-DST-WAS-FOUND        VALUE "Y".
025200         88  CD-WK-DST-NOT-FOUND        VALUE "N".
025300     03  FILLER                     PIC X(04).
025400*
025500*    MODE (MOST-FREQUENT-VALUE) WORK TABLE FOR THE EMAIL AND
025600*    CITY IMPUTE STEPS (CD440/CD445) - TIES BROKEN ON THE LOWER
025700*    COLLATING VALUE BY CD485.
025800*
025900 01  CD-WK-MODE-TABLE.
026000     03  CD-WK-MOD-COUNT            PIC 9(5)      COMP.
026100     03  CD-MOD-ENTRY OCCURS 5000 TIMES
026200                      INDEXED BY CD-MOD-IX.
026300         05  CD-MOD-VALUE               PIC X(40).
026400         05  CD-MOD-TALLY               PIC 9(5)      COMP.
026500     03  CD-WK-MOD-SCRATCH          PIC X(40).
026600     03  CD-WK-MOD-FOUND            PIC X.
026700     03  CD-WK-MOD-BEST-TALLY       PIC 9(5)      COMP.
026800     03  CD-WK-MOD-WINNER           PIC X(40).
026900     03  FILLER                     PIC X(04).
027000*
027100*    LEFT-TRIM WORK AREA SHARED BY ALL FIVE TEXT FIELDS AT CD500.
027200*
027300 01  CD-WK-TRIM-BUF.
027400     03  CD-WK-TRIM-TEXT            PIC X(40).
027500     03  CD-WK-TRIM-RESULT          PIC X(40).
027600     03  CD-WK-TRIM-POS             PIC 9(3)      COMP.
027700     03  CD-WK-TRIM-LEN             PIC 9(3)      COMP.
027800     03  FILLER                     PIC X(04).
027900*
028000*    MIRRORS CDDATE-WS, CDOUTL-WS AND CDVALID-WS BYTE FOR BYTE -
028100*    THESE ARE WORKING-STORAGE, NOT LINKAGE - CDCLEAN IS THE TOP
028200*    OF THE JOB AND RECEIVES NOTHING ON ITS OWN PROCEDURE
028300*    DIVISION, SO THERE IS NO LINKAGE SECTION TO PUT THEM IN.
028400*    THEY ARE NAMED -CALL-AREA SIMPLY TO SHOW THEY ARE BUILT UP
028500*    TO PASS ON EACH CALL.
028600*
028700*********
028800* CDDATE *
028900*********
029000*
029100 01  CDDATE-CALL-AREA.
029200     03  CD-CALL-DATE-TEXT-IN       PIC X(10).
029300     03  CD-CALL-DATE-YMD-OUT       PIC 9(8).
029400*
029500*********
029600* CDOUTL *
029700*********
029800*
029900 01  CDOUTL-CALL-AREA.
030000     03  CD-CALL-OUT-METHOD         PIC X.
030100     03  CD-CALL-OUT-ZSCORE-THRESH  PIC 9V99.
030200     03  CD-CALL-OUT-COUNT          PIC 9(5)      COMP.
030300     03  CD-CALL-OUT-VALUES.
030400         05  CD-CALL-OUT-VALUE OCCURS 5000 TIMES
030500                          INDEXED BY CD-COV-IX
030600                          PIC S9(7)V99.
030700     03  CD-CALL-OUT-DROP-FLAGS.
030800         05  CD-CALL-OUT-DROP OCCURS 5000 TIMES
030900                          INDEXED BY CD-COD-IX
031000                          PIC X.
031100     03  CD-CALL-OUT-DROP-FLAGS-ALPHA REDEFINES
031200                          CD-CALL-OUT-DROP-FLAGS  PIC X(5000).
031300     03  CD-CALL-OUT-DROPPED-COUNT  PIC 9(5)      COMP.
031400*
031500**********
031600* CDVALID *
031700**********
031800*
031900 01  CDVALID-CALL-AREA.
032000     03  CD-CALL-VLD-MODE           PIC X.
032100     03  CD-CALL-VLD-RECORD-AREA.
032200         05  CD-CALL-VLD-CUST-ID        PIC 9(7).
032300         05  CD-CALL-VLD-CUST-AGE       PIC S9(3).
032400         05  CD-CALL-VLD-CUST-AMT       PIC S9(7)V99.
032500         05  CD-CALL-VLD-CUST-YMD       PIC 9(8).
032600         05  CD-CALL-VLD-CUST-EMAIL     PIC X(40).
032700     03  CD-CALL-VLD-PARAMS.
032800         05  CD-CALL-VLD-AGE-MIN        PIC S9(3).
032900         05  CD-CALL-VLD-AGE-MAX        PIC S9(3).
033000         05  CD-CALL-VLD-COMPLETE-THRESH PIC 9V9999.
033100     03  CD-CALL-VLD-COMPLETE-INPUT.
033200         05  CD-CALL-VLD-ROWS-READ      PIC 9(7).
033300         05  CD-CALL-VLD-MISSING-OCCURS PIC 9(7).
033400         05  CD-CALL-VLD-FIELD-COUNT    PIC 99.
033500     03  CD-CALL-VLD-RESULTS.
033600         05  CD-CALL-VLD-SCHEMA-FAIL    PIC X.
033700         05  CD-CALL-VLD-TYPE-FAIL      PIC X.
033800         05  CD-CALL-VLD-RANGE-FAIL     PIC X.
033900         05  CD-CALL-VLD-COMPLETE-PCT   PIC 9(3)V99.
034000         05  CD-CALL-VLD-COMPLETE-FAIL  PIC X.
034100*
034200 PROCEDURE        DIVISION.
034300*========================
034400*
034500 CD000-MAIN-CONTROL.
034600*------------------
034700     PERFORM  CD100-INITIALISE           THRU CD100-EXIT.
034800     PERFORM  CD200-LOAD-TABLE            THRU CD200-EXIT.
034900     PERFORM  CD300-REMOVE-DUPLICATES     THRU CD300-EXIT.
035000     PERFORM  CD400-HANDLE-MISSING        THRU CD400-EXIT.
035100     PERFORM  CD500-CLEAN-TEXT            THRU CD500-EXIT.
035200     PERFORM  CD600-PARSE-DATES           THRU CD600-EXIT.
035300     IF  CD-OUTLIERS-ON
035400         PERFORM  CD700-REMOVE-OUTLIERS   THRU CD700-EXIT
035500     END-IF.
035600     PERFORM  CD750-VALIDATE-ROWS         THRU CD750-EXIT.
035700     PERFORM  CD800-BUILD-QUALITY-RPT     THRU CD800-EXIT.
035800     PERFORM  CD850-VALIDATE-COMPLETE     THRU CD850-EXIT.
035900     PERFORM  CD870-PRINT-QUALITY-RPT     THRU CD870-EXIT.
036000     PERFORM  CD900-WRITE-OUTPUT          THRU CD900-EXIT.
036100     PERFORM  CD950-DISPLAY-SUMMARY       THRU CD950-EXIT.
036200     STOP RUN.
036300*
036400 CD100-INITIALISE.
036500*----------------
036600     OPEN  INPUT   CUSTIN.
036700     IF  CD-CUSTIN-STATUS NOT = "00"
036800         DISPLAY "CDCLEAN - CANNOT OPEN CUSTIN, STATUS "
036900                          CD-CUSTIN-STATUS
037000         STOP RUN
037100     END-IF.
037200     OPEN  OUTPUT  CUSTOUT.
037300     IF  CD-CUSTOUT-STATUS NOT = "00"
037400         DISPLAY "CDCLEAN - CANNOT OPEN CUSTOUT, STATUS "
037500                          CD-CUSTOUT-STATUS
037600         STOP RUN
037700     END-IF.
037800     MOVE  ZERO            TO  CD-WK-ROWS-READ.
037900     MOVE  ZERO            TO  CD-WK-ROWS-KEPT.
038000     MOVE  ZERO            TO  CD-WK-DUPS-REMOVED.
038100     MOVE  ZERO            TO  CD-WK-OUTLIERS-REMOVED.
038200     MOVE  ZERO            TO  CD-WK-RECS-ANY-MISSING.
038300     MOVE  ZERO            TO  CD-WK-MISSING-OCCURS.
038400     MOVE  ZERO            TO  CD-WK-MISS-EMAIL  CD-WK-MISS-AGE
038500                                CD-WK-MISS-CITY  CD-WK-MISS-AMT.
038600     MOVE  ZERO            TO  CD-WK-SCHEMA-FAILS CD-WK-TYPE-FAILS
038700                                CD-WK-RANGE-FAILS.
038800     MOVE  ZERO            TO  CD-TBL-COUNT.
038900 CD100-EXIT.
039000     EXIT.
039100*
039200*    READS THE WHOLE OF CUSTIN INTO CD-CUST-TABLE-AREA BEFORE ANY
039300*    CLEANING STEP RUNS - BUS RULE 2 (MISSING-FIELD DROP) AND THE
039400*    MEDIAN/MODE IMPUTES AT CD400 ALL NEED TO SEE EVERY ROW AT
039500*    ONCE, NOT ONE ROW AT A TIME.
039600*
039700 CD200-LOAD-TABLE.
039800*----------------
039900     READ  CUSTIN.
040000     IF  CD-CUSTIN-STATUS = "10"
040100         GO TO  CD200-EXIT
040200     END-IF.
040300     IF  CD-CUSTIN-STATUS NOT = "00"
040400         DISPLAY "CDCLEAN - CUSTIN READ ERROR, STATUS "
040500                          CD-CUSTIN-STATUS
040600         GO TO  CD200-EXIT
040700     END-IF.
040800     ADD  1  TO  CD-WK-ROWS-READ.
040900     ADD  1  TO  CD-TBL-COUNT.
041000     SET  CD-TBL-IX         TO  CD-TBL-COUNT.
041100     MOVE  CD-CUST-DATA     TO  CD-TBL-DATA (CD-TBL-IX).
041200     MOVE  "NNNN"           TO  CD-TBL-FLAGS-ALPHA (CD-TBL-IX).
041300     MOVE  "N"              TO  CD-TBL-DROP-FLAG (CD-TBL-IX).
041400     GO TO  CD200-LOAD-TABLE.
041500 CD200-EXIT.
041600     EXIT.
041700*
041800*    BUSINESS RULE 1 - EXACT DUPLICATE ROWS (SAME ID, NAME, EMAIL,
041900*    AGE, SIGNUP DATE TEXT, AMOUNT, CITY, STATUS) ARE DROPPED,
042000*    KEEPING THE FIRST OCCURRENCE.  CD-TBL-DATA-ALPHA GIVES US THE
042100*    WHOLE 129-BYTE ROW TO COMPARE IN ONE TEST.
042200*
042300 CD300-REMOVE-DUPLICATES.
042400*------------------------
042500     IF  CD-TBL-COUNT < 2
042600         GO TO  CD300-EXIT
042700     END-IF.
042800     SET  CD-TBL-IX         TO  1.
042900 CD310-OUTER-ROW.
043000     IF  CD-TBL-IX > CD-TBL-COUNT
043100         GO TO  CD300-COMPACT
043200     END-IF.
043300     IF  CD-TBL-DROP-THIS (CD-TBL-IX)
043400         SET  CD-TBL-IX  UP BY 1
043500         GO TO  CD310-OUTER-ROW
043600     END-IF.
043700     SET  CD-TBL-JX         TO  CD-TBL-IX.
043800     SET  CD-TBL-JX  UP BY 1.
043900 CD320-INNER-ROW.
044000     IF  CD-TBL-JX > CD-TBL-COUNT
044100         SET  CD-TBL-IX  UP BY 1
044200         GO TO  CD310-OUTER-ROW
044300     END-IF.
044400     IF  CD-TBL-DROP-THIS (CD-TBL-JX)
044500         SET  CD-TBL-JX  UP BY 1
044600         GO TO  CD320-INNER-ROW
044700     END-IF.
044800     IF  CD-TBL-DATA-ALPHA (CD-TBL-IX) =
044900                    CD-TBL-DATA-ALPHA (CD-TBL-JX)
045000         MOVE  "Y"  TO  CD-TBL-DROP-FLAG (CD-TBL-JX)
045100         ADD  1     TO  CD-WK-DUPS-REMOVED
045200     END-IF.
045300     SET  CD-TBL-JX  UP BY 1.
045400     GO TO  CD320-INNER-ROW.
045500 CD300-COMPACT.
045600     PERFORM  CD330-COMPACT-TABLE  THRU CD330-EXIT.
045700 CD300-EXIT.
045800     EXIT.
045900*
046000*    GENERIC TABLE-COMPACTION ENGINE - REMOVES EVERY ROW FLAGGED
046100*    CD-TBL-DROP-THIS, CLOSING THE GAP, AND RESETS CD-TBL-COUNT.
046200*    SHARED BY THE DUPLICATE PASS ABOVE AND THE OUTLIER PASS AT
046300*    CD700 BELOW.
046400*
046500 CD330-COMPACT-TABLE.
046600*--------------------
046700     MOVE  ZERO  TO  CD-WK-COMPACT-PTR.
046800     SET  CD-TBL-IX         TO  1.
046900 CD335-COMPACT-ONE.
047000     IF  CD-TBL-IX > CD-TBL-COUNT
047100         GO TO  CD330-EXIT
047200     END-IF.
047300     IF  CD-TBL-KEEP-THIS (CD-TBL-IX)
047400         ADD  1  TO  CD-WK-COMPACT-PTR
047500         SET  CD-TBL-JX  TO  CD-WK-COMPACT-PTR
047600         IF  CD-TBL-JX NOT = CD-TBL-IX
047700             MOVE  CD-TBL-ENTRY (CD-TBL-IX)
047800                       TO  CD-TBL-ENTRY (CD-TBL-JX)
047900         END-IF
048000     END-IF.
048100     SET  CD-TBL-IX  UP BY 1.
048200     GO TO  CD335-COMPACT-ONE.
048300 CD330-EXIT.
048400     MOVE  CD-WK-COMPACT-PTR  TO  CD-TBL-COUNT.
048500     EXIT.
048600*
048700*    BUSINESS RULE 2 - MISSING-VALUE HANDLING.  EACH ROW IS FIRST
048800*    FLAGGED FOR MISSINGNESS ON THE FOUR NULLABLE FIELDS (CD405).
048900*    EACH FIELD'S MISSING FRACTION ACROSS THE WHOLE TABLE IS THEN
049000*    TESTED AGAINST CD-PRM-MISSING-THRESHOLD (CD410) - A FIELD
049100*    THAT EXCEEDS IT IS DROPPED DATASET-WIDE (FIXED LAYOUT, SO
049200*    "DROPPED" MEANS BLANKED/FLAGGED ON EVERY ROW, NOT A COLUMN
049300*    REMOVED) RATHER THAN ANY ROW BEING REMOVED.  SURVIVING GAPS
049400*    ARE THEN FILLED - AGE AND PURCHASE-AMT BY MEDIAN, EMAIL AND
049500*    CITY BY MODE (BUSINESS RULE 3).
049600*
049700 CD400-HANDLE-MISSING.
049800*---------------------
049900     PERFORM  CD405-DETECT-MISSING       THRU CD405-EXIT.
050000     PERFORM  CD410-CHECK-FIELD-LIMITS   THRU CD410-EXIT.
050100     PERFORM  CD440-IMPUTE-AGE           THRU CD440-EXIT.
050200     PERFORM  CD445-IMPUTE-AMT           THRU CD445-EXIT.
050300     PERFORM  CD450-IMPUTE-EMAIL         THRU CD450-EXIT.
050400     PERFORM  CD455-IMPUTE-CITY          THRU CD455-EXIT.
050500 CD400-EXIT.
050600     EXIT.
050700*
050800 CD405-DETECT-MISSING.
050900*---------------------
051000     IF  CD-TBL-COUNT = ZERO
051100         GO TO  CD405-EXIT
051200     END-IF.
051300     SET  CD-TBL-IX         TO  1.
051400 CD407-DETECT-ONE.
051500     IF  CD-TBL-IX > CD-TBL-COUNT
051600         GO TO  CD405-EXIT
051700     END-IF.
051800     MOVE  ZERO  TO  CD-WK-ROW-MISS-COUNT.
051900     IF  CD-TBL-EMAIL (CD-TBL-IX) = SPACES
052000         MOVE  "Y"  TO  CD-TBL-EMAIL-FLAG (CD-TBL-IX)
052100         ADD  1     TO  CD-WK-ROW-MISS-COUNT  CD-WK-MISS-EMAIL
052200     END-IF.
052300     IF  CD-TBL-AGE (CD-TBL-IX) = ZERO
052400         MOVE  "Y"  TO  CD-TBL-AGE-FLAG (CD-TBL-IX)
052500         ADD  1     TO  CD-WK-ROW-MISS-COUNT  CD-WK-MISS-AGE
052600     END-IF.
052700     IF  CD-TBL-CITY (CD-TBL-IX) = SPACES
052800         MOVE  "Y"  TO  CD-TBL-CITY-FLAG (CD-TBL-IX)
052900         ADD  1     TO  CD-WK-ROW-MISS-COUNT  CD-WK-MISS-CITY
053000     END-IF.
053100     IF  CD-TBL-AMT (CD-TBL-IX) = ZERO
053200         MOVE  "Y"  TO  CD-TBL-AMT-FLAG (CD-TBL-IX)
053300         ADD  1     TO  CD-WK-ROW-MISS-COUNT  CD-WK-MISS-AMT
053400     END-IF.
053500     IF  CD-WK-ROW-MISS-COUNT > ZERO
053600         ADD  1  TO  CD-WK-RECS-ANY-MISSING
053700         ADD  CD-WK-ROW-MISS-COUNT  TO  CD-WK-MISSING-OCCURS
053800     END-IF.
053900     SET  CD-TBL-IX  UP BY 1.
054000     GO TO  CD407-DETECT-ONE.
054100 CD405-EXIT.
054200     EXIT.
054300*
054400*    BUSINESS RULE 2 PROPER - ONE FRACTION TEST PER FIELD, NOT
054500*    PER ROW.  CD-WK-MISS-xxx (FILLED BY CD405 ABOVE) HOLDS EACH
054600*    FIELD'S MISSING COUNT ACROSS THE WHOLE TABLE; DIVIDE BY
054700*    CD-TBL-COUNT AND COMPARE TO CD-PRM-MISSING-THRESHOLD
054800*    (WSCDPARM.COB, DEFAULT 0.500).  NONE OF THE SHIPPED SAMPLE
054900*    DATA TRIPS THIS - IT EXISTS FOR THE DAY A FEED ARRIVES WITH
055000*    A FIELD GONE ALTOGETHER.
055100*
055200 CD410-CHECK-FIELD-LIMITS.
055300*----------------------------
055400     IF  CD-TBL-COUNT = ZERO
055500         GO TO  CD410-EXIT
055600     END-IF.
055700     DIVIDE  CD-WK-MISS-EMAIL  BY  CD-TBL-COUNT
055800                 GIVING  CD-WK-MISS-FRACTION  ROUNDED.
055900     IF  CD-WK-MISS-FRACTION > CD-PRM-MISSING-THRESHOLD
056000         PERFORM  CD412-DROP-EMAIL-FIELD  THRU CD412-EXIT
056100     END-IF.
056200     DIVIDE  CD-WK-MISS-AGE    BY  CD-TBL-COUNT
056300                 GIVING  CD-WK-MISS-FRACTION  ROUNDED.
056400     IF  CD-WK-MISS-FRACTION > CD-PRM-MISSING-THRESHOLD
056500         PERFORM  CD413-DROP-AGE-FIELD    THRU CD413-EXIT
056600     END-IF.
056700     DIVIDE  CD-WK-MISS-CITY   BY  CD-TBL-COUNT
056800                 GIVING  CD-WK-MISS-FRACTION  ROUNDED.
056900     IF  CD-WK-MISS-FRACTION > CD-PRM-MISSING-THRESHOLD
057000         PERFORM  CD414-DROP-CITY-FIELD   THRU CD414-EXIT
057100     END-IF.
057200     DIVIDE  CD-WK-MISS-AMT    BY  CD-TBL-COUNT
057300                 GIVING  CD-WK-MISS-FRACTION  ROUNDED.
057400     IF  CD-WK-MISS-FRACTION > CD-PRM-MISSING-THRESHOLD
057500         PERFORM  CD415-DROP-AMT-FIELD    THRU CD415-EXIT
057600     END-IF.
057700 CD410-EXIT.
057800     EXIT.
057900*
058000*    BLANKS/FLAGS EMAIL ON EVERY ROW - THE FIXED-LAYOUT STAND-IN
058100*    FOR "FIELD DROPPED FROM THE DATASET".  CD450 BELOW THEN
058200*    MODE-IMPUTES THE LOT TO "UNKNOWN" AS IF NO VALUE WAS EVER
058300*    PRESENT.
058400*
058500 CD412-DROP-EMAIL-FIELD.
058600*------------------------
058700     SET  CD-TBL-IX  TO  1.
058800 CD412-ONE.
058900     IF  CD-TBL-IX > CD-TBL-COUNT
059000         GO TO  CD412-EXIT
059100     END-IF.
059200     MOVE  SPACES  TO  CD-TBL-EMAIL (CD-TBL-IX).
059300     MOVE  "Y"     TO  CD-TBL-EMAIL-FLAG (CD-TBL-IX).
059400     SET  CD-TBL-IX  UP BY 1.
059500     GO TO  CD412-ONE.
059600 CD412-EXIT.
059700     EXIT.
059800*
059900*    SAME AS CD412 ABOVE, FOR AGE - CD440 BELOW THEN MEDIAN-
060000*    IMPUTES THE LOT TO ZERO (NO NON-MISSING VALUE SURVIVES).
060100*
060200 CD413-DROP-AGE-FIELD.
060300*----------------------
060400     SET  CD-TBL-IX  TO  1.
060500 CD413-ONE.
060600     IF  CD-TBL-IX > CD-TBL-COUNT
060700         GO TO  CD413-EXIT
060800     END-IF.
060900     MOVE  ZERO   TO  CD-TBL-AGE (CD-TBL-IX).
061000     MOVE  "Y"    TO  CD-TBL-AGE-FLAG (CD-TBL-IX).
061100     SET  CD-TBL-IX  UP BY 1.
061200     GO TO  CD413-ONE.
061300 CD413-EXIT.
061400     EXIT.
061500*
061600*    SAME AS CD412 ABOVE, FOR CITY.
061700*
061800 CD414-DROP-CITY-FIELD.
061900*-----------------------
062000     SET  CD-TBL-IX  TO  1.
062100 CD414-ONE.
062200     IF  CD-TBL-IX > CD-TBL-COUNT
062300         GO TO  CD414-EXIT
062400     END-IF.
062500     MOVE  SPACES  TO  CD-TBL-CITY (CD-TBL-IX).
062600     MOVE  "Y"     TO  CD-TBL-CITY-FLAG (CD-TBL-IX).
062700     SET  CD-TBL-IX  UP BY 1.
062800     GO TO  CD414-ONE.
062900 CD414-EXIT.
063000     EXIT.
063100*
063200*    SAME AS CD413 ABOVE, FOR PURCHASE-AMT.
063300*
063400 CD415-DROP-AMT-FIELD.
063500*----------------------
063600     SET  CD-TBL-IX  TO  1.
063700 CD415-ONE.
063800     IF  CD-TBL-IX > CD-TBL-COUNT
063900         GO TO  CD415-EXIT
064000     END-IF.
064100     MOVE  ZERO   TO  CD-TBL-AMT (CD-TBL-IX).
064200     MOVE  "Y"    TO  CD-TBL-AMT-FLAG (CD-TBL-IX).
064300     SET  CD-TBL-IX  UP BY 1.
064400     GO TO  CD415-ONE.
064500 CD415-EXIT.
064600     EXIT.
064700*
064800*    MEDIAN-IMPUTE FOR AGE - BUILDS CD-WK-SORT-AREA FROM EVERY
064900*    ROW WHOSE AGE IS PRESENT, SORTS IT (CD490/CD495, SAME
065000*    INSERTION SORT AS CDOUTL'S OWN CD220/225), THEN FILLS EVERY
065100*    ROW WHOSE AGE IS MISSING WITH THE RESULT.
065200*
065300 CD440-IMPUTE-AGE.
065400*-----------------
065500     MOVE  ZERO  TO  CD-WK-SORT-N.
065600     IF  CD-TBL-COUNT = ZERO
065700         GO TO  CD440-EXIT
065800     END-IF.
065900     SET  CD-TBL-IX         TO  1.
066000 CD441-AGE-COLLECT.
066100     IF  CD-TBL-IX > CD-TBL-COUNT
066200         GO TO  CD442-AGE-SORT
066300     END-IF.
066400     IF  CD-TBL-AGE-PRESENT (CD-TBL-IX)
066500         ADD  1  TO  CD-WK-SORT-N
066600         SET  CD-SRT-IX  TO  CD-WK-SORT-N
066700         MOVE  CD-TBL-AGE (CD-TBL-IX)
066800                   TO  CD-SRT-VALUE (CD-SRT-IX)
066900     END-IF.
067000     SET  CD-TBL-IX  UP BY 1.
067100     GO TO  CD441-AGE-COLLECT.
067200 CD442-AGE-SORT.
067300     PERFORM  CD490-SORT-VALUES   THRU CD490-EXIT.
067400     PERFORM  CD495-PICK-MEDIAN   THRU CD495-EXIT.
067500     IF  CD-TBL-COUNT = ZERO
067600         GO TO  CD440-EXIT
067700     END-IF.
067800     SET  CD-TBL-IX         TO  1.
067900 CD443-AGE-FILL.
068000     IF  CD-TBL-IX > CD-TBL-COUNT
068100         GO TO  CD440-EXIT
068200     END-IF.
068300     IF  CD-TBL-AGE-MISSING (CD-TBL-IX)
068400         MOVE  CD-WK-MED-RESULT  TO  CD-TBL-AGE (CD-TBL-IX)
068500     END-IF.
068600     SET  CD-TBL-IX  UP BY 1.
068700     GO TO  CD443-AGE-FILL.
068800 CD440-EXIT.
068900     EXIT.
069000*
069100*    MEDIAN-IMPUTE FOR PURCHASE-AMT - SAME SHAPE AS CD440 ABOVE.
069200*
069300 CD445-IMPUTE-AMT.
069400*-----------------
069500     MOVE  ZERO  TO  CD-WK-SORT-N.
069600     IF  CD-TBL-COUNT = ZERO
069700         GO TO  CD445-EXIT
069800     END-IF.
069900     SET  CD-TBL-IX         TO  1.
070000 CD446-AMT-COLLECT.
070100     IF  CD-TBL-IX > CD-TBL-COUNT
070200         GO TO  CD447-AMT-SORT
070300     END-IF.
070400     IF  CD-TBL-AMT-PRESENT (CD-TBL-IX)
070500         ADD  1  TO  CD-WK-SORT-N
070600         SET  CD-SRT-IX  TO  CD-WK-SORT-N
070700         MOVE  CD-TBL-AMT (CD-TBL-IX)
070800                   TO  CD-SRT-VALUE (CD-SRT-IX)
070900     END-IF.
071000     SET  CD-TBL-IX  UP BY 1.
071100     GO TO  CD446-AMT-COLLECT.
071200 CD447-AMT-SORT.
071300     PERFORM  CD490-SORT-VALUES   THRU CD490-EXIT.
071400     PERFORM  CD495-PICK-MEDIAN   THRU CD495-EXIT.
071500     MOVE  CD-WK-MED-RESULT  TO  CD-WK-IMPUTE-AMT.
071600     IF  CD-TBL-COUNT = ZERO
071700         GO TO  CD445-EXIT
071800     END-IF.
071900     SET  CD-TBL-IX         TO  1.
072000 CD448-AMT-FILL.
072100     IF  CD-TBL-IX > CD-TBL-COUNT
072200         GO TO  CD445-EXIT
072300     END-IF.
072400     IF  CD-TBL-AMT-MISSING (CD-TBL-IX)
072500         MOVE  CD-WK-IMPUTE-AMT  TO  CD-TBL-AMT (CD-TBL-IX)
072600     END-IF.
072700     SET  CD-TBL-IX  UP BY 1.
072800     GO TO  CD448-AMT-FILL.
072900 CD445-EXIT.
073000     EXIT.
073100*
073200*    GENERIC ASCENDING INSERTION SORT OVER CD-SRT-VALUE (1 THRU
073300*    CD-WK-SORT-N) - SAME SHIFT-DOWN PATTERN AS CDOUTL'S OWN
073400*    CD220/CD225.
073500*
073600 CD490-SORT-VALUES.
073700*------------------
073800     IF  CD-WK-SORT-N < 2
073900         GO TO  CD490-EXIT
074000     END-IF.
074100     SET  CD-SRT-IX         TO  2.
074200 CD491-SORT-OUTER.
074300     IF  CD-SRT-IX > CD-WK-SORT-N
074400         GO TO  CD490-EXIT
074500     END-IF.
074600     MOVE  CD-SRT-VALUE (CD-SRT-IX)  TO  CD-WK-SORT-TEMP.
074700     SET  CD-SRT-JX  TO  CD-SRT-IX.
074800 CD492-SHIFT-DOWN.
074900     IF  CD-SRT-JX = 1
075000         GO TO  CD493-PLACE
075100     END-IF.
075200     IF  CD-SRT-VALUE (CD-SRT-JX - 1) > CD-WK-SORT-TEMP
075300         MOVE  CD-SRT-VALUE (CD-SRT-JX - 1)
075400                   TO  CD-SRT-VALUE (CD-SRT-JX)
075500         SET  CD-SRT-JX  DOWN BY 1
075600         GO TO  CD492-SHIFT-DOWN
075700     END-IF.
075800 CD493-PLACE.
075900     MOVE  CD-WK-SORT-TEMP  TO  CD-SRT-VALUE (CD-SRT-JX).
076000     SET  CD-SRT-IX  UP BY 1.
076100     GO TO  CD491-SORT-OUTER.
076200 CD490-EXIT.
076300     EXIT.
076400*
076500*    PICKS THE MEDIAN OF THE FIRST CD-WK-SORT-N ENTRIES OF THE
076600*    NOW-SORTED CD-SRT-VALUE TABLE - MIDDLE ENTRY IF ODD, AVERAGE
076700*    OF THE TWO MIDDLE ENTRIES IF EVEN.
076800*
076900 CD495-PICK-MEDIAN.
077000*-------------------
077100     IF  CD-WK-SORT-N = ZERO
077200         MOVE  ZERO  TO  CD-WK-MED-RESULT
077300         GO TO  CD495-EXIT
077400     END-IF.
077500     DIVIDE  CD-WK-SORT-N  BY  2
077600                 GIVING    CD-WK-MED-LOW
077700                 REMAINDER CD-WK-MED-REM.
077800     IF  CD-WK-MED-REM = 1
077900         ADD  1  TO  CD-WK-MED-LOW
078000         SET  CD-SRT-IX  TO  CD-WK-MED-LOW
078100         MOVE  CD-SRT-VALUE (CD-SRT-IX)  TO  CD-WK-MED-RESULT
078200     ELSE
078300         SET  CD-SRT-IX  TO  CD-WK-MED-LOW
078400         ADD  1  TO  CD-WK-MED-LOW  GIVING  CD-WK-MED-HIGH
078500         SET  CD-SRT-JX  TO  CD-WK-MED-HIGH
078600         COMPUTE  CD-WK-MED-RESULT  ROUNDED =
078700             (CD-SRT-VALUE (CD-SRT-IX) + CD-SRT-VALUE (CD-SRT-JX))
078800                 / 2
078900     END-IF.
079000 CD495-EXIT.
079100     EXIT.
079200*
079300*    MODE-IMPUTE FOR EMAIL - BUILDS A TALLY OF EVERY PRESENT
079400*    EMAIL VALUE (CD480), THEN FILLS EVERY MISSING ROW WITH THE
079500*    HIGHEST-TALLY VALUE, TIES BROKEN ON THE LOWER COLLATING
079600*    VALUE (CD485) - "UNKNOWN" IF NO VALUE IS PRESENT AT ALL.
079700*
079800 CD450-IMPUTE-EMAIL.
079900*--------------------
080000     MOVE  ZERO  TO  CD-WK-MOD-COUNT.
080100     IF  CD-TBL-COUNT = ZERO
080200         GO TO  CD450-EXIT
080300     END-IF.
080400     SET  CD-TBL-IX         TO  1.
080500 CD451-EMAIL-COLLECT.
080600     IF  CD-TBL-IX > CD-TBL-COUNT
080700         GO TO  CD452-EMAIL-PICK
080800     END-IF.
080900     IF  CD-TBL-EMAIL-PRESENT (CD-TBL-IX)
081000         MOVE  CD-TBL-EMAIL (CD-TBL-IX)  TO  CD-WK-MOD-SCRATCH
081100         PERFORM  CD480-TALLY-ONE  THRU CD480-EXIT
081200     END-IF.
081300     SET  CD-TBL-IX  UP BY 1.
081400     GO TO  CD451-EMAIL-COLLECT.
081500 CD452-EMAIL-PICK.
081600     PERFORM  CD485-PICK-WINNER  THRU CD485-EXIT.
081700     IF  CD-TBL-COUNT = ZERO
081800         GO TO  CD450-EXIT
081900     END-IF.
082000     SET  CD-TBL-IX         TO  1.
082100 CD453-EMAIL-FILL.
082200     IF  CD-TBL-IX > CD-TBL-COUNT
082300         GO TO  CD450-EXIT
082400     END-IF.
082500     IF  CD-TBL-EMAIL-MISSING (CD-TBL-IX)
082600         MOVE  CD-WK-MOD-WINNER  TO  CD-TBL-EMAIL (CD-TBL-IX)
082700     END-IF.
082800     SET  CD-TBL-IX  UP BY 1.
082900     GO TO  CD453-EMAIL-FILL.
083000 CD450-EXIT.
083100     EXIT.
083200*
083300*    MODE-IMPUTE FOR CITY - SAME SHAPE AS CD450 ABOVE.
083400*
083500 CD455-IMPUTE-CITY.
083600*-------------------
083700     MOVE  ZERO  TO  CD-WK-MOD-COUNT.
083800     IF  CD-TBL-COUNT = ZERO
083900         GO TO  CD455-EXIT
084000     END-IF.
084100     SET  CD-TBL-IX         TO  1.
084200 CD456-CITY-COLLECT.
084300     IF  CD-TBL-IX > CD-TBL-COUNT
084400         GO TO  CD457-CITY-PICK
084500     END-IF.
084600     IF  CD-TBL-CITY-PRESENT (CD-TBL-IX)
084700         MOVE  CD-TBL-CITY (CD-TBL-IX)  TO  CD-WK-MOD-SCRATCH
084800         PERFORM  CD480-TALLY-ONE  THRU CD480-EXIT
084900     END-IF.
085000     SET  CD-TBL-IX  UP BY 1.
085100     GO TO  CD456-CITY-COLLECT.
085200 CD457-CITY-PICK.
085300     PERFORM  CD485-PICK-WINNER  THRU CD485-EXIT.
085400     IF  CD-TBL-COUNT = ZERO
085500         GO TO  CD455-EXIT
085600     END-IF.
085700     SET  CD-TBL-IX         TO  1.
085800 CD458-CITY-FILL.
085900     IF  CD-TBL-IX > CD-TBL-COUNT
086000         GO TO  CD455-EXIT
086100     END-IF.
086200     IF  CD-TBL-CITY-MISSING (CD-TBL-IX)
086300         MOVE  CD-WK-MOD-WINNER  TO  CD-TBL-CITY (CD-TBL-IX)
086400     END-IF.
086500     SET  CD-TBL-IX  UP BY 1.
086600     GO TO  CD458-CITY-FILL.
086700 CD455-EXIT.
086800     EXIT.
086900*
087000*    GENERIC MODE-TALLY ENGINE - LOOKS CD-WK-MOD-SCRATCH UP IN
087100*    CD-MOD-ENTRY, ADDING A NEW ENTRY AT TALLY 1 IF NOT FOUND.
087200*
087300 CD480-TALLY-ONE.
087400*----------------
087500     MOVE  "N"  TO  CD-WK-MOD-FOUND.
087600     IF  CD-WK-MOD-COUNT = ZERO
087700         GO TO  CD482-ADD-NEW
087800     END-IF.
087900     SET  CD-MOD-IX         TO  1.
088000 CD481-TALLY-SEARCH.
088100     IF  CD-MOD-IX > CD-WK-MOD-COUNT
088200         GO TO  CD482-ADD-NEW
088300     END-IF.
088400     IF  CD-MOD-VALUE (CD-MOD-IX) = CD-WK-MOD-SCRATCH
088500         ADD  1  TO  CD-MOD-TALLY (CD-MOD-IX)
088600         MOVE  "Y"  TO  CD-WK-MOD-FOUND
088700         GO TO  CD480-EXIT
088800     END-IF.
088900     SET  CD-MOD-IX  UP BY 1.
089000     GO TO  CD481-TALLY-SEARCH.
089100 CD482-ADD-NEW.
089200     ADD  1  TO  CD-WK-MOD-COUNT.
089300     SET  CD-MOD-IX  TO  CD-WK-MOD-COUNT.
089400     MOVE  CD-WK-MOD-SCRATCH  TO  CD-MOD-VALUE (CD-MOD-IX).
089500     MOVE  1                 TO  CD-MOD-TALLY (CD-MOD-IX).
089600 CD480-EXIT.
089700     EXIT.
089800*
089900*    PICKS THE WINNING MODE FROM CD-MOD-ENTRY - HIGHEST TALLY,
090000*    TIES BROKEN ON THE LOWER COLLATING VALUE.  "UNKNOWN" IF THE
090100*    TABLE IS EMPTY (NO PRESENT VALUE ANYWHERE IN THE FILE).
090200*
090300 CD485-PICK-WINNER.
090400*------------------
090500     MOVE  "UNKNOWN"  TO  CD-WK-MOD-WINNER.
090600     MOVE  ZERO        TO  CD-WK-MOD-BEST-TALLY.
090700     IF  CD-WK-MOD-COUNT = ZERO
090800         GO TO  CD485-EXIT
090900     END-IF.
091000     SET  CD-MOD-IX         TO  1.
091100 CD486-WINNER-SCAN.
091200     IF  CD-MOD-IX > CD-WK-MOD-COUNT
091300         GO TO  CD485-EXIT
091400     END-IF.
091500     IF  CD-MOD-TALLY (CD-MOD-IX) > CD-WK-MOD-BEST-TALLY
091600         MOVE  CD-MOD-TALLY (CD-MOD-IX)  TO  CD-WK-MOD-BEST-TALLY
091700         MOVE  CD-MOD-VALUE (CD-MOD-IX)  TO  CD-WK-MOD-WINNER
091800     ELSE
091900         IF  CD-MOD-TALLY (CD-MOD-IX) = CD-WK-MOD-BEST-TALLY
092000             IF  CD-MOD-VALUE (CD-MOD-IX) < CD-WK-MOD-WINNER
092100                 MOVE  CD-MOD-VALUE (CD-MOD-IX)
092200                           TO  CD-WK-MOD-WINNER
092300             END-IF
092400         END-IF
092500     END-IF.
092600     SET  CD-MOD-IX  UP BY 1.
092700     GO TO  CD486-WINNER-SCAN.
092800 CD485-EXIT.
092900     EXIT.
093000*
093100*    BUSINESS RULE 4 - TEXT STANDARDISATION.  EVERY ALPHANUMERIC
093200*    FIELD IS LEFT-TRIMMED OF LEADING SPACES (REFERENCE
093300*    MODIFICATION, SAME IDEA AS MAPS04'S OWN FIELD-SHUFFLE WORK).
093400*    INTERNAL CONTENT AND CASE ARE LEFT EXACTLY AS RECEIVED - IN
093500*    PARTICULAR STATUS IS ONLY TRIMMED, NEVER CASE-FOLDED, SO A
093600*    MIXED-CASE VALUE ON THE WAY IN IS STILL MIXED-CASE ON THE
093700*    WAY OUT.
093800 CD500-CLEAN-TEXT.
093900*-----------------
094000     IF  CD-TBL-COUNT = ZERO
094100         GO TO  CD500-EXIT
094200     END-IF.
094300     SET  CD-TBL-IX         TO  1.
094400 CD510-CLEAN-ONE-ROW.
094500     IF  CD-TBL-IX > CD-TBL-COUNT
094600         GO TO  CD500-EXIT
094700     END-IF.
094800     MOVE  CD-TBL-FIRST-NAME (CD-TBL-IX)  TO  CD-WK-TRIM-TEXT.
094900     PERFORM  CD520-LEFT-TRIM  THRU CD520-EXIT.
095000     MOVE  CD-WK-TRIM-RESULT  TO  CD-TBL-FIRST-NAME (CD-TBL-IX).
095100     MOVE  CD-TBL-LAST-NAME (CD-TBL-IX)   TO  CD-WK-TRIM-TEXT.
095200     PERFORM  CD520-LEFT-TRIM  THRU CD520-EXIT.
095300     MOVE  CD-WK-TRIM-RESULT  TO  CD-TBL-LAST-NAME (CD-TBL-IX).
095400     MOVE  CD-TBL-EMAIL (CD-TBL-IX)       TO  CD-WK-TRIM-TEXT.
095500     PERFORM  CD520-LEFT-TRIM  THRU CD520-EXIT.
095600     MOVE  CD-WK-TRIM-RESULT  TO  CD-TBL-EMAIL (CD-TBL-IX).
095700     MOVE  CD-TBL-CITY (CD-TBL-IX)        TO  CD-WK-TRIM-TEXT.
095800     PERFORM  CD520-LEFT-TRIM  THRU CD520-EXIT.
095900     MOVE  CD-WK-TRIM-RESULT  TO  CD-TBL-CITY (CD-TBL-IX).
096000     MOVE  CD-TBL-STATUS (CD-TBL-IX)      TO  CD-WK-TRIM-TEXT.
096100     PERFORM  CD520-LEFT-TRIM  THRU CD520-EXIT.
096200     MOVE  CD-WK-TRIM-RESULT  TO  CD-TBL-STATUS (CD-TBL-IX).
096300     SET  CD-TBL-IX  UP BY 1.
096400     GO TO  CD510-CLEAN-ONE-ROW.
096500 CD500-EXIT.
096600     EXIT.
096700*
096800*    GENERIC LEFT-TRIM ENGINE - CD-WK-TRIM-TEXT IN, CD-WK-TRIM-
096900*    RESULT OUT, BOTH PIC X(40).  WALKS FORWARD PAST LEADING
097000*    SPACES USING REFERENCE MODIFICATION RATHER THAN AN
097100*    INTRINSIC FUNCTION.
097200*
097300 CD520-LEFT-TRIM.
097400*----------------
097500     MOVE  SPACES  TO  CD-WK-TRIM-RESULT.
097600     MOVE  1       TO  CD-WK-TRIM-POS.
097700 CD521-SKIP-SPACE.
097800     IF  CD-WK-TRIM-POS > 40
097900         GO TO  CD520-EXIT
098000     END-IF.
098100     IF  CD-WK-TRIM-TEXT (CD-WK-TRIM-POS:1) = SPACE
098200         ADD  1  TO  CD-WK-TRIM-POS
098300         GO TO  CD521-SKIP-SPACE
098400     END-IF.
098500     COMPUTE  CD-WK-TRIM-LEN = 41 - CD-WK-TRIM-POS.
098600     MOVE  CD-WK-TRIM-TEXT (CD-WK-TRIM-POS:CD-WK-TRIM-LEN)
098700               TO  CD-WK-TRIM-RESULT.
098800 CD520-EXIT.
098900     EXIT.
099000*
099100*    BUSINESS RULE 6 - DATE PARSING.  CDDATE TRIES THE SIX
099200*    CANDIDATE FORMATS AND RETURNS THE CANONICAL CCYYMMDD SHAPE;
099300*    A ROW WHOSE DATE CANNOT BE PARSED AT ALL IS LEFT AT ZERO AND
099400*    PICKED UP AS A RANGE/TYPE FAILURE BY CDVALID AT CD750.
099500*
099600 CD600-PARSE-DATES.
099700*------------------
099800     IF  CD-TBL-COUNT = ZERO
099900         GO TO  CD600-EXIT
100000     END-IF.
100100     SET  CD-TBL-IX         TO  1.
100200 CD610-PARSE-ONE.
100300     IF  CD-TBL-IX > CD-TBL-COUNT
100400         GO TO  CD600-EXIT
100500     END-IF.
100600     MOVE  CD-TBL-SIGNUP-AREA (CD-TBL-IX)
100700               TO  CD-CALL-DATE-TEXT-IN.
100800     MOVE  ZERO  TO  CD-CALL-DATE-YMD-OUT.
100900     CALL  "CDDATE"  USING  CDDATE-CALL-AREA.
101000     MOVE  CD-CALL-DATE-YMD-OUT
101100               TO  CD-TBL-SIGNUP-YMD (CD-TBL-IX).
101200     SET  CD-TBL-IX  UP BY 1.
101300     GO TO  CD610-PARSE-ONE.
101400 CD600-EXIT.
101500     EXIT.
101600*
101700*    BUSINESS RULE 7 - OUTLIER REMOVAL (OPTIONAL, BY SWITCH AND
101800*    METHOD IN CD-PRM-OUTLIER-GROUP).  AGE IS PASSED TO CDOUTL
101900*    FIRST, THE TABLE IS COMPACTED, THEN PURCHASE-AMT IS PASSED
102000*    OVER THE (NOW SMALLER) SURVIVING TABLE - EACH PASS SEES ONLY
102100*    ROWS THE OTHER PASS DID NOT ALREADY DROP.
102200*
102300 CD700-REMOVE-OUTLIERS.
102400*----------------------
102500     MOVE  CD-PRM-OUTLIER-METHOD        TO  CD-CALL-OUT-METHOD.
102600     MOVE  CD-PRM-ZSCORE-THRESHOLD      TO  CD-CALL-OUT-ZSCORE-THRESH.
102700     PERFORM  CD720-LOAD-AGE-VALUES  THRU CD720-EXIT.
102800     CALL  "CDOUTL"  USING  CDOUTL-CALL-AREA.
102900     PERFORM  CD730-APPLY-DROPS  THRU CD730-EXIT.
103000     PERFORM  CD330-COMPACT-TABLE  THRU CD330-EXIT.
103100     PERFORM  CD725-LOAD-AMT-VALUES  THRU CD725-EXIT.
103200     CALL  "CDOUTL"  USING  CDOUTL-CALL-AREA.
103300     PERFORM  CD730-APPLY-DROPS  THRU CD730-EXIT.
103400     PERFORM  CD330-COMPACT-TABLE  THRU CD330-EXIT.
103500 CD700-EXIT.
103600     EXIT.
103700*
103800 CD720-LOAD-AGE-VALUES.
103900*----------------------
104000     MOVE  CD-TBL-COUNT  TO  CD-CALL-OUT-COUNT.
104100     IF  CD-TBL-COUNT = ZERO
104200         GO TO  CD720-EXIT
104300     END-IF.
104400     SET  CD-TBL-IX         TO  1.
104500 CD721-LOAD-AGE-ONE.
104600     IF  CD-TBL-IX > CD-TBL-COUNT
104700         GO TO  CD720-EXIT
104800     END-IF.
104900     SET  CD-COV-IX  TO  CD-TBL-IX.
105000     MOVE  CD-TBL-AGE (CD-TBL-IX)
105100               TO  CD-CALL-OUT-VALUE (CD-COV-IX).
105200     SET  CD-TBL-IX  UP BY 1.
105300     GO TO  CD721-LOAD-AGE-ONE.
105400 CD720-EXIT.
105500     EXIT.
105600*
105700 CD725-LOAD-AMT-VALUES.
105800*----------------------
105900     MOVE  CD-TBL-COUNT  TO  CD-CALL-OUT-COUNT.
106000     IF  CD-TBL-COUNT = ZERO
106100         GO TO  CD725-EXIT
106200     END-IF.
106300     SET  CD-TBL-IX         TO  1.
106400 CD726-LOAD-AMT-ONE.
106500     IF  CD-TBL-IX > CD-TBL-COUNT
106600         GO TO  CD725-EXIT
106700     END-IF.
106800     SET  CD-COV-IX  TO  CD-TBL-IX.
106900     MOVE  CD-TBL-AMT (CD-TBL-IX)
107000               TO  CD-CALL-OUT-VALUE (CD-COV-IX).
107100     SET  CD-TBL-IX  UP BY 1.
107200     GO TO  CD726-LOAD-AMT-ONE.
107300 CD725-EXIT.
107400     EXIT.
107500*
107600*    COPIES CDOUTL'S DROP FLAGS BACK ONTO THE CUSTOMER TABLE AND
107700*    TALLIES HOW MANY ROWS THIS PASS REMOVED.
107800*
107900 CD730-APPLY-DROPS.
108000*------------------
108100     ADD  CD-CALL-OUT-DROPPED-COUNT  TO  CD-WK-OUTLIERS-REMOVED.
108200     IF  CD-TBL-COUNT = ZERO
108300         GO TO  CD730-EXIT
108400     END-IF.
108500     SET  CD-TBL-IX         TO  1.
108600 CD731-APPLY-ONE.
108700     IF  CD-TBL-IX > CD-TBL-COUNT
108800         GO TO  CD730-EXIT
108900     END-IF.
109000     SET  CD-COD-IX  TO  CD-TBL-IX.
109100     IF  CD-CALL-OUT-DROP (CD-COD-IX) = "Y"
109200         MOVE  "Y"  TO  CD-TBL-DROP-FLAG (CD-TBL-IX)
109300     END-IF.
109400     SET  CD-TBL-IX  UP BY 1.
109500     GO TO  CD731-APPLY-ONE.
109600 CD730-EXIT.
109700     EXIT.
109800*
109900*    BUSINESS RULES 8/9 - PER-ROW SCHEMA/TYPE/RANGE VALIDATION.
110000*    EACH SURVIVING ROW IS PASSED TO CDVALID IN RECORD MODE; THE
110100*    COUNTERS IT RETURNS ARE ACCUMULATED FOR THE QUALITY REPORT.
110200*
110300 CD750-VALIDATE-ROWS.
110400*---------------------
110500     MOVE  CD-PRM-AGE-MIN  TO  CD-CALL-VLD-AGE-MIN.
110600     MOVE  CD-PRM-AGE-MAX  TO  CD-CALL-VLD-AGE-MAX.
110700     MOVE  "R"             TO  CD-CALL-VLD-MODE.
110800     IF  CD-TBL-COUNT = ZERO
110900         GO TO  CD750-EXIT
111000     END-IF.
111100     SET  CD-TBL-IX         TO  1.
111200 CD755-VALIDATE-ONE.
111300     IF  CD-TBL-IX > CD-TBL-COUNT
111400         GO TO  CD750-EXIT
111500     END-IF.
111600     MOVE  CD-TBL-ID    (CD-TBL-IX)  TO  CD-CALL-VLD-CUST-ID.
111700     MOVE  CD-TBL-AGE   (CD-TBL-IX)  TO  CD-CALL-VLD-CUST-AGE.
111800     MOVE  CD-TBL-AMT   (CD-TBL-IX)  TO  CD-CALL-VLD-CUST-AMT.
111900     MOVE  CD-TBL-SIGNUP-YMD (CD-TBL-IX)
112000                                     TO  CD-CALL-VLD-CUST-YMD.
112100     MOVE  CD-TBL-EMAIL (CD-TBL-IX)  TO  CD-CALL-VLD-CUST-EMAIL.
112200     CALL  "CDVALID"  USING  CDVALID-CALL-AREA.
112300     IF  CD-CALL-VLD-SCHEMA-FAIL = "Y"
112400         ADD  1  TO  CD-WK-SCHEMA-FAILS
112500     END-IF.
112600     IF  CD-CALL-VLD-TYPE-FAIL = "Y"
112700         ADD  1  TO  CD-WK-TYPE-FAILS
112800     END-IF.
112900     IF  CD-CALL-VLD-RANGE-FAIL = "Y"
113000         ADD  1  TO  CD-WK-RANGE-FAILS
113100     END-IF.
113200     SET  CD-TBL-IX  UP BY 1.
113300     GO TO  CD755-VALIDATE-ONE.
113400 CD750-EXIT.
113500     EXIT.
113600*
113700*    BUSINESS RULE 11 / REPORTS - BUILDS CD-QUALITY-REPORT FROM
113800*    THE FINAL SURVIVING TABLE.  AGGREGATE COUNTERS FIRST, THEN
113900*    ONE CD-QR-FIELD-ENTRY PER OF THE EIGHT NON-KEY CUSTOMER
114000*    FIELDS (DISTINCT-COUNT ALWAYS, MEAN/MEDIAN/SDEV/MIN/MAX ONLY
114100*    WHERE CD-QR-FLD-HAS-STATS IS SET).
114200*
114300 CD800-BUILD-QUALITY-RPT.
114400*-------------------------
114500     MOVE  CD-WK-ROWS-READ          TO  CD-QR-ROWS-READ.
114600     MOVE  CD-TBL-COUNT              TO  CD-QR-ROWS-WRITTEN.
114700     COMPUTE  CD-QR-ROWS-REMOVED =
114800             CD-WK-ROWS-READ - CD-TBL-COUNT.
114900     MOVE  CD-WK-DUPS-REMOVED        TO  CD-QR-DUPS-REMOVED.
115000     MOVE  CD-WK-RECS-ANY-MISSING    TO  CD-QR-RECS-ANY-MISSING.
115100     MOVE  CD-WK-MISSING-OCCURS      TO  CD-QR-MISSING-OCCURS.
115200     MOVE  8                         TO  CD-QR-FIELD-COUNT.
115300     IF  CD-WK-ROWS-READ > ZERO
115400         COMPUTE  CD-QR-MISSING-PERCENT ROUNDED =
115500             CD-WK-MISSING-OCCURS / (CD-WK-ROWS-READ * 8) * 100
115600     ELSE
115700         MOVE  ZERO  TO  CD-QR-MISSING-PERCENT
115800     END-IF.
115900     SET  CD-QR-IX  TO  1.
116000     MOVE  "FIRST-NAME"  TO  CD-QR-FLD-NAME (CD-QR-IX).
116100     MOVE  "TEXT"        TO  CD-QR-FLD-TYPE (CD-QR-IX).
116200     MOVE  ZERO          TO  CD-QR-FLD-MISSING-CNT (CD-QR-IX).
116300     MOVE  "N"           TO  CD-QR-FLD-HAS-STATS (CD-QR-IX).
116400     SET  CD-QR-IX  UP BY 1.
116500     MOVE  "LAST-NAME"   TO  CD-QR-FLD-NAME (CD-QR-IX).
116600     MOVE  "TEXT"        TO  CD-QR-FLD-TYPE (CD-QR-IX).
116700     MOVE  ZERO          TO  CD-QR-FLD-MISSING-CNT (CD-QR-IX).
116800     MOVE  "N"           TO  CD-QR-FLD-HAS-STATS (CD-QR-IX).
116900     SET  CD-QR-IX  UP BY 1.
117000     MOVE  "EMAIL"       TO  CD-QR-FLD-NAME (CD-QR-IX).
117100     MOVE  "TEXT"        TO  CD-QR-FLD-TYPE (CD-QR-IX).
117200     MOVE  CD-WK-MISS-EMAIL  TO  CD-QR-FLD-MISSING-CNT (CD-QR-IX).
117300     MOVE  "N"           TO  CD-QR-FLD-HAS-STATS (CD-QR-IX).
117400     SET  CD-QR-IX  UP BY 1.
117500     MOVE  "AGE"         TO  CD-QR-FLD-NAME (CD-QR-IX).
117600     MOVE  "NUMERIC"     TO  CD-QR-FLD-TYPE (CD-QR-IX).
117700     MOVE  CD-WK-MISS-AGE    TO  CD-QR-FLD-MISSING-CNT (CD-QR-IX).
117800     MOVE  "Y"           TO  CD-QR-FLD-HAS-STATS (CD-QR-IX).
117900     SET  CD-QR-IX  UP BY 1.
118000     MOVE  "SIGNUP-DATE" TO  CD-QR-FLD-NAME (CD-QR-IX).
118100     MOVE  "DATE"        TO  CD-QR-FLD-TYPE (CD-QR-IX).
118200     MOVE  ZERO          TO  CD-QR-FLD-MISSING-CNT (CD-QR-IX).
118300     MOVE  "N"           TO  CD-QR-FLD-HAS-STATS (CD-QR-IX).
118400     SET  CD-QR-IX  UP BY 1.
118500     MOVE  "PURCHASE-AMT" TO  CD-QR-FLD-NAME (CD-QR-IX).
118600     MOVE  "NUMERIC"     TO  CD-QR-FLD-TYPE (CD-QR-IX).
118700     MOVE  CD-WK-MISS-AMT    TO  CD-QR-FLD-MISSING-CNT (CD-QR-IX).
118800     MOVE  "Y"           TO  CD-QR-FLD-HAS-STATS (CD-QR-IX).
118900     SET  CD-QR-IX  UP BY 1.
119000     MOVE  "CITY"        TO  CD-QR-FLD-NAME (CD-QR-IX).
119100     MOVE  "TEXT"        TO  CD-QR-FLD-TYPE (CD-QR-IX).
119200     MOVE  CD-WK-MISS-CITY   TO  CD-QR-FLD-MISSING-CNT (CD-QR-IX).
119300     MOVE  "N"           TO  CD-QR-FLD-HAS-STATS (CD-QR-IX).
119400     SET  CD-QR-IX  UP BY 1.
119500     MOVE  "STATUS"      TO  CD-QR-FLD-NAME (CD-QR-IX).
119600     MOVE  "TEXT"        TO  CD-QR-FLD-TYPE (CD-QR-IX).
119700     MOVE  ZERO          TO  CD-QR-FLD-MISSING-CNT (CD-QR-IX).
119800     MOVE  "N"           TO  CD-QR-FLD-HAS-STATS (CD-QR-IX).
119900     PERFORM  CD810-FIELD-STATS  THRU CD810-EXIT
120000         VARYING  CD-QR-IX FROM 1 BY 1
120100         UNTIL    CD-QR-IX > CD-QR-FIELD-COUNT.
120200 CD800-EXIT.
120300     EXIT.
120400*
120500*    PER-FIELD PASS - WORKS OUT MISSING-PERCENT (ALL EIGHT
120600*    FIELDS), THEN DISTINCT-COUNT AND, WHERE CD-QR-FLD-HAS-STATS
120700*    IS SET, MEAN/MEDIAN/SDEV/MIN/MAX.
120800*
120900 CD810-FIELD-STATS.
121000*-------------------
121100     IF  CD-WK-ROWS-READ > ZERO
121200         COMPUTE  CD-QR-FLD-MISSING-PCT (CD-QR-IX) ROUNDED =
121300             CD-QR-FLD-MISSING-CNT (CD-QR-IX) / CD-WK-ROWS-READ
121400                 * 100
121500     ELSE
121600         MOVE  ZERO  TO  CD-QR-FLD-MISSING-PCT (CD-QR-IX)
121700     END-IF.
121800     PERFORM  CD815-COUNT-DISTINCT  THRU CD815-EXIT.
121900     MOVE  CD-WK-DST-COUNT  TO  CD-QR-FLD-DISTINCT-CNT (CD-QR-IX).
122000     IF  CD-QR-FLD-HAS-STATS (CD-QR-IX) = "Y"
122100         PERFORM  CD840-NUMERIC-STATS  THRU CD840-EXIT
122200     END-IF.
122300 CD810-EXIT.
122400     EXIT.
122500*
122600*    GENERIC DISTINCT-VALUE COUNTER - DRIVES OFF CD-QR-IX TO
122700*    PICK WHICH CUSTOMER FIELD TO SCAN (SAME FIELD-INDEX TRICK
122800*    CDOUTL USES FOR ITS OWN DEBUG DISPLAY), BUILDS CD-WK-
122900*    DISTINCT-LIST AS PIC X(40) ENTRIES SO ONE ENGINE SERVES ALL
123000*    EIGHT FIELDS, NUMERIC OR TEXT.
123100*
123200 CD815-COUNT-DISTINCT.
123300*----------------------
123400     MOVE  ZERO  TO  CD-WK-DST-COUNT.
123500     IF  CD-TBL-COUNT = ZERO
123600         GO TO  CD815-EXIT
123700     END-IF.
123800     SET  CD-TBL-IX         TO  1.
123900 CD816-DISTINCT-ONE-ROW.
124000     IF  CD-TBL-IX > CD-TBL-COUNT
124100         GO TO  CD815-EXIT
124200     END-IF.
124300     MOVE  SPACES  TO  CD-WK-DST-SCRATCH.
124400     EVALUATE  CD-QR-IX
124500         WHEN  1  MOVE  CD-TBL-FIRST-NAME (CD-TBL-IX)
124600                            TO  CD-WK-DST-SCRATCH
124700         WHEN  2  MOVE  CD-TBL-LAST-NAME  (CD-TBL-IX)
124800                            TO  CD-WK-DST-SCRATCH
124900         WHEN  3  MOVE  CD-TBL-EMAIL      (CD-TBL-IX)
125000                            TO  CD-WK-DST-SCRATCH
125100         WHEN  4  MOVE  CD-TBL-AGE        (CD-TBL-IX)
125200                            TO  CD-WK-DST-SCRATCH
125300         WHEN  5  MOVE  CD-TBL-SIGNUP-YMD (CD-TBL-IX)
125400                            TO  CD-WK-DST-SCRATCH
125500         WHEN  6  MOVE  CD-TBL-AMT        (CD-TBL-IX)
125600                            TO  CD-WK-DST-SCRATCH
125700         WHEN  7  MOVE  CD-TBL-CITY       (CD-TBL-IX)
125800                            TO  CD-WK-DST-SCRATCH
125900         WHEN  8  MOVE  CD-TBL-STATUS     (CD-TBL-IX)
126000                            TO  CD-WK-DST-SCRATCH
126100     END-EVALUATE.
126200     PERFORM  CD818-DISTINCT-SEARCH  THRU CD818-EXIT.
126300     SET  CD-TBL-IX  UP BY 1.
126400     GO TO  CD816-DISTINCT-ONE-ROW.
126500 CD815-EXIT.
126600     EXIT.
126700*
126800 CD818-DISTINCT-SEARCH.
126900*-----------------------
127000     MOVE  "N"  TO  CD-WK-DST-FOUND.
127100     IF  CD-WK-DST-COUNT = ZERO
127200         GO TO  CD819-DISTINCT-ADD
127300     END-IF.
127400     SET  CD-DST-IX         TO  1.
127500 CD818-SEARCH-ONE.
127600     IF  CD-DST-IX > CD-WK-DST-COUNT
127700         GO TO  CD819-DISTINCT-ADD
127800     END-IF.
127900     IF  CD-DST-VALUE (CD-DST-IX) = CD-WK-DST-SCRATCH
128000         MOVE  "Y"  TO  CD-WK-DST-FOUND
128100         GO TO  CD818-EXIT
128200     END-IF.
128300     SET  CD-DST-IX  UP BY 1.
128400     GO TO  CD818-SEARCH-ONE.
128500 CD819-DISTINCT-ADD.
128600     ADD  1  TO  CD-WK-DST-COUNT.
128700     SET  CD-DST-IX  TO  CD-WK-DST-COUNT.
128800     MOVE  CD-WK-DST-SCRATCH  TO  CD-DST-VALUE (CD-DST-IX).
128900 CD818-EXIT.
129000     EXIT.
129100*
129200*    NUMERIC STATISTICS FOR AGE (CD-QR-IX=4) AND PURCHASE-AMT
129300*    (CD-QR-IX=6) - MEAN/MIN/MAX/SDEV OVER THE FINAL TABLE, PLUS
129400*    THE MEDIAN VIA THE SAME CD490/CD495 SORT ENGINE THE IMPUTE
129500*    STEPS USE.  SDEV USES A NEWTON-RAPHSON SQUARE ROOT, SAME
129600*    METHOD AS CDOUTL'S OWN CD530/CD535.
129700*
129800 CD840-NUMERIC-STATS.
129900*---------------------
130000     MOVE  ZERO  TO  CD-WK-STA-SUM       CD-WK-STA-SUMSQDIFF.
130100     MOVE  ZERO  TO  CD-WK-SORT-N.
130200     IF  CD-TBL-COUNT = ZERO
130300         MOVE  ZERO  TO  CD-QR-FLD-MEAN   (CD-QR-IX)
130400         MOVE  ZERO  TO  CD-QR-FLD-MEDIAN (CD-QR-IX)
130500         MOVE  ZERO  TO  CD-QR-FLD-SDEV   (CD-QR-IX)
130600         MOVE  ZERO  TO  CD-QR-FLD-MIN    (CD-QR-IX)
130700         MOVE  ZERO  TO  CD-QR-FLD-MAX    (CD-QR-IX)
130800         GO TO  CD840-EXIT
130900     END-IF.
131000     SET  CD-TBL-IX         TO  1.
131100     MOVE  ZERO  TO  CD-WK-STA-MIN  CD-WK-STA-MAX.
131200 CD841-STATS-PASS1.
131300     IF  CD-TBL-IX > CD-TBL-COUNT
131400         GO TO  CD842-STATS-MEAN
131500     END-IF.
131600     IF  CD-QR-IX = 4
131700         MOVE  CD-TBL-AGE (CD-TBL-IX)  TO  CD-WK-SORT-TEMP
131800     ELSE
131900         MOVE  CD-TBL-AMT (CD-TBL-IX)  TO  CD-WK-SORT-TEMP
132000     END-IF.
132100     ADD  1  TO  CD-WK-SORT-N.
132200     SET  CD-SRT-IX  TO  CD-WK-SORT-N.
132300     MOVE  CD-WK-SORT-TEMP  TO  CD-SRT-VALUE (CD-SRT-IX).
132400     ADD  CD-WK-SORT-TEMP   TO  CD-WK-STA-SUM.
132500     IF  CD-WK-SORT-N = 1
132600         MOVE  CD-WK-SORT-TEMP  TO  CD-WK-STA-MIN  CD-WK-STA-MAX
132700     ELSE
132800         IF  CD-WK-SORT-TEMP < CD-WK-STA-MIN
132900             MOVE  CD-WK-SORT-TEMP  TO  CD-WK-STA-MIN
133000         END-IF
133100         IF  CD-WK-SORT-TEMP > CD-WK-STA-MAX
133200             MOVE  CD-WK-SORT-TEMP  TO  CD-WK-STA-MAX
133300         END-IF
133400     END-IF.
133500     SET  CD-TBL-IX  UP BY 1.
133600     GO TO  CD841-STATS-PASS1.
133700 CD842-STATS-MEAN.
133800     COMPUTE  CD-WK-STA-MEAN ROUNDED =
133900             CD-WK-STA-SUM / CD-WK-SORT-N.
134000     SET  CD-SRT-IX         TO  1.
134100 CD843-STATS-PASS2.
134200     IF  CD-SRT-IX > CD-WK-SORT-N
134300         GO TO  CD844-STATS-FINISH
134400     END-IF.
134500     COMPUTE  CD-WK-STA-DIFF =
134600             CD-SRT-VALUE (CD-SRT-IX) - CD-WK-STA-MEAN.
134700     COMPUTE  CD-WK-STA-SUMSQDIFF =
134800             CD-WK-STA-SUMSQDIFF + (CD-WK-STA-DIFF * CD-WK-STA-DIFF).
134900     SET  CD-SRT-IX  UP BY 1.
135000     GO TO  CD843-STATS-PASS2.
135100 CD844-STATS-FINISH.
135200     COMPUTE  CD-WK-STA-VARIANCE =
135300             CD-WK-STA-SUMSQDIFF / CD-WK-SORT-N.
135400     PERFORM  CD845-SQUARE-ROOT  THRU CD845-EXIT.
135500     PERFORM  CD490-SORT-VALUES  THRU CD490-EXIT.
135600     PERFORM  CD495-PICK-MEDIAN  THRU CD495-EXIT.
135700     MOVE  CD-WK-STA-MEAN    TO  CD-QR-FLD-MEAN   (CD-QR-IX).
135800     MOVE  CD-WK-MED-RESULT  TO  CD-QR-FLD-MEDIAN (CD-QR-IX).
135900     MOVE  CD-WK-STA-SDEV    TO  CD-QR-FLD-SDEV   (CD-QR-IX).
136000     MOVE  CD-WK-STA-MIN     TO  CD-QR-FLD-MIN    (CD-QR-IX).
136100     MOVE  CD-WK-STA-MAX     TO  CD-QR-FLD-MAX    (CD-QR-IX).
136200 CD840-EXIT.
136300     EXIT.
136400*
136500*    NEWTON-RAPHSON SQUARE ROOT OF CD-WK-STA-VARIANCE INTO
136600*    CD-WK-STA-SDEV - SIX REFINING STEPS IS PLENTY FOR REPORT
136700*    PRECISION, SAME APPROACH AS CDOUTL'S OWN CD530/CD535.
136800*
136900 CD845-SQUARE-ROOT.
137000*-------------------
137100     IF  CD-WK-STA-VARIANCE = ZERO
137200         MOVE  ZERO  TO  CD-WK-STA-SDEV
137300         GO TO  CD845-EXIT
137400     END-IF.
137500     MOVE  CD-WK-STA-VARIANCE  TO  CD-WK-STA-SDEV.
137600     MOVE  6                  TO  CD-WK-TALLY-ONE.
137700 CD846-NR-STEP.
137800     IF  CD-WK-TALLY-ONE = ZERO
137900         GO TO  CD845-EXIT
138000     END-IF.
138100     COMPUTE  CD-WK-STA-SDEV ROUNDED =
138200         (CD-WK-STA-SDEV + (CD-WK-STA-VARIANCE / CD-WK-STA-SDEV))
138300             / 2.
138400     SUBTRACT  1  FROM  CD-WK-TALLY-ONE.
138500     GO TO  CD846-NR-STEP.
138600 CD845-EXIT.
138700     EXIT.
138800*
138900*    BUSINESS RULE 9 - OVERALL COMPLETENESS CHECK (END-OF-RUN,
139000*    NOT PER-ROW) VIA CDVALID IN COMPLETE MODE.
139100*
139200 CD850-VALIDATE-COMPLETE.
139300*-------------------------
139400     MOVE  "C"                       TO  CD-CALL-VLD-MODE.
139500     MOVE  CD-WK-ROWS-READ            TO  CD-CALL-VLD-ROWS-READ.
139600     MOVE  CD-WK-MISSING-OCCURS       TO  CD-CALL-VLD-MISSING-OCCURS.
139700     MOVE  8                          TO  CD-CALL-VLD-FIELD-COUNT.
139800     MOVE  CD-PRM-COMPLETE-THRESHOLD  TO  CD-CALL-VLD-COMPLETE-THRESH.
139900     CALL  "CDVALID"  USING  CDVALID-CALL-AREA.
140000     MOVE  CD-CALL-VLD-COMPLETE-PCT   TO  CD-WK-COMPLETE-PCT.
140100 CD850-EXIT.
140200     EXIT.
140300*
140400*    CALLS CDQRPT TO PRINT THE QUALITY REPORT FROM THE NOW-
140500*    COMPLETE CD-QUALITY-REPORT RECORD.
140600*
140700 CD870-PRINT-QUALITY-RPT.
140800*-------------------------
140900     CALL  "CDQRPT"  USING  CD-QUALITY-REPORT  CD-PRM-RUN-ID
141000                             CD-PRM-PAGE-LINES.
141100 CD870-EXIT.
141200     EXIT.
141300*
141400*    EXPORT - WRITES THE FINAL SURVIVING TABLE OUT TO CUSTOUT,
141500*    REBUILDING CD-CUSTOMER-RECORD A ROW AT A TIME SO THE FD
141600*    RECORD AND THE TABLE SHARE THE ONE FIELD SET.
141700*
141800 CD900-WRITE-OUTPUT.
141900*--------------------
142000     MOVE  ZERO  TO  CD-WK-ROWS-KEPT.
142100     IF  CD-TBL-COUNT = ZERO
142200         GO TO  CD900-EXIT
142300     END-IF.
142400     SET  CD-TBL-IX         TO  1.
142500 CD910-WRITE-ONE-ROW.
142600     IF  CD-TBL-IX > CD-TBL-COUNT
142700         GO TO  CD900-EXIT
142800     END-IF.
142900     MOVE  CD-TBL-DATA (CD-TBL-IX)   TO  CD-CUST-DATA.
143000     MOVE  CD-TBL-FLAGS-ALPHA (CD-TBL-IX)
143100                                     TO  CD-CUST-FLAGS.
143200     MOVE  CD-CUSTOMER-RECORD        TO  CUSTOUT-RECORD.
143300     WRITE  CUSTOUT-RECORD.
143400     IF  CD-CUSTOUT-STATUS NOT = "00"
143500         DISPLAY "CDCLEAN - CUSTOUT WRITE ERROR, STATUS "
143600                          CD-CUSTOUT-STATUS
143700     ELSE
143800         ADD  1  TO  CD-WK-ROWS-KEPT
143900     END-IF.
144000     SET  CD-TBL-IX  UP BY 1.
144100     GO TO  CD910-WRITE-ONE-ROW.
144200 CD900-EXIT.
144300     CLOSE  CUSTIN.
144400     CLOSE  CUSTOUT.
144500     EXIT.
144600*
144700*    EOJ CONSOLE SUMMARY - SURFACES THE COUNTERS A MAINTAINER OR
144800*    OPERATOR WOULD WANT AT A GLANCE WITHOUT GOING TO THE
144900*    PRINTED QUALITY REPORT.
145000*
145100 CD950-DISPLAY-SUMMARY.
145200*-----------------------
145300     DISPLAY "CDCLEAN - RUN "            CD-PRM-RUN-ID.
145400     DISPLAY "CDCLEAN - ROWS READ        " CD-WK-ROWS-READ.
145500     DISPLAY "CDCLEAN - ROWS WRITTEN     " CD-WK-ROWS-KEPT.
145600     DISPLAY "CDCLEAN - DUPLICATES       " CD-WK-DUPS-REMOVED.
145700     DISPLAY "CDCLEAN - OUTLIERS REMOVED " CD-WK-OUTLIERS-REMOVED.
145800     DISPLAY "CDCLEAN - ROWS W/ MISSING  " CD-WK-RECS-ANY-MISSING.
145900     DISPLAY "CDCLEAN - SCHEMA FAILS     " CD-WK-SCHEMA-FAILS.
146000     DISPLAY "CDCLEAN - TYPE FAILS       " CD-WK-TYPE-FAILS.
146100     DISPLAY "CDCLEAN - RANGE FAILS      " CD-WK-RANGE-FAILS.
146200     DISPLAY "CDCLEAN - COMPLETENESS PCT " CD-WK-COMPLETE-PCT.
146300 CD950-EXIT.
146400     EXIT.
