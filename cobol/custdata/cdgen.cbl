000100****************************************************************
000200*                                                               *
000300*      Customer Data - Sample/Messy Test Data Generator        *
000400*                     (CD SUBSYSTEM)                            *
000500*                                                               *
000600****************************************************************
000700*
000800 IDENTIFICATION   DIVISION.
000900*========================
001000*
001100     PROGRAM-ID.         CDGEN.
001200*
001300     AUTHOR.             R J HOLT.
001400*                        FOR APPLEWOOD COMPUTERS.
001500*
001600     INSTALLATION.       APPLEWOOD COMPUTERS.
001700*
001800     DATE-WRITTEN.       17/07/1986.
001900*
002000     DATE-COMPILED.
002100*
002200     SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN
002300*                        COEN.  DISTRIBUTED UNDER THE GNU
002400*                        GENERAL PUBLIC LICENSE.  SEE THE FILE
002500*                        COPYING FOR DETAILS.
002600*
002700*    REMARKS.            STAND-ALONE UTILITY FOR CD920.  BUILDS A
002800*                        SYNTHETIC CUSTOMER EXTRACT FOR TESTING
002900*                        CDCLEAN WITHOUT WAITING ON A REAL SL
003000*                        EXPORT - OPTIONALLY WITH THE SAME RANGE
003100*                        OF DEFECTS A REAL EXPORT CARRIES (DUPS,
003200*                        BLANKS, PADDING, MIXED CASE, MIXED DATE
003300*                        FORMATS, A FEW WILD VALUES).  SEE SPEC
003400*                        SECTION "SAMPLE DATA GENERATOR".
003500*
003600* CHANGES:
003700* 17/07/86 RJH - CREATED AS A GENERAL RANDOM-RECORD FILLER FOR
003800*                VOLUME TESTING THE OLD SL OPEN-ITEM LOADER.
003900* 02/09/92 RJH - SWITCHED THE GENERATOR FROM THE LIBRARY'S
004000*                RANDOM VERB (NOT PORTABLE ACROSS COMPILERS) TO
004100*                A HAND-ROLLED LINEAR CONGRUENTIAL ROUTINE.
004200* 14/01/99 RJH - Y2K REVIEW - SIGNUP DATES ALREADY CARRY A FULL
004300*                4-DIGIT YEAR, NO CHANGE REQUIRED.
004400* 29/01/09 VBC - RECOMPILED UNDER GNUCOBOL, NO SOURCE CHANGES.
004500* 16/04/24 VBC - COPYRIGHT NOTICE UPDATED.
004600* 18/02/26 RJH - REWORKED FOR CD920 - NEW FIELD SET (EMAIL, CITY,
004700*                STATUS, PURCHASE-AMT) AND THE "MESSY" DEFECT
004800*                SWITCH REPLACING THE OLD VOLUME-ONLY MODE.
004900* 20/02/26 RJH - ADDED THE FIXED EXTREME-VALUE ROWS FOR OUTLIER
005000*                TESTING, PER THE SL MANAGER'S WALKTHROUGH.
005100*
005200*****************************************************************
005300*
005400* COPYRIGHT NOTICE.
005500* ****************
005600*
005700* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
005800* UPDATED 2024-04-16.
005900*
006000* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006100* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
006200* 1976-2026 AND LATER.
006300*
006400* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006500* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006600* PUBLISHED BY THE FREE SOFTWARE FOUNDATION, VERSION 3 OR LATER.
006700*
006800*****************************************************************
006900*
007000 ENVIRONMENT      DIVISION.
007100*========================
007200*
007300 COPY  "ENVDIV.COB".
007400*
007500 INPUT-OUTPUT     SECTION.
007600*-----------------------
007700 FILE-CONTROL.
007800     SELECT   SAMPLE        ASSIGN   TO  SAMPLE
007900                            ORGANIZATION  LINE SEQUENTIAL
008000                            FILE STATUS  CD-SAMPLE-STATUS.
008100*
008200 DATA             DIVISION.
008300*========================
008400 FILE             SECTION.
008500*-----------------------
008600*
008700 FD  SAMPLE.
008800 COPY  "WSCDCUST.COB".
008900*
009000 WORKING-STORAGE  SECTION.
009100*-----------------------
009200*
009300 01  CD-WK-STATUS-CODES.
009400     03  CD-SAMPLE-STATUS           PIC XX.
009500     03  FILLER                     PIC X(08).
009600*
009700*    PARAMETER RECORD - ONLY CD-PRM-RANDOM-SEED IS USED HERE,
009800*    BUT THE WHOLE RECORD IS PULLED IN AS ONE COPY, THE SAME AS
009900*    EVERY OTHER CD920 PROGRAM.
010000*
010100 COPY  "WSCDPARM.COB".
010200*
010300*    CONTROL COUNTERS AND SWITCHES FOR THE RUN.
010400*
010500 01  CD-WK-CONTROL.
010600     03  CD-WK-GEN-COUNT            PIC 9(5)      COMP
010700                                     VALUE 500.
010800     03  CD-WK-ROWS-BUILT           PIC 9(5)      COMP.
010900     03  CD-WK-ROWS-WRITTEN         PIC 9(5)      COMP.
011000     03  CD-WK-MESSY-SWITCH         PIC X         VALUE "Y".
011100         88  CD-WK-MESSY-ON             VALUE "Y".
011200         88  CD-WK-MESSY-OFF            VALUE "N".
011300     03  FILLER                     PIC X(05).
011400*
011500*    HAND-ROLLED LINEAR CONGRUENTIAL GENERATOR - SEEDED FROM
011600*    WSCDPARM.COB CD-PRM-RANDOM-SEED SO A RE-RUN WITH THE SAME
011700*    PARAMETER FILE REPRODUCES AN IDENTICAL SAMPLE (SPEC CALLS
011800*    FOR A DETERMINISTIC GENERATOR).  NEXT = (SEED*25173+13849)
011900*    MOD 65536, THE USUAL 16-BIT TEXTBOOK CONSTANTS.
012000*
012100 01  CD-WK-RANDOM-AREA.
012200     03  CD-WK-SEED                 PIC 9(9)      COMP.
012300     03  CD-WK-LCG-PRODUCT          PIC 9(9)      COMP.
012400     03  CD-WK-LCG-QUOT             PIC 9(9)      COMP.
012500     03  CD-WK-RAND-RAW             PIC 9(5)      COMP.
012600     03  CD-WK-RAND-RANGE           PIC 9(5)      COMP.
012700     03  CD-WK-RAND-RESULT          PIC 9(5)      COMP.
012800     03  FILLER                     PIC X(04).
012900*
013000*    FIXED NAME/CITY/STATUS/DOMAIN LISTS - LOADED AS FILLER
013100*    LITERALS THEN READ BACK AS A TABLE, THE USUAL WAY A FIXED
013200*    LOOK-UP LIST IS SHIPPED IN A PROGRAM THAT IS NEVER GIVEN A
013300*    MASTER FILE OF ITS OWN.
013400*
013500 01  CD-WK-FIRST-NAME-INIT.
013600     03  FILLER   PIC X(15)  VALUE "JOHN".
013700     03  FILLER   PIC X(15)  VALUE "MARY".
013800     03  FILLER   PIC X(15)  VALUE "PETER".
013900     03  FILLER   PIC X(15)  VALUE "SUSAN".
014000     03  FILLER   PIC X(15)  VALUE "DAVID".
014100     03  FILLER   PIC X(15)  VALUE "LINDA".
014200     03  FILLER   PIC X(15)  VALUE "JAMES".
014300     03  FILLER   PIC X(15)  VALUE "KAREN".
014400     03  FILLER   PIC X(15)  VALUE "ROBERT".
014500     03  FILLER   PIC X(15)  VALUE "SANDRA".
014600     03  FILLER   PIC X(15)  VALUE "MICHAEL".
014700     03  FILLER   PIC X(15)  VALUE "JANET".
014800 01  CD-WK-FIRST-NAME-TABLE REDEFINES CD-WK-FIRST-NAME-INIT.
014900     03  CD-WK-FIRST-NAME OCCURS 12 TIMES
015000                           INDEXED BY CD-FNX  PIC X(15).
015100*
015200 01  CD-WK-LAST-NAME-INIT.
015300     03  FILLER   PIC X(15)  VALUE "SMITH".
015400     03  FILLER   PIC X(15)  VALUE "JONES".
015500     03  FILLER   PIC X(15)  VALUE "WILLIAMS".
015600     03  FILLER   PIC X(15)  VALUE "TAYLOR".
015700     03  FILLER   PIC X(15)  VALUE "BROWN".
015800     03  FILLER   PIC X(15)  VALUE "DAVIES".
015900     03  FILLER   PIC X(15)  VALUE "EVANS".
016000     03  FILLER   PIC X(15)  VALUE "WILSON".
016100     03  FILLER   PIC X(15)  VALUE "THOMAS".
016200     03  FILLER   PIC X(15)  VALUE "ROBERTS".
016300 01  CD-WK-LAST-NAME-TABLE REDEFINES CD-WK-LAST-NAME-INIT.
016400     03  CD-WK-LAST-NAME OCCURS 10 TIMES
016500                          INDEXED BY CD-LNX  PIC X(15).
016600*
016700 01  CD-WK-CITY-INIT.
016800     03  FILLER   PIC X(20)  VALUE "LONDON".
016900     03  FILLER   PIC X(20)  VALUE "MANCHESTER".
017000     03  FILLER   PIC X(20)  VALUE "BIRMINGHAM".
017100     03  FILLER   PIC X(20)  VALUE "LEEDS".
017200     03  FILLER   PIC X(20)  VALUE "GLASGOW".
017300     03  FILLER   PIC X(20)  VALUE "BRISTOL".
017400     03  FILLER   PIC X(20)  VALUE "LIVERPOOL".
017500     03  FILLER   PIC X(20)  VALUE "SHEFFIELD".
017600     03  FILLER   PIC X(20)  VALUE "EDINBURGH".
017700     03  FILLER   PIC X(20)  VALUE "CARDIFF".
017800 01  CD-WK-CITY-TABLE REDEFINES CD-WK-CITY-INIT.
017900     03  CD-WK-CITY OCCURS 10 TIMES
018000                     INDEXED BY CD-CTX  PIC X(20).
018100*
018200 01  CD-WK-STATUS-INIT.
018300     03  FILLER   PIC X(10)  VALUE "Active".
018400     03  FILLER   PIC X(10)  VALUE "Inactive".
018500     03  FILLER   PIC X(10)  VALUE "Pending".
018600     03  FILLER   PIC X(10)  VALUE "Suspended".
018700 01  CD-WK-STATUS-TABLE REDEFINES CD-WK-STATUS-INIT.
018800     03  CD-WK-STATUS-ENTRY OCCURS 4 TIMES
018900                             INDEXED BY CD-STX  PIC X(10).
019000*
019100 01  CD-WK-DOMAIN-INIT.
019200     03  FILLER   PIC X(12)  VALUE "mailhub.com".
019300     03  FILLER   PIC X(12)  VALUE "fastpost.net".
019400     03  FILLER   PIC X(12)  VALUE "webline.org".
019500     03  FILLER   PIC X(12)  VALUE "gridmail.com".
019600 01  CD-WK-DOMAIN-TABLE REDEFINES CD-WK-DOMAIN-INIT.
019700     03  CD-WK-DOMAIN OCCURS 4 TIMES
019800                      INDEXED BY CD-DMX  PIC X(12).
019900*
020000*    THE IN-MEMORY BUILD TABLE - ONE ENTRY PER GENERATED ROW,
020100*    SAME SHAPE AS CD-CUSTOMER-RECORD IN WSCDCUST.COB BUT HELD
020200*    HERE SEPARATELY SO DEFECT INJECTION (CD300 ONWARDS) CAN
020300*    WORK ON THE WHOLE SET BEFORE A SINGLE ROW IS WRITTEN -
020400*    SAME TRICK AS CDCLEAN'S OWN CD-CUST-TABLE-AREA.
020500*
020600 01  CD-GEN-TABLE-AREA.
020700     03  CD-GEN-COUNT               PIC 9(5)      COMP.
020800     03  CD-GEN-ENTRY OCCURS 600 TIMES
020900                       INDEXED BY CD-GEN-IX CD-GEN-JX.
021000         05  CD-GEN-ID                  PIC 9(7).
021100         05  CD-GEN-FIRST-NAME          PIC X(15).
021200         05  CD-GEN-LAST-NAME           PIC X(15).
021300         05  CD-GEN-EMAIL               PIC X(40).
021400         05  CD-GEN-AGE                 PIC S9(3).
021500         05  CD-GEN-SIGNUP-TEXT         PIC X(10).
021600         05  CD-GEN-AMT                 PIC S9(7)V99.
021700         05  CD-GEN-CITY                PIC X(20).
021800         05  CD-GEN-STATUS              PIC X(10).
021900         05  FILLER                     PIC X(05).
022000*
022100*    SCRATCH AREA FOR BUILDING ONE SIGNUP DATE IN ONE OF THE
022200*    THREE TEXT LAYOUTS THE SPEC CALLS FOR.
022300*
022400 01  CD-WK-DATE-BUILD.
022500     03  CD-WK-DATE-DAYS-FROM-BASE  PIC 9(5)      COMP.
022600     03  CD-WK-DATE-CCYY            PIC 9(4).
022700     03  CD-WK-DATE-MM              PIC 9(2).
022800     03  CD-WK-DATE-DD              PIC 9(2).
022900     03  CD-WK-DATE-FORMAT-PICK     PIC 9(3)      COMP.
023000     03  CD-WK-DAYS-IN-MONTH        PIC 9(2).
023100     03  CD-WK-DATE-MOD-RESULT      PIC 9(3)      COMP.
023200     03  FILLER                     PIC X(04).
023300*
023400*    SCRATCH FOR THE DEFECT-INJECTION PASS.
023500*
023600 01  CD-WK-DEFECT-WORK.
023700     03  CD-WK-DEF-PICK             PIC 9(3)      COMP.
023800     03  CD-WK-DEF-FIELD-PICK       PIC 9         COMP.
023900     03  CD-WK-DEF-SOURCE-ROW       PIC 9(5)      COMP.
024000     03  CD-WK-DEF-TARGET-ROW       PIC 9(5)      COMP.
024100     03  CD-WK-DEF-DUPS-DONE        PIC 9(5)      COMP.
024200     03  CD-WK-DEF-TEXT-SCRATCH     PIC X(40).
024300     03  CD-WK-DEF-TEXT-HOLD        PIC X(40).
024400     03  CD-WK-DEF-TEXT-LEN         PIC 9(3)      COMP.
024500     03  FILLER                     PIC X(05).
024600 PROCEDURE        DIVISION.
024700*========================
024800*
024900 CD000-MAIN-CONTROL.
025000*-------------------
025100     PERFORM  CD100-INITIALISE   THRU CD100-EXIT.
025200     PERFORM  CD200-BUILD-BASE-RECORDS  THRU CD200-EXIT
025300              VARYING  CD-GEN-IX  FROM 1 BY 1
025400              UNTIL    CD-GEN-IX > CD-WK-GEN-COUNT.
025500     MOVE     CD-WK-GEN-COUNT   TO  CD-GEN-COUNT.
025600     IF       CD-WK-MESSY-ON
025700         PERFORM  CD300-INJECT-DEFECTS  THRU CD300-EXIT
025800     END-IF.
025900     PERFORM  CD900-WRITE-TABLE    THRU CD900-EXIT.
026000     PERFORM  CD950-DISPLAY-SUMMARY  THRU CD950-EXIT.
026100     CLOSE    SAMPLE.
026200     GOBACK.
026300*
026400 CD100-INITIALISE.
026500*-----------------
026600     MOVE     CD-PRM-RANDOM-SEED   TO  CD-WK-SEED.
026700     IF       CD-WK-SEED = ZERO
026800              MOVE  19830311  TO  CD-WK-SEED
026900     END-IF.
027000     MOVE     ZERO      TO  CD-WK-ROWS-BUILT.
027100     MOVE     ZERO      TO  CD-WK-ROWS-WRITTEN.
027200     MOVE     ZERO      TO  CD-GEN-COUNT.
027300     OPEN     OUTPUT    SAMPLE.
027400     IF       CD-SAMPLE-STATUS NOT = "00"
027500         DISPLAY "CDGEN - CANNOT OPEN SAMPLE, STATUS "
027600                          CD-SAMPLE-STATUS
027700         GOBACK
027800     END-IF.
027900 CD100-EXIT.
028000     EXIT.
028100*
028200*    CORE LINEAR CONGRUENTIAL STEP - SEE REMARKS AT
028300*    CD-WK-RANDOM-AREA.  LEAVES THE NEW RAW VALUE (0-65535)
028400*    IN CD-WK-RAND-RAW.
028500*
028600 CD210-NEXT-RANDOM.
028700*------------------
028800     COMPUTE  CD-WK-LCG-PRODUCT = CD-WK-SEED * 25173 + 13849.
028900     DIVIDE   CD-WK-LCG-PRODUCT  BY 65536
029000              GIVING  CD-WK-LCG-QUOT
029100              REMAINDER  CD-WK-SEED.
029200     MOVE     CD-WK-SEED          TO  CD-WK-RAND-RAW.
029300 CD210-EXIT.
029400     EXIT.
029500*
029600*    RETURNS A RANDOM VALUE 1 THRU CD-WK-RAND-RANGE IN
029700*    CD-WK-RAND-RESULT - CALLER SETS THE RANGE FIRST.
029800*
029900 CD215-NEXT-IN-RANGE.
030000*--------------------
030100     PERFORM  CD210-NEXT-RANDOM   THRU CD210-EXIT.
030200     DIVIDE   CD-WK-RAND-RAW  BY CD-WK-RAND-RANGE
030300              GIVING  CD-WK-LCG-QUOT
030400              REMAINDER  CD-WK-RAND-RESULT.
030500     ADD      1  TO  CD-WK-RAND-RESULT.
030600 CD215-EXIT.
030700     EXIT.
030800*
030900*    ONE BASE ROW PER PASS - CD-GEN-IX IS THE ROW NUMBER (ALSO
031000*    THE CUSTOMER-ID) AND DRIVES THE CYCLIC PICKS; THE NUMERIC
031100*    AND DATE FIELDS COME FROM THE LCG.
031200*
031300 CD200-BUILD-BASE-RECORDS.
031400*--------------------------
031500     MOVE     CD-GEN-IX       TO  CD-GEN-ID (CD-GEN-IX).
031600     PERFORM  CD220-PICK-NAMES      THRU CD220-EXIT.
031700     PERFORM  CD225-PICK-AGE        THRU CD225-EXIT.
031800     PERFORM  CD230-PICK-SIGNUP-DATE THRU CD230-EXIT.
031900     PERFORM  CD235-PICK-AMT        THRU CD235-EXIT.
032000     PERFORM  CD240-PICK-CITY       THRU CD240-EXIT.
032100     PERFORM  CD245-PICK-STATUS     THRU CD245-EXIT.
032200     PERFORM  CD250-BUILD-EMAIL     THRU CD250-EXIT.
032300     ADD      1  TO  CD-WK-ROWS-BUILT.
032400 CD200-EXIT.
032500     EXIT.
032600*
032700*    FIRST/LAST NAME CYCLE THROUGH THEIR FIXED LISTS BY ROW
032800*    NUMBER - SPEC CALLS FOR NAMES "CYCLED", NOT RANDOM, SO THE
032900*    SAME ROW NUMBER ALWAYS GETS THE SAME NAME PAIR.
033000*
033100 CD220-PICK-NAMES.
033200*------------------
033300     DIVIDE    CD-GEN-IX  BY 12
033400               GIVING  CD-WK-LCG-QUOT
033500               REMAINDER  CD-WK-DEF-PICK.
033600     SET       CD-FNX  TO  CD-WK-DEF-PICK.
033700     SET       CD-FNX  UP BY 1.
033800     MOVE      CD-WK-FIRST-NAME (CD-FNX)
033900                         TO  CD-GEN-FIRST-NAME (CD-GEN-IX).
034000     DIVIDE    CD-GEN-IX  BY 10
034100               GIVING  CD-WK-LCG-QUOT
034200               REMAINDER  CD-WK-DEF-PICK.
034300     SET       CD-LNX  TO  CD-WK-DEF-PICK.
034400     SET       CD-LNX  UP BY 1.
034500     MOVE      CD-WK-LAST-NAME (CD-LNX)
034600                         TO  CD-GEN-LAST-NAME (CD-GEN-IX).
034700 CD220-EXIT.
034800     EXIT.
034900*
035000*    AGE 18 THRU 79 INCLUSIVE - CD-WK-RAND-RANGE OF 62 GIVES
035100*    1 THRU 62, SHIFT UP BY 17 TO LAND ON 18 THRU 79.
035200*
035300 CD225-PICK-AGE.
035400*------------------
035500     MOVE      62   TO  CD-WK-RAND-RANGE.
035600     PERFORM   CD215-NEXT-IN-RANGE  THRU CD215-EXIT.
035700     COMPUTE   CD-GEN-AGE (CD-GEN-IX) = CD-WK-RAND-RESULT + 17.
035800 CD225-EXIT.
035900     EXIT.
036000*
036100*    SIGNUP DATE - A RANDOM DAY OFFSET 0 THRU 1460 (4 YEARS) ON
036200*    FROM 2020-01-01, CONVERTED TO A CALENDAR DATE BY REPEATED
036300*    SUBTRACTION OF DAYS-IN-MONTH (SAME APPROACH CDDATE USES IN
036400*    REVERSE), THEN WRITTEN OUT IN ONE OF THE THREE TEXT LAYOUTS
036500*    THE SPEC CALLS FOR - ABOUT 30% DD/MM/YYYY, 21% MM-DD-YYYY,
036600*    THE REST YYYY-MM-DD.
036700*
036800 CD230-PICK-SIGNUP-DATE.
036900*-------------------------
037000     MOVE      1461 TO  CD-WK-RAND-RANGE.
037100     PERFORM   CD215-NEXT-IN-RANGE  THRU CD215-EXIT.
037200     COMPUTE   CD-WK-DATE-DAYS-FROM-BASE = CD-WK-RAND-RESULT - 1.
037300     MOVE      2020 TO  CD-WK-DATE-CCYY.
037400     MOVE      1    TO  CD-WK-DATE-MM.
037500     MOVE      1    TO  CD-WK-DATE-DD.
037600     PERFORM   CD232-ADD-ONE-DAY  THRU CD232-EXIT
037700               CD-WK-DATE-DAYS-FROM-BASE TIMES.
037800     MOVE      100  TO  CD-WK-RAND-RANGE.
037900     PERFORM   CD215-NEXT-IN-RANGE  THRU CD215-EXIT.
038000     MOVE      CD-WK-RAND-RESULT  TO  CD-WK-DATE-FORMAT-PICK.
038100     IF        CD-WK-DATE-FORMAT-PICK NOT > 30
038200         PERFORM  CD234-FORMAT-DDMMYYYY THRU CD234-EXIT
038300     ELSE
038400         IF    CD-WK-DATE-FORMAT-PICK NOT > 51
038500             PERFORM  CD236-FORMAT-MMDDYYYY THRU CD236-EXIT
038600         ELSE
038700             PERFORM  CD238-FORMAT-YYYYMMDD THRU CD238-EXIT
038800         END-IF
038900     END-IF.
039000 CD230-EXIT.
039100     EXIT.
039200*
039300*    ADDS ONE CALENDAR DAY TO CD-WK-DATE-CCYY/MM/DD, ROLLING THE
039400*    MONTH AND YEAR AS NEEDED - CALLED CD-WK-DATE-DAYS-FROM-BASE
039500*    TIMES ABOVE, SO IT NEVER NEEDS ITS OWN LOOP TEST.
039600*
039700 CD232-ADD-ONE-DAY.
039800*--------------------
039900     PERFORM  CD233-DAYS-IN-MONTH  THRU CD233-EXIT.
040000     IF       CD-WK-DATE-DD < CD-WK-DAYS-IN-MONTH
040100         ADD   1  TO  CD-WK-DATE-DD
040200     ELSE
040300         MOVE  1  TO  CD-WK-DATE-DD
040400         IF    CD-WK-DATE-MM < 12
040500             ADD   1  TO  CD-WK-DATE-MM
040600         ELSE
040700             MOVE  1  TO  CD-WK-DATE-MM
040800             ADD   1  TO  CD-WK-DATE-CCYY
040900         END-IF
041000     END-IF.
041100 CD232-EXIT.
041200     EXIT.
041300*
041400 CD233-DAYS-IN-MONTH.
041500*----------------------
041600     EVALUATE  CD-WK-DATE-MM
041700         WHEN  4  WHEN  6  WHEN  9  WHEN 11
041800             MOVE  30  TO  CD-WK-DAYS-IN-MONTH
041900         WHEN  2
042000             PERFORM  CD233-LEAP-TEST  THRU CD233-LEAP-EXIT
042100         WHEN  OTHER
042200             MOVE  31  TO  CD-WK-DAYS-IN-MONTH
042300     END-EVALUATE.
042400 CD233-EXIT.
042500     EXIT.
042600*
042700*    GREGORIAN LEAP RULE - DIVISIBLE BY 4, EXCEPT CENTURY YEARS
042800*    MUST ALSO BE DIVISIBLE BY 400 - DONE WITH DIVIDE REMAINDER
042900*    RATHER THAN AN INTRINSIC FUNCTION, SAME AS CDDATE.
043000*
043100 CD233-LEAP-TEST.
043200*------------------
043300     MOVE     28  TO  CD-WK-DAYS-IN-MONTH.
043400     DIVIDE   CD-WK-DATE-CCYY  BY 4
043500              GIVING  CD-WK-LCG-QUOT
043600              REMAINDER  CD-WK-DATE-MOD-RESULT.
043700     IF       CD-WK-DATE-MOD-RESULT NOT = ZERO
043800         GO TO  CD233-LEAP-EXIT
043900     END-IF.
044000     MOVE     29  TO  CD-WK-DAYS-IN-MONTH.
044100     DIVIDE   CD-WK-DATE-CCYY  BY 100
044200              GIVING  CD-WK-LCG-QUOT
044300              REMAINDER  CD-WK-DATE-MOD-RESULT.
044400     IF       CD-WK-DATE-MOD-RESULT NOT = ZERO
044500         GO TO  CD233-LEAP-EXIT
044600     END-IF.
044700     MOVE     28  TO  CD-WK-DAYS-IN-MONTH.
044800     DIVIDE   CD-WK-DATE-CCYY  BY 400
044900              GIVING  CD-WK-LCG-QUOT
045000              REMAINDER  CD-WK-DATE-MOD-RESULT.
045100     IF       CD-WK-DATE-MOD-RESULT = ZERO
045200         MOVE  29  TO  CD-WK-DAYS-IN-MONTH
045300     END-IF.
045400 CD233-LEAP-EXIT.
045500     EXIT.
045600*
045700*    DD/MM/YYYY - ABOUT 30% OF ROWS.
045800*
045900 CD234-FORMAT-DDMMYYYY.
046000*------------------------
046100     MOVE     SPACES  TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX).
046200     MOVE     CD-WK-DATE-DD
046300                       TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (1:2).
046400     MOVE     "/"      TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (3:1).
046500     MOVE     CD-WK-DATE-MM
046600                       TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (4:2).
046700     MOVE     "/"      TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (6:1).
046800     MOVE     CD-WK-DATE-CCYY
046900                       TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (7:4).
047000 CD234-EXIT.
047100     EXIT.
047200*
047300*    MM-DD-YYYY - ABOUT 21% OF ROWS.
047400*
047500 CD236-FORMAT-MMDDYYYY.
047600*------------------------
047700     MOVE     SPACES  TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX).
047800     MOVE     CD-WK-DATE-MM
047900                       TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (1:2).
048000     MOVE     "-"      TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (3:1).
048100     MOVE     CD-WK-DATE-DD
048200                       TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (4:2).
048300     MOVE     "-"      TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (6:1).
048400     MOVE     CD-WK-DATE-CCYY
048500                       TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (7:4).
048600 CD236-EXIT.
048700     EXIT.
048800*
048900*    YYYY-MM-DD - THE REMAINDER OF THE ROWS.
049000*
049100 CD238-FORMAT-YYYYMMDD.
049200*------------------------
049300     MOVE     SPACES  TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX).
049400     MOVE     CD-WK-DATE-CCYY
049500                       TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (1:4).
049600     MOVE     "-"      TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (5:1).
049700     MOVE     CD-WK-DATE-MM
049800                       TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (6:2).
049900     MOVE     "-"      TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (8:1).
050000     MOVE     CD-WK-DATE-DD
050100                       TO  CD-GEN-SIGNUP-TEXT (CD-GEN-IX) (9:2).
050200 CD238-EXIT.
050300     EXIT.
050400*
050500*    PURCHASE-AMT 10.00 THRU 1000.00 - RANGE OF 99001 HUNDREDTHS
050600*    SHIFTED UP BY 1000 HUNDREDTHS (= 10.00).
050700*
050800 CD235-PICK-AMT.
050900*------------------
051000     MOVE      99001  TO  CD-WK-RAND-RANGE.
051100     PERFORM   CD215-NEXT-IN-RANGE  THRU CD215-EXIT.
051200     COMPUTE   CD-GEN-AMT (CD-GEN-IX) =
051300               (CD-WK-RAND-RESULT + 999) / 100.
051400 CD235-EXIT.
051500     EXIT.
051600*
051700*    CITY CYCLES THROUGH ITS 10-ENTRY LIST BY ROW NUMBER.
051800*
051900 CD240-PICK-CITY.
052000*------------------
052100     DIVIDE    CD-GEN-IX  BY 10
052200               GIVING  CD-WK-LCG-QUOT
052300               REMAINDER  CD-WK-DEF-PICK.
052400     SET       CD-CTX  TO  CD-WK-DEF-PICK.
052500     SET       CD-CTX  UP BY 1.
052600     MOVE      CD-WK-CITY (CD-CTX)
052700                         TO  CD-GEN-CITY (CD-GEN-IX).
052800 CD240-EXIT.
052900     EXIT.
053000*
053100*    STATUS CYCLES THROUGH ITS 4-ENTRY LIST BY ROW NUMBER.
053200*
053300 CD245-PICK-STATUS.
053400*--------------------
053500     DIVIDE    CD-GEN-IX  BY 4
053600               GIVING  CD-WK-LCG-QUOT
053700               REMAINDER  CD-WK-DEF-PICK.
053800     SET       CD-STX  TO  CD-WK-DEF-PICK.
053900     SET       CD-STX  UP BY 1.
054000     MOVE      CD-WK-STATUS-ENTRY (CD-STX)
054100                         TO  CD-GEN-STATUS (CD-GEN-IX).
054200 CD245-EXIT.
054300     EXIT.
054400*
054500*    EMAIL = FIRST.LAST<ROW-NUMBER>@DOMAIN, DOMAIN CYCLED FROM
054600*    ITS OWN 4-ENTRY LIST.
054700*
054800 CD250-BUILD-EMAIL.
054900*---------------------
055000     DIVIDE    CD-GEN-IX  BY 4
055100               GIVING  CD-WK-LCG-QUOT
055200               REMAINDER  CD-WK-DEF-PICK.
055300     SET       CD-DMX  TO  CD-WK-DEF-PICK.
055400     SET       CD-DMX  UP BY 1.
055500     MOVE      SPACES  TO  CD-GEN-EMAIL (CD-GEN-IX).
055600     STRING    CD-GEN-FIRST-NAME (CD-GEN-IX)  DELIMITED BY SPACE
055700               "."                            DELIMITED BY SIZE
055800               CD-GEN-LAST-NAME (CD-GEN-IX)   DELIMITED BY SPACE
055900               CD-GEN-ID (CD-GEN-IX)          DELIMITED BY SIZE
056000               "@"                            DELIMITED BY SIZE
056100               CD-WK-DOMAIN (CD-DMX)          DELIMITED BY SPACE
056200          INTO CD-GEN-EMAIL (CD-GEN-IX).
056300 CD250-EXIT.
056400     EXIT.
056500*
056600*    DEFECT INJECTION - ONLY RUN WHEN THE MESSY SWITCH IS ON.
056700*    ORDER MATTERS: DUPLICATES ARE APPENDED FIRST SO THE LATER
056800*    BLANK/PAD/CASE PASSES ALSO REACH THE DUPLICATE ROWS, THE
056900*    SAME AS A REAL EXPORT WOULD CARRY THE SAME DEFECTS ON A
057000*    DUPLICATED ROW AS ON ITS ORIGINAL.
057100*
057200 CD300-INJECT-DEFECTS.
057300*-----------------------
057400     PERFORM  CD310-APPEND-DUPLICATES  THRU CD310-EXIT.
057500     PERFORM  CD320-BLANK-RANDOM-FIELDS THRU CD320-EXIT.
057600     PERFORM  CD330-PAD-TEXT-VALUES    THRU CD330-EXIT.
057700     PERFORM  CD340-UPPERCASE-STATUS   THRU CD340-EXIT.
057800     PERFORM  CD350-SET-EXTREME-VALUES THRU CD350-EXIT.
057900 CD300-EXIT.
058000     EXIT.
058100*
058200*    APPENDS 5% (ROUNDED DOWN) DUPLICATE COPIES OF RANDOMLY
058300*    CHOSEN EXISTING ROWS ONTO THE END OF THE TABLE.
058400*
058500 CD310-APPEND-DUPLICATES.
058600*--------------------------
058700     COMPUTE  CD-WK-DEF-TARGET-ROW =
058800              (CD-WK-GEN-COUNT * 5) / 100.
058900     MOVE     ZERO  TO  CD-WK-DEF-DUPS-DONE.
059000     IF       CD-WK-DEF-TARGET-ROW = ZERO
059100         GO TO  CD310-EXIT
059200     END-IF.
059300 CD312-APPEND-ONE.
059400     IF       CD-WK-DEF-DUPS-DONE NOT < CD-WK-DEF-TARGET-ROW
059500         GO TO  CD310-EXIT
059600     END-IF.
059700     MOVE     CD-WK-GEN-COUNT  TO  CD-WK-RAND-RANGE.
059800     PERFORM  CD215-NEXT-IN-RANGE  THRU CD215-EXIT.
059900     MOVE     CD-WK-RAND-RESULT   TO  CD-WK-DEF-SOURCE-ROW.
060000     SET      CD-GEN-IX  TO  CD-WK-DEF-SOURCE-ROW.
060100     ADD      1  TO  CD-GEN-COUNT.
060200     SET      CD-GEN-JX  TO  CD-GEN-COUNT.
060300     MOVE     CD-GEN-ENTRY (CD-GEN-IX)
060400                        TO  CD-GEN-ENTRY (CD-GEN-JX).
060500     ADD      1  TO  CD-WK-DEF-DUPS-DONE.
060600     GO TO    CD312-APPEND-ONE.
060700 CD310-EXIT.
060800     EXIT.
060900*
061000*    BLANKS ONE OF {EMAIL,AGE,CITY,PURCHASE-AMT} ON 10% OF ROWS -
061100*    NUMERIC FIELDS ARE "BLANKED" TO ZERO, THE SAME SENTINEL
061200*    CDCLEAN'S OWN CD407-DETECT-ONE TESTS FOR.
061300*
061400 CD320-BLANK-RANDOM-FIELDS.
061500*----------------------------
061600     COMPUTE  CD-WK-DEF-TARGET-ROW =
061700              (CD-GEN-COUNT * 10) / 100.
061800     MOVE     ZERO  TO  CD-WK-DEF-DUPS-DONE.
061900     IF       CD-WK-DEF-TARGET-ROW = ZERO
062000         GO TO  CD320-EXIT
062100     END-IF.
062200 CD322-BLANK-ONE.
062300     IF       CD-WK-DEF-DUPS-DONE NOT < CD-WK-DEF-TARGET-ROW
062400         GO TO  CD320-EXIT
062500     END-IF.
062600     MOVE     CD-GEN-COUNT  TO  CD-WK-RAND-RANGE.
062700     PERFORM  CD215-NEXT-IN-RANGE  THRU CD215-EXIT.
062800     SET      CD-GEN-IX  TO  CD-WK-RAND-RESULT.
062900     MOVE     4  TO  CD-WK-RAND-RANGE.
063000     PERFORM  CD215-NEXT-IN-RANGE  THRU CD215-EXIT.
063100     MOVE     CD-WK-RAND-RESULT  TO  CD-WK-DEF-FIELD-PICK.
063200     EVALUATE  CD-WK-DEF-FIELD-PICK
063300         WHEN  1
063400             MOVE  SPACES  TO  CD-GEN-EMAIL (CD-GEN-IX)
063500         WHEN  2
063600             MOVE  ZERO    TO  CD-GEN-AGE (CD-GEN-IX)
063700         WHEN  3
063800             MOVE  SPACES  TO  CD-GEN-CITY (CD-GEN-IX)
063900         WHEN  OTHER
064000             MOVE  ZERO    TO  CD-GEN-AMT (CD-GEN-IX)
064100     END-EVALUATE.
064200     ADD      1  TO  CD-WK-DEF-DUPS-DONE.
064300     GO TO    CD322-BLANK-ONE.
064400 CD320-EXIT.
064500     EXIT.
064600*
064700*    PADS 15% OF TEXT VALUES WITH TWO LEADING AND TWO TRAILING
064800*    BLANKS - PICKS A ROW AND ONE OF THE FIVE TEXT FIELDS AT
064900*    RANDOM, SAME AS THE BLANKING PASS ABOVE.
065000*
065100 CD330-PAD-TEXT-VALUES.
065200*-------------------------
065300     COMPUTE  CD-WK-DEF-TARGET-ROW =
065400              (CD-GEN-COUNT * 15) / 100.
065500     MOVE     ZERO  TO  CD-WK-DEF-DUPS-DONE.
065600     IF       CD-WK-DEF-TARGET-ROW = ZERO
065700         GO TO  CD330-EXIT
065800     END-IF.
065900 CD332-PAD-ONE.
066000     IF       CD-WK-DEF-DUPS-DONE NOT < CD-WK-DEF-TARGET-ROW
066100         GO TO  CD330-EXIT
066200     END-IF.
066300     MOVE     CD-GEN-COUNT  TO  CD-WK-RAND-RANGE.
066400     PERFORM  CD215-NEXT-IN-RANGE  THRU CD215-EXIT.
066500     SET      CD-GEN-IX  TO  CD-WK-RAND-RESULT.
066600     MOVE     5  TO  CD-WK-RAND-RANGE.
066700     PERFORM  CD215-NEXT-IN-RANGE  THRU CD215-EXIT.
066800     MOVE     CD-WK-RAND-RESULT  TO  CD-WK-DEF-FIELD-PICK.
066900     MOVE     SPACES  TO  CD-WK-DEF-TEXT-SCRATCH.
067000     EVALUATE  CD-WK-DEF-FIELD-PICK
067100         WHEN  1
067200             MOVE  CD-GEN-FIRST-NAME (CD-GEN-IX)
067300                               TO  CD-WK-DEF-TEXT-SCRATCH
067400         WHEN  2
067500             MOVE  CD-GEN-LAST-NAME (CD-GEN-IX)
067600                               TO  CD-WK-DEF-TEXT-SCRATCH
067700         WHEN  3
067800             MOVE  CD-GEN-EMAIL (CD-GEN-IX)
067900                               TO  CD-WK-DEF-TEXT-SCRATCH
068000         WHEN  4
068100             MOVE  CD-GEN-CITY (CD-GEN-IX)
068200                               TO  CD-WK-DEF-TEXT-SCRATCH
068300         WHEN  OTHER
068400             MOVE  CD-GEN-STATUS (CD-GEN-IX)
068500                               TO  CD-WK-DEF-TEXT-SCRATCH
068600     END-EVALUATE.
068700     PERFORM  CD334-PAD-FIELD  THRU CD334-EXIT.
068800     EVALUATE  CD-WK-DEF-FIELD-PICK
068900         WHEN  1
069000             MOVE  CD-WK-DEF-TEXT-SCRATCH
069100                       TO  CD-GEN-FIRST-NAME (CD-GEN-IX)
069200         WHEN  2
069300             MOVE  CD-WK-DEF-TEXT-SCRATCH
069400                       TO  CD-GEN-LAST-NAME (CD-GEN-IX)
069500         WHEN  3
069600             MOVE  CD-WK-DEF-TEXT-SCRATCH
069700                       TO  CD-GEN-EMAIL (CD-GEN-IX)
069800         WHEN  4
069900             MOVE  CD-WK-DEF-TEXT-SCRATCH
070000                       TO  CD-GEN-CITY (CD-GEN-IX)
070100         WHEN  OTHER
070200             MOVE  CD-WK-DEF-TEXT-SCRATCH
070300                       TO  CD-GEN-STATUS (CD-GEN-IX)
070400     END-EVALUATE.
070500     ADD      1  TO  CD-WK-DEF-DUPS-DONE.
070600     GO TO    CD332-PAD-ONE.
070700 CD330-EXIT.
070800     EXIT.
070900*
071000*    ADDS TWO LEADING AND TWO TRAILING BLANKS TO WHATEVER IS IN
071100*    CD-WK-DEF-TEXT-SCRATCH, SHUFFLING THE EXISTING CONTENT RIGHT
071200*    BY TWO BYTES FIRST - WORKS ON THE SCRATCH AREA ONLY SO IT
071300*    CAN BE SHARED BY ALL FIVE TEXT FIELDS ABOVE.
071400*
071500 CD334-PAD-FIELD.
071600*------------------
071700     MOVE     CD-WK-DEF-TEXT-SCRATCH  TO  CD-WK-DEF-TEXT-HOLD.
071800     MOVE     SPACES  TO  CD-WK-DEF-TEXT-SCRATCH.
071900     MOVE     CD-WK-DEF-TEXT-HOLD
072000                  TO  CD-WK-DEF-TEXT-SCRATCH (3:38).
072100 CD334-EXIT.
072200     EXIT.
072300*
072400*    UPPER-CASES THE STATUS TEXT ON 10% OF ROWS, A MIX OF
072500*    "Active"/"ACTIVE" IN THE SAME EXTRACT - INSPECT CONVERT IS
072600*    USED RATHER THAN AN INTRINSIC FUNCTION.
072700*
072800 CD340-UPPERCASE-STATUS.
072900*--------------------------
073000     COMPUTE  CD-WK-DEF-TARGET-ROW =
073100              (CD-GEN-COUNT * 10) / 100.
073200     MOVE     ZERO  TO  CD-WK-DEF-DUPS-DONE.
073300     IF       CD-WK-DEF-TARGET-ROW = ZERO
073400         GO TO  CD340-EXIT
073500     END-IF.
073600 CD342-UPPER-ONE.
073700     IF       CD-WK-DEF-DUPS-DONE NOT < CD-WK-DEF-TARGET-ROW
073800         GO TO  CD340-EXIT
073900     END-IF.
074000     MOVE     CD-GEN-COUNT  TO  CD-WK-RAND-RANGE.
074100     PERFORM  CD215-NEXT-IN-RANGE  THRU CD215-EXIT.
074200     SET      CD-GEN-IX  TO  CD-WK-RAND-RESULT.
074300     INSPECT  CD-GEN-STATUS (CD-GEN-IX)
074400              CONVERTING
074500              "abcdefghijklmnopqrstuvwxyz"
074600              TO
074700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
074800     ADD      1  TO  CD-WK-DEF-DUPS-DONE.
074900     GO TO    CD342-UPPER-ONE.
075000 CD340-EXIT.
075100     EXIT.
075200*
075300*    FORCES 10 FIXED ROWS TO THE EXTREME AGE/AMOUNT VALUES THE
075400*    SPEC WANTS ON EVERY RUN SO THE OUTLIER PASS HAS SOMETHING
075500*    RELIABLE TO CATCH - OVERWRITES WHATEVER ROWS 1 THRU 10 GOT
075600*    FROM THE RANDOM BUILD ABOVE.
075700*
075800 CD350-SET-EXTREME-VALUES.
075900*---------------------------
076000     IF       CD-GEN-COUNT < 10
076100         GO TO  CD350-EXIT
076200     END-IF.
076300     SET      CD-GEN-IX  TO  1.
076400     MOVE     5       TO  CD-GEN-AGE (CD-GEN-IX).
076500     SET      CD-GEN-IX  TO  2.
076600     MOVE     150     TO  CD-GEN-AGE (CD-GEN-IX).
076700     SET      CD-GEN-IX  TO  3.
076800     MOVE     -10     TO  CD-GEN-AGE (CD-GEN-IX).
076900     SET      CD-GEN-IX  TO  4.
077000     MOVE     200     TO  CD-GEN-AGE (CD-GEN-IX).
077100     SET      CD-GEN-IX  TO  5.
077200     MOVE     0.01    TO  CD-GEN-AMT (CD-GEN-IX).
077300     SET      CD-GEN-IX  TO  6.
077400     MOVE     50000   TO  CD-GEN-AMT (CD-GEN-IX).
077500     SET      CD-GEN-IX  TO  7.
077600     MOVE     -100    TO  CD-GEN-AMT (CD-GEN-IX).
077700     SET      CD-GEN-IX  TO  8.
077800     MOVE     0.01    TO  CD-GEN-AMT (CD-GEN-IX).
077900     SET      CD-GEN-IX  TO  9.
078000     MOVE     45000   TO  CD-GEN-AMT (CD-GEN-IX).
078100     SET      CD-GEN-IX  TO  10.
078200     MOVE     -50     TO  CD-GEN-AMT (CD-GEN-IX).
078300 CD350-EXIT.
078400     EXIT.
078500*
078600*    WRITES THE FINISHED TABLE OUT TO THE SAMPLE FILE, ONE ROW AT
078700*    A TIME, MOVING EACH FIELD ACROSS TO THE FD RECORD - THE TWO
078800*    LAYOUTS MATCH FIELD FOR FIELD SO THIS IS A STRAIGHT COPY.
078900*
079000 CD900-WRITE-TABLE.
079100*---------------------
079200     PERFORM  CD910-WRITE-ONE-ROW  THRU CD910-EXIT
079300              VARYING  CD-GEN-IX  FROM 1 BY 1
079400              UNTIL    CD-GEN-IX > CD-GEN-COUNT.
079500 CD900-EXIT.
079600     EXIT.
079700*
079800 CD910-WRITE-ONE-ROW.
079900*-----------------------
080000     MOVE     CD-GEN-ID (CD-GEN-IX)         TO  CD-CUST-ID.
080100     MOVE     CD-GEN-FIRST-NAME (CD-GEN-IX) TO  CD-CUST-FIRST-NAME.
080200     MOVE     CD-GEN-LAST-NAME (CD-GEN-IX)  TO  CD-CUST-LAST-NAME.
080300     MOVE     CD-GEN-EMAIL (CD-GEN-IX)      TO  CD-CUST-EMAIL.
080400     MOVE     CD-GEN-AGE (CD-GEN-IX)        TO  CD-CUST-AGE.
080500     MOVE     SPACES                        TO  CD-CUST-SIGNUP-DATE-AREA.
080600     MOVE     CD-GEN-SIGNUP-TEXT (CD-GEN-IX)
080700                                            TO  CD-CUST-SIGNUP-DATE-AREA.
080800     MOVE     CD-GEN-AMT (CD-GEN-IX)        TO  CD-CUST-PURCHASE-AMT.
080900     MOVE     CD-GEN-CITY (CD-GEN-IX)       TO  CD-CUST-CITY.
081000     MOVE     CD-GEN-STATUS (CD-GEN-IX)     TO  CD-CUST-STATUS.
081100     MOVE     SPACES                        TO  CD-CUST-FLAGS.
081200     WRITE    CD-CUSTOMER-RECORD.
081300     IF       CD-SAMPLE-STATUS NOT = "00"
081400         DISPLAY "CDGEN - WRITE FAILED, STATUS " CD-SAMPLE-STATUS
081500     ELSE
081600         ADD   1  TO  CD-WK-ROWS-WRITTEN
081700     END-IF.
081800 CD910-EXIT.
081900     EXIT.
082000*
082100*    RUN SUMMARY TO THE CONSOLE - SAME STYLE AS CDCLEAN'S OWN
082200*    CD950-DISPLAY-SUMMARY.
082300*
082400 CD950-DISPLAY-SUMMARY.
082500*-------------------------
082600     DISPLAY  "CDGEN  - SAMPLE CUSTOMER EXTRACT GENERATOR".
082700     DISPLAY  "RUN ID................" CD-PRM-RUN-ID.
082800     DISPLAY  "BASE ROWS BUILT......." CD-WK-ROWS-BUILT.
082900     DISPLAY  "ROWS AFTER DEFECTS...." CD-GEN-COUNT.
083000     DISPLAY  "ROWS WRITTEN.........." CD-WK-ROWS-WRITTEN.
083100     IF       CD-WK-MESSY-ON
083200         DISPLAY "DEFECT INJECTION......ON"
083300     ELSE
083400         DISPLAY "DEFECT INJECTION......OFF"
083500     END-IF.
083600 CD950-EXIT.
083700     EXIT.
